000100*------------------------------------------------------------*
000200* COPYLIB:  DGCTL
000300* DIGEST CONTROL RECORD  -  ONE ROW PER DAILY DIGEST RUN,
000400* WRITTEN BY DGDIGEST AS THE BATCH CONTROL TOTAL RECORD.
000500*
000600* MAINTENENCE LOG
000700* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000800* --------- ------------  ---------------------------------------
000900* 04/02/86 D OKAFOR       CREATED - DIGEST CONTROL LAYOUT AI-0151 AI0151  
001000* 02/19/91 D OKAFOR       SECTION-COUNTS ORDER FIXED TO MATCH     CR9100  
001100*                          DGSECAL OUTPUT (TOP5 ... EVERYTHING)   CR9100  
001200* 12/03/98 S VANCE        Y2K - DIGEST-DATE CONFIRMED 4-DIGIT YEARCR9800  
001300*------------------------------------------------------------*
001400 01  DIGEST-CONTROL-RECORD.
001500     05  DCT-DIGEST-DATE                     PIC X(08).
001600     05  DCT-OVERVIEW-TEXT                   PIC X(200).
001700     05  DCT-EVENT-COUNT                     PIC 9(04) VALUE 0.
001800     05  DCT-SECTION-COUNTS.
001900         10  DCT-CNT-TOP5                    PIC 9(03) VALUE 0.
002000         10  DCT-CNT-DEVELOPER                PIC 9(03) VALUE 0.
002100         10  DCT-CNT-MODELS                   PIC 9(03) VALUE 0.
002200         10  DCT-CNT-PRICING                  PIC 9(03) VALUE 0.
002300         10  DCT-CNT-INCIDENTS                PIC 9(03) VALUE 0.
002400         10  DCT-CNT-RADAR                    PIC 9(03) VALUE 0.
002500         10  DCT-CNT-EVERYTHING-ELSE           PIC 9(03) VALUE 0.
002600     05  FILLER                               PIC X(07).
