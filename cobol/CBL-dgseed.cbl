000100*===============================================================*         
000200* PROGRAM NAME:    DGSEED                                                 
000300* ORIGINAL AUTHOR: R TALLMAN                                              
000400*                                                                         
000500* MAINTENENCE LOG                                                         
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000700* --------- ------------  ---------------------------------------         
000800* 03/12/84 R TALLMAN      CREATED PER REQUEST AI-0114 - LOAD THE  AI0114  
000900*                          SOURCE MASTER FROM THE ANALYST SEED    AI0114  
001000*                          SHEET BEFORE THE FIRST HARVEST RUN     AI0114  
001100* 11/04/86 D OKAFOR       UPSERT BY SOURCE-URL INSTEAD OF ALWAYS  CR8600  
001200*                          APPENDING - ANALYSTS KEPT RE-RUNNING   CR8600  
001300*                          THE SHEET AND DOUBLING UP SOURCES      CR8600  
001400* 12/03/98 S VANCE        Y2K - NO DATE FIELDS IN THIS PROGRAM,   CR9800  
001500*                          REVIEWED AND SIGNED OFF NO CHANGE REQD CR9800  
001600* 09/29/03 K PELLETIER    STOPPED OPENING THE MASTER OUTPUT ON    CR0300  
001700*                          EVERY RUN - WAS WIPING THE REGISTRY    CR0300  
001800*                          EACH TIME THE SEED JOB WAS RE-RUN      CR0300  
001900* 11/12/03 K PELLETIER    DROPPED THE INDEXED KSDS ACCESS TO      AI0254  
002000*                          SOURCES - NEVER AN APPROVED ACCESS     AI0254  
002100*                          METHOD IN THIS SHOP.  NOW LOADS THE    AI0254  
002200*                          REGISTRY SEQUENTIALLY INTO A WS TABLE  AI0254  
002300*                          LIKE DGNORM'S HASH TABLE, MATCHES ON   AI0254  
002400*                          SOURCE-URL BY TABLE SCAN, AND REWRITES AI0254  
002500*                          SOURCES SEQUENTIALLY AT JOB END PER    AI0254  
002600*                          AI-0254                                AI0254  
002700* 11/26/03 K PELLETIER    RESTRUCTURED FLOW TO PERFORM...THRU/    AI0257  
002800*                          GO TO PARAGRAPH RANGES PER SHOP        AI0257  
002900*                          STANDARD.  2000-PROCESS-ONE-SEED-      AI0257  
003000*                          LINE ALSO NOW EXITS EARLY ON A BLANK   AI0257  
003100*                          SOURCE-URL INSTEAD OF NESTING THE      AI0257  
003200*                          REST OF THE LINE INSIDE ONE BIG IF     AI0257  
003300*                          - SEE AI-0257                          AI0257  
003400*===============================================================*         
003500 IDENTIFICATION DIVISION.                                                 
003600 PROGRAM-ID.  DGSEED.                                                     
003700 AUTHOR. R TALLMAN.                                                       
003800 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
003900 DATE-WRITTEN. 03/12/84.                                                  
004000 DATE-COMPILED. 03/12/84.                                                 
004100 SECURITY. NON-CONFIDENTIAL.                                              
004200*===============================================================*         
004300 ENVIRONMENT DIVISION.                                                    
004400*---------------------------------------------------------------*         
004500 CONFIGURATION SECTION.                                                   
004600*---------------------------------------------------------------*         
004700 SOURCE-COMPUTER. IBM-3081.                                               
004800 OBJECT-COMPUTER. IBM-3081.                                               
004900 SPECIAL-NAMES.                                                           
005000     UPSI-0 IS DGSEED-RERUN-SW.                                           
005100*---------------------------------------------------------------*         
005200 INPUT-OUTPUT SECTION.                                                    
005300*---------------------------------------------------------------*         
005400 FILE-CONTROL.                                                            
005500     SELECT SEEDFILE ASSIGN TO SEEDFILE                                   
005600       ORGANIZATION IS SEQUENTIAL                                         
005700       FILE STATUS IS SEEDFILE-STATUS.                                    
005800*                                                                         
005900     SELECT SOURCES-FILE ASSIGN TO SRCFILE                                
006000       ORGANIZATION IS SEQUENTIAL                                         
006100       FILE STATUS IS SOURCES-FILE-STATUS.                                
006200*===============================================================*         
006300 DATA DIVISION.                                                           
006400*---------------------------------------------------------------*         
006500 FILE SECTION.                                                            
006600*---------------------------------------------------------------*         
006700 FD  SEEDFILE                                                             
006800     LABEL RECORDS ARE STANDARD                                           
006900     RECORDING MODE IS F.                                                 
007000 01  SEEDFILE-LINE                              PIC X(200).               
007100*---------------------------------------------------------------*         
007200 FD  SOURCES-FILE                                                         
007300     LABEL RECORDS ARE STANDARD                                           
007400     RECORD CONTAINS 200 CHARACTERS                                       
007500     RECORDING MODE IS F.                                                 
007600 COPY DGSRC.                                                              
007700*===============================================================*         
007800 WORKING-STORAGE SECTION.                                                 
007900*---------------------------------------------------------------*         
008000 01  WS-SWITCHES-MISC-FIELDS.                                             
008100     05  SEEDFILE-STATUS                      PIC X(02).                  
008200         88  SEEDFILE-EOF VALUE '10'.                                     
008300     05  SOURCES-FILE-STATUS                  PIC X(02).                  
008400     05  WS-SCAN-STATUS                        PIC X(02).                 
008500         88  WS-SCAN-EOF VALUE '10'.                                      
008600     05  WS-FILE-OPEN-ERROR-SW PIC X(01) VALUE 'N'.                       
008700         88  WS-FILE-OPEN-ERROR VALUE 'Y'.                                
008800*    SET WHEN THE SOURCE-URL FOR THE CURRENT SEED LINE IS                 
008900*    FOUND ALREADY IN SOURCE-TABLE-AREA DURING 2310.                      
009000    05  WS-SOURCE-FOUND-SW                    PIC X(01) VALUE 'N'.        
009100        88  WS-SOURCE-FOUND                     VALUE 'Y'.                
009200     05  FILLER                                 PIC X(01).                
009300 01  WS-COUNT-FIELDS.                                                     
009400     05  WS-APPLIED-COUNT                      PIC 9(07) COMP VALUE 0.    
009500     05  WS-MAX-SOURCE-SEQ                      PIC 9(05) COMP VALUE 0.   
009600     05  WS-NEXT-SOURCE-SEQ                     PIC 9(05) COMP VALUE 0.   
009700     05  WS-SEQ-CANDIDATE PIC 9(05) VALUE 0.                              
009800*    BROKEN OUT SO AN ABEND DUMP SHOWS THE BLOCK/SEQUENCE HALVES          
009900*    OF A BAD CANDIDATE ID WITHOUT A SEPARATE REF-MOD EVERY TIME.         
010000     05  WS-SEQ-CANDIDATE-PARTS REDEFINES WS-SEQ-CANDIDATE.               
010100         10  WS-SEQ-CANDIDATE-BLOCK               PIC 9(03).              
010200         10  WS-SEQ-CANDIDATE-SEQ                 PIC 9(02).              
010300    05  WS-SRCH-INDEX                          PIC S9(04) COMP            
010400                                                     VALUE 0.             
010500    05  WS-WRITE-INDEX                         PIC S9(04) COMP            
010600                                                     VALUE 0.             
010700     05  FILLER                                  PIC X(01).               
010800*---------------------------------------------------------------*         
010900* ONE SEED LINE, COMMA-DELIMITED, PARSED BY UNSTRING.  A NEW              
011000* GROUP, NOT THE MASTER RECORD ITSELF - DEFAULTS ARE APPLIED              
011100* HERE BEFORE THE MASTER RECORD IS BUILT.                                 
011200*---------------------------------------------------------------*         
011300 01  WS-SEED-INPUT-FIELDS.                                                
011400     05  WS-IN-COMPANY-SLUG                    PIC X(20).                 
011500     05  WS-IN-COMPANY-NAME                    PIC X(30).                 
011600     05  WS-IN-PRODUCT-LINE                    PIC X(20).                 
011700     05  WS-IN-SOURCE-NAME                     PIC X(30).                 
011800     05  WS-IN-SOURCE-URL                      PIC X(60).                 
011900     05  WS-IN-FETCH-METHOD                    PIC X(15).                 
012000     05  WS-IN-POLL-FREQ                       PIC X(04).                 
012100     05  WS-POLL-FREQ-NUM REDEFINES WS-IN-POLL-FREQ                       
012200                                                PIC 9(04).                
012300     05  WS-IN-TRUST-TIER                      PIC X(01).                 
012400     05  WS-TRUST-TIER-NUM REDEFINES WS-IN-TRUST-TIER                     
012500                                                PIC 9(01).                
012600     05  WS-IN-PRIORITY                        PIC X(08).                 
012700     05  FILLER                                PIC X(01).                 
012800 01  WS-NEXT-SOURCE-ID-DISPLAY.                                           
012900     05  WS-NEXT-SOURCE-ID-SEQ-EDIT             PIC 9(05).                
013000     05  FILLER                                  PIC X(03).               
013100*===============================================================*         
013200 PROCEDURE DIVISION.                                                      
013300*---------------------------------------------------------------*         
013400 0000-MAIN-PARAGRAPH.                                                     
013500*---------------------------------------------------------------*         
013600     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.                              
013700     IF WS-FILE-OPEN-ERROR                                                
013800         GO TO 9999-PROGRAM-END                                           
013900     END-IF.                                                              
014000     PERFORM 2000-PROCESS-ONE-SEED-LINE THRU 2000-EXIT                    
014100         UNTIL SEEDFILE-EOF.                                              
014200     PERFORM 4000-REWRITE-SOURCE-REGISTRY THRU 4000-EXIT.                 
014300     PERFORM 3000-CLOSE-FILES THRU 3000-EXIT.                             
014400     DISPLAY 'DGSEED - SOURCE ROWS APPLIED: ' WS-APPLIED-COUNT.           
014500     GOBACK.                                                              
014600*---------------------------------------------------------------*         
014700 9999-PROGRAM-END.                                                        
014800*---------------------------------------------------------------*         
014900     DISPLAY 'DGSEED ENDING - FILE OPEN ERROR, SEE ABOVE'.                
015000     GOBACK.                                                              
015100*---------------------------------------------------------------*         
015200 1000-OPEN-FILES.                                                         
015300*---------------------------------------------------------------*         
015400     OPEN INPUT SEEDFILE.                                                 
015500     IF SEEDFILE-STATUS NOT = '00'                                        
015600         MOVE 'Y' TO WS-FILE-OPEN-ERROR-SW                                
015700         DISPLAY 'SEEDFILE OPEN FAILED, STATUS: ' SEEDFILE-STATUS         
015800         GO TO 1000-EXIT                                                  
015900     END-IF.                                                              
016000     PERFORM 1100-LOAD-SOURCE-TABLE THRU 1100-EXIT.                       
016100 1000-EXIT.                                                               
016200     EXIT.                                                                
016300*---------------------------------------------------------------*         
016400* BROWSE THE EXISTING REGISTRY ONCE, SEQUENTIALLY, INTO                   
016500* SOURCE-TABLE-AREA - BOTH TO PRIME THE UPSERT SCAN AND SO A              
016600* NEWLY CREATED SOURCE GETS A SOURCE-ID THAT HAS NEVER BEEN               
016700* USED.  A MISSING FILE (STATUS 35, FIRST RUN IN A NEW                    
016800* ENVIRONMENT) LEAVES THE TABLE EMPTY RATHER THAN ABENDING.               
016900*---------------------------------------------------------------*         
017000 1100-LOAD-SOURCE-TABLE.                                                  
017100*---------------------------------------------------------------*         
017200     MOVE 0 TO WS-MAX-SOURCE-SEQ.                                         
017300     MOVE 0 TO SRC-TABLE-SIZE.                                            
017400     OPEN INPUT SOURCES-FILE.                                             
017500     EVALUATE SOURCES-FILE-STATUS                                         
017600         WHEN '00'                                                        
017700             MOVE '00' TO WS-SCAN-STATUS                                  
017800             PERFORM 1110-READ-SOURCE-INTO-TABLE THRU 1110-EXIT           
017900                 UNTIL WS-SCAN-EOF                                        
018000             CLOSE SOURCES-FILE                                           
018100         WHEN '35'                                                        
018200             CONTINUE                                                     
018300         WHEN OTHER                                                       
018400             MOVE 'Y' TO WS-FILE-OPEN-ERROR-SW                            
018500             DISPLAY 'SOURCES FILE STATUS CODE: '                         
018600                 SOURCES-FILE-STATUS                                      
018700     END-EVALUATE.                                                        
018800     COMPUTE WS-NEXT-SOURCE-SEQ = WS-MAX-SOURCE-SEQ + 1.                  
018900 1100-EXIT.                                                               
019000     EXIT.                                                                
019100*---------------------------------------------------------------*         
019200 1110-READ-SOURCE-INTO-TABLE.                                             
019300*---------------------------------------------------------------*         
019400     READ SOURCES-FILE                                                    
019500         AT END                                                           
019600             MOVE '10' TO WS-SCAN-STATUS                                  
019700         NOT AT END                                                       
019800         ADD 1 TO SRC-TABLE-SIZE                                          
019900         MOVE SOURCE-RECORD TO TBL-SOURCE (SRC-TABLE-SIZE)                
020000         PERFORM 1120-TRACK-MAX-SOURCE-SEQ THRU 1120-EXIT                 
020100     END-READ.                                                            
020200 1110-EXIT.                                                               
020300     EXIT.                                                                
020400*---------------------------------------------------------------*         
020500 1120-TRACK-MAX-SOURCE-SEQ.                                               
020600*---------------------------------------------------------------*         
020700     IF SRC-SOURCE-ID (1:3) = 'SRC'                                       
020800        AND SRC-SOURCE-ID (4:5) IS NUMERIC                                
020900         MOVE SRC-SOURCE-ID (4:5) TO WS-SEQ-CANDIDATE                     
021000         IF WS-SEQ-CANDIDATE > WS-MAX-SOURCE-SEQ                          
021100             MOVE WS-SEQ-CANDIDATE TO WS-MAX-SOURCE-SEQ                   
021200         END-IF                                                           
021300     END-IF.                                                              
021400 1120-EXIT.                                                               
021500     EXIT.                                                                
021600*---------------------------------------------------------------*         
021700 2000-PROCESS-ONE-SEED-LINE.                                              
021800*---------------------------------------------------------------*         
021900     READ SEEDFILE                                                        
022000         AT END MOVE '10' TO SEEDFILE-STATUS                              
022100     END-READ.                                                            
022200     IF SEEDFILE-EOF                                                      
022300         GO TO 2000-EXIT                                                  
022400     END-IF.                                                              
022500     PERFORM 2100-PARSE-SEED-LINE THRU 2100-EXIT.                         
022600     IF WS-IN-SOURCE-URL = SPACE                                          
022700         GO TO 2000-EXIT                                                  
022800     END-IF.                                                              
022900     PERFORM 2200-APPLY-DEFAULTS THRU 2200-EXIT.                          
023000     PERFORM 2300-UPSERT-SOURCE-RECORD THRU 2300-EXIT.                    
023100 2000-EXIT.                                                               
023200     EXIT.                                                                
023300*---------------------------------------------------------------*         
023400 2100-PARSE-SEED-LINE.                                                    
023500*---------------------------------------------------------------*         
023600     MOVE SPACE TO WS-SEED-INPUT-FIELDS.                                  
023700     UNSTRING SEEDFILE-LINE                                               
023800         DELIMITED BY ','                                                 
023900         INTO WS-IN-COMPANY-SLUG, WS-IN-COMPANY-NAME,                     
024000             WS-IN-PRODUCT-LINE, WS-IN-SOURCE-NAME,                       
024100             WS-IN-SOURCE-URL, WS-IN-FETCH-METHOD,                        
024200             WS-IN-POLL-FREQ, WS-IN-TRUST-TIER, WS-IN-PRIORITY            
024300     END-UNSTRING.                                                        
024400 2100-EXIT.                                                               
024500     EXIT.                                                                
024600*---------------------------------------------------------------*         
024700 2200-APPLY-DEFAULTS.                                                     
024800*---------------------------------------------------------------*         
024900     IF WS-IN-COMPANY-SLUG = SPACE                                        
025000         MOVE 'community' TO WS-IN-COMPANY-SLUG                           
025100     END-IF.                                                              
025200     IF WS-IN-COMPANY-NAME = SPACE                                        
025300         MOVE 'Community' TO WS-IN-COMPANY-NAME                           
025400     END-IF.                                                              
025500     IF WS-IN-POLL-FREQ = SPACE                                           
025600         MOVE 60 TO WS-POLL-FREQ-NUM                                      
025700     END-IF.                                                              
025800     IF WS-IN-TRUST-TIER = SPACE                                          
025900         MOVE 1 TO WS-TRUST-TIER-NUM                                      
026000     END-IF.                                                              
026100     IF WS-IN-PRIORITY = SPACE                                            
026200         MOVE 'normal' TO WS-IN-PRIORITY                                  
026300     END-IF.                                                              
026400 2200-EXIT.                                                               
026500     EXIT.                                                                
026600*---------------------------------------------------------------*         
026700* A MATCHING URL IS UPDATED IN PLACE IN SOURCE-TABLE-AREA,                
026800* KEEPING ITS OWN SOURCE-ID.  A NEW URL GETS THE NEXT UNUSED              
026900* SOURCE-ID AND IS ADDED AS A NEW TABLE ROW.  NOTHING IS                  
027000* WRITTEN TO SOURCES-FILE UNTIL 4000-REWRITE-SOURCE-REGISTRY              
027100* RUNS AT END OF JOB.                                                     
027200*---------------------------------------------------------------*         
027300 2300-UPSERT-SOURCE-RECORD.                                               
027400*---------------------------------------------------------------*         
027500     MOVE 'N' TO WS-SOURCE-FOUND-SW.                                      
027600     MOVE 1 TO WS-SRCH-INDEX.                                             
027700     PERFORM 2310-SCAN-ONE-TABLE-ROW THRU 2310-EXIT                       
027800         UNTIL WS-SRCH-INDEX > SRC-TABLE-SIZE                             
027900            OR WS-SOURCE-FOUND.                                           
028000     IF WS-SOURCE-FOUND                                                   
028100         PERFORM 2320-UPDATE-TABLE-ROW THRU 2320-EXIT                     
028200     ELSE                                                                 
028300         MOVE WS-NEXT-SOURCE-SEQ TO WS-NEXT-SOURCE-ID-SEQ-EDIT            
028400         PERFORM 2330-ADD-TABLE-ROW THRU 2330-EXIT                        
028500         ADD 1 TO WS-NEXT-SOURCE-SEQ                                      
028600     END-IF.                                                              
028700     ADD 1 TO WS-APPLIED-COUNT.                                           
028800 2300-EXIT.                                                               
028900     EXIT.                                                                
029000*---------------------------------------------------------------*         
029100 2310-SCAN-ONE-TABLE-ROW.                                                 
029200*---------------------------------------------------------------*         
029300     IF WS-IN-SOURCE-URL = TBL-SRC-SOURCE-URL (WS-SRCH-INDEX)             
029400         MOVE 'Y' TO WS-SOURCE-FOUND-SW                                   
029500     ELSE                                                                 
029600         ADD 1 TO WS-SRCH-INDEX                                           
029700     END-IF.                                                              
029800 2310-EXIT.                                                               
029900     EXIT.                                                                
030000*---------------------------------------------------------------*         
030100 2320-UPDATE-TABLE-ROW.                                                   
030200*---------------------------------------------------------------*         
030300     MOVE WS-IN-COMPANY-SLUG TO TBL-SRC-COMPANY-SLUG                      
030400                                   (WS-SRCH-INDEX).                       
030500     MOVE WS-IN-COMPANY-NAME TO TBL-SRC-COMPANY-NAME                      
030600                                   (WS-SRCH-INDEX).                       
030700     MOVE WS-IN-PRODUCT-LINE TO TBL-SRC-PRODUCT-LINE                      
030800                                   (WS-SRCH-INDEX).                       
030900     MOVE WS-IN-SOURCE-NAME TO TBL-SRC-SOURCE-NAME                        
031000                                   (WS-SRCH-INDEX).                       
031100     MOVE WS-IN-FETCH-METHOD TO TBL-SRC-FETCH-METHOD                      
031200                                   (WS-SRCH-INDEX).                       
031300     MOVE WS-POLL-FREQ-NUM TO TBL-SRC-POLL-FREQ-MIN                       
031400                                   (WS-SRCH-INDEX).                       
031500     MOVE WS-TRUST-TIER-NUM TO TBL-SRC-TRUST-TIER                         
031600                                   (WS-SRCH-INDEX).                       
031700     MOVE WS-IN-PRIORITY TO TBL-SRC-PRIORITY (WS-SRCH-INDEX).             
031800     MOVE 'Y' TO TBL-SRC-ENABLED (WS-SRCH-INDEX).                         
031900 2320-EXIT.                                                               
032000     EXIT.                                                                
032100*---------------------------------------------------------------*         
032200 2330-ADD-TABLE-ROW.                                                      
032300*---------------------------------------------------------------*         
032400     ADD 1 TO SRC-TABLE-SIZE.                                             
032500     STRING 'SRC' WS-NEXT-SOURCE-ID-SEQ-EDIT                              
032600         DELIMITED BY SIZE INTO TBL-SRC-SOURCE-ID (SRC-TABLE-SIZE)        
032700     MOVE WS-IN-SOURCE-URL TO TBL-SRC-SOURCE-URL (SRC-TABLE-SIZE).        
032800     MOVE WS-IN-COMPANY-SLUG TO TBL-SRC-COMPANY-SLUG                      
032900                                   (SRC-TABLE-SIZE).                      
033000     MOVE WS-IN-COMPANY-NAME TO TBL-SRC-COMPANY-NAME                      
033100                                   (SRC-TABLE-SIZE).                      
033200     MOVE WS-IN-PRODUCT-LINE TO TBL-SRC-PRODUCT-LINE                      
033300                                   (SRC-TABLE-SIZE).                      
033400     MOVE WS-IN-SOURCE-NAME TO TBL-SRC-SOURCE-NAME                        
033500                                   (SRC-TABLE-SIZE).                      
033600     MOVE WS-IN-FETCH-METHOD TO TBL-SRC-FETCH-METHOD                      
033700                                   (SRC-TABLE-SIZE).                      
033800     MOVE WS-POLL-FREQ-NUM TO TBL-SRC-POLL-FREQ-MIN                       
033900                                   (SRC-TABLE-SIZE).                      
034000     MOVE WS-TRUST-TIER-NUM TO TBL-SRC-TRUST-TIER                         
034100                                   (SRC-TABLE-SIZE).                      
034200     MOVE WS-IN-PRIORITY TO TBL-SRC-PRIORITY (SRC-TABLE-SIZE).            
034300     MOVE 'Y' TO TBL-SRC-ENABLED (SRC-TABLE-SIZE).                        
034400 2330-EXIT.                                                               
034500     EXIT.                                                                
034600*---------------------------------------------------------------*         
034700 4000-REWRITE-SOURCE-REGISTRY.                                            
034800*---------------------------------------------------------------*         
034900     OPEN OUTPUT SOURCES-FILE.                                            
035000     MOVE 1 TO WS-WRITE-INDEX.                                            
035100     PERFORM 4100-WRITE-ONE-TABLE-ROW THRU 4100-EXIT                      
035200         UNTIL WS-WRITE-INDEX > SRC-TABLE-SIZE.                           
035300     CLOSE SOURCES-FILE.                                                  
035400 4000-EXIT.                                                               
035500     EXIT.                                                                
035600*---------------------------------------------------------------*         
035700 4100-WRITE-ONE-TABLE-ROW.                                                
035800*---------------------------------------------------------------*         
035900     MOVE TBL-SOURCE (WS-WRITE-INDEX) TO SOURCE-RECORD.                   
036000     WRITE SOURCE-RECORD.                                                 
036100     ADD 1 TO WS-WRITE-INDEX.                                             
036200 4100-EXIT.                                                               
036300     EXIT.                                                                
036400*---------------------------------------------------------------*         
036500 3000-CLOSE-FILES.                                                        
036600*---------------------------------------------------------------*         
036700     CLOSE SEEDFILE.                                                      
036800 3000-EXIT.                                                               
036900     EXIT.                                                                
