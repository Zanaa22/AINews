000100*===============================================================*
000200* PROGRAM NAME:    DGDEDUP
000300* ORIGINAL AUTHOR: S VANCE
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 07/08/95 S VANCE        CREATED PER AI-0241 - CALLED BY DGDIGESTAI0241  
000900*                          TO CLUSTER THE DAY'S SELECTED EVENTS   AI0241  
001000* 07/22/95 S VANCE        ADDED LCS-BASED TITLE SIMILARITY SINCE  CR9500  
001100*                          COMPILER HAS NO STRING-MATCH INTRINSIC CR9500  
001200* 12/03/98 S VANCE        Y2K - CLUSTER TIMESTAMP COMPARE IS A    CR9800  
001300*                          PLAIN X(14) STRING COMPARE, 4-DIGIT    CR9800  
001400*                          YEAR SORTS CORRECTLY, NO CHANGE NEEDED CR9800  
001500* 09/15/03 K PELLETIER    GUARDED CLUSTER-MEMBER TABLE AGAINST    CR0300  
001600*                          OVERFLOW ON AN UNUSUALLY LARGE CLUSTER CR0300  
001700*===============================================================*
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.  DGDEDUP.
002000 AUTHOR. S VANCE.
002100 INSTALLATION. COBOL DEVELOPMENT CENTER.
002200 DATE-WRITTEN. 07/08/95.
002300 DATE-COMPILED. 07/08/95.
002400 SECURITY. NON-CONFIDENTIAL.
002500*===============================================================*
002600 ENVIRONMENT DIVISION.
002700*---------------------------------------------------------------*
002800 CONFIGURATION SECTION.
002900*---------------------------------------------------------------*
003000 SOURCE-COMPUTER. IBM-3081.
003100 OBJECT-COMPUTER. IBM-3081.
003200 SPECIAL-NAMES.
003300     UPSI-0 IS DGDEDUP-RERUN-SW.
003400*===============================================================*
003500 DATA DIVISION.
003600*---------------------------------------------------------------*
003700 WORKING-STORAGE SECTION.
003800*---------------------------------------------------------------*
003900 01  WS-COUNTERS.
004000     05  WS-I                            PIC S9(04) COMP VALUE 0.
004100     05  WS-J                             PIC S9(04) COMP VALUE 0.
004200     05  WS-K                             PIC S9(04) COMP VALUE 0.
004300     05  WS-J-START                       PIC S9(04) COMP VALUE 0.
004400     05  WS-CLUSTER-SEQ PIC S9(06) COMP VALUE 0.
004500     05  WS-CANONICAL-IDX PIC S9(04) COMP VALUE 0.
004600     05  FILLER                              PIC X(01).
004700*---------------------------------------------------------------*
004800 01  WS-CLUSTER-MEMBER-AREA.
004900     05  WS-CLUSTER-MEMBER-COUNT PIC S9(04) COMP VALUE 0.
005000     05  WS-CLUSTER-MEMBER-IDX OCCURS 500 TIMES
005100             PIC S9(04) COMP.
005200     05  FILLER                              PIC X(01).
005300*---------------------------------------------------------------*
005400*---------------------------------------------------------------*
005500* MIN-TS IS BROKEN OUT SO A FUTURE CONTROL REPORT CAN SHOW THE
005600* CLUSTER'S EARLIEST EVENT DATE WITHOUT A SEPARATE REF-MOD.
005700*---------------------------------------------------------------*
005800 01  WS-CLUSTER-BUILD-FIELDS.
005900     05  WS-CLUSTER-SEQ-EDIT                 PIC 9(06).
006000     05  WS-CLUSTER-ID-DISPLAY                PIC X(08).
006100     05  WS-MIN-TS                            PIC X(14).
006200     05  WS-MIN-TS-PARTS REDEFINES WS-MIN-TS.
006300         10  WS-MIN-TS-YYYY                    PIC 9(04).
006400         10  WS-MIN-TS-MM                       PIC 9(02).
006500         10  WS-MIN-TS-DD                       PIC 9(02).
006600         10  WS-MIN-TS-HH                       PIC 9(02).
006700         10  WS-MIN-TS-MI                       PIC 9(02).
006800         10  WS-MIN-TS-SS                       PIC 9(02).
006900     05  WS-MAX-TS                             PIC X(14).
007000     05  FILLER                                PIC X(01).
007100*---------------------------------------------------------------*
007200* TITLE SIMILARITY WORK AREA - 2*LCS/(LEN-A+LEN-B), A DOCUMENTED
007300* EQUIVALENT OF THE RATCLIFF/OBERSHELP RATIO THIS SHOP USED TO
007400* GET FROM THE STRING-MATCH UTILITY ON THE OLD SYSTEM.
007500*---------------------------------------------------------------*
007600 01  WS-SIMILARITY-WORK-FIELDS.
007700     05  WS-SIM-TITLE-A                      PIC X(100).
007800     05  WS-SIM-TITLE-B                       PIC X(100).
007900     05  WS-LEN-A PIC S9(03) COMP VALUE 0.
008000     05  WS-LEN-B PIC S9(03) COMP VALUE 0.
008100     05  WS-SCAN-LEN-IDX PIC S9(03) COMP VALUE 0.
008200     05  WS-P PIC S9(03) COMP VALUE 0.
008300     05  WS-Q PIC S9(03) COMP VALUE 0.
008400     05  WS-P2 PIC S9(03) COMP VALUE 0.
008500     05  WS-Q2 PIC S9(03) COMP VALUE 0.
008600     05  WS-LCS-LENGTH PIC S9(03) COMP VALUE 0.
008700     05  WS-SIMILARITY-RATIO PIC S9V9(04) COMP-3
008800                                                      VALUE 0.
008900     05  FILLER                                 PIC X(01).
009000*---------------------------------------------------------------*
009100 01  WS-LCS-TABLE-AREA.
009200     05  WS-LCS-ROW OCCURS 101 TIMES.
009300         10  WS-LCS-CELL OCCURS 101 TIMES    PIC S9(03) COMP.
009400     05  FILLER                              PIC X(01).
009500*---------------------------------------------------------------*
009600 LINKAGE SECTION.
009700*---------------------------------------------------------------*
009800 COPY DGEVT.
009900*---------------------------------------------------------------*
010000 COPY DGCLU.
010100*===============================================================*
010200 PROCEDURE DIVISION USING EVT-TABLE-SIZE, EVENT-TABLE-AREA,
010300     CLU-TABLE-SIZE, CLUSTER-TABLE-AREA.
010400*---------------------------------------------------------------*
010500 0000-MAIN-PARAGRAPH.
010600*---------------------------------------------------------------*
010700     MOVE 0 TO CLU-TABLE-SIZE.
010800     PERFORM 3000-BUILD-CLUSTERS.
010900     GOBACK.
011000*---------------------------------------------------------------*
011100* SINGLE-PASS GREEDY CLUSTERING - FOR EACH UNASSIGNED EVENT I,
011200* IN ARRIVAL ORDER, COLLECT EVERY LATER UNASSIGNED EVENT WHOSE
011300* TITLE SIMILARITY IS 0.85 OR BETTER.  DAY VOLUMES ARE SMALL
011400* ENOUGH TO HOLD IN STORAGE SO THE O(N SQUARED) COMPARE IS
011500* ACCEPTABLE FOR A NIGHTLY DIGEST RUN.
011600*---------------------------------------------------------------*
011700 3000-BUILD-CLUSTERS.
011800*---------------------------------------------------------------*
011900     PERFORM 3100-BUILD-ONE-CANDIDATE-CLUSTER
012000         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > EVT-TABLE-SIZE.
012100*---------------------------------------------------------------*
012200 3100-BUILD-ONE-CANDIDATE-CLUSTER.
012300*---------------------------------------------------------------*
012400     IF TBL-CLUSTER-ID (WS-I) = SPACE
012500         MOVE 1 TO WS-CLUSTER-MEMBER-COUNT
012600         MOVE WS-I TO WS-CLUSTER-MEMBER-IDX (1)
012700         COMPUTE WS-J-START = WS-I + 1
012800         PERFORM 3200-SCAN-FOR-CLUSTER-MATCH
012900             VARYING WS-J FROM WS-J-START BY 1
013000             UNTIL WS-J > EVT-TABLE-SIZE
013100         PERFORM 3300-MATERIALIZE-CLUSTER-IF-ELIGIBLE
013200     END-IF.
013300*---------------------------------------------------------------*
013400 3200-SCAN-FOR-CLUSTER-MATCH.
013500*---------------------------------------------------------------*
013600     IF TBL-CLUSTER-ID (WS-J) = SPACE
013700        AND WS-CLUSTER-MEMBER-COUNT < 500
013800         MOVE TBL-TITLE (WS-I) TO WS-SIM-TITLE-A
013900         MOVE TBL-TITLE (WS-J) TO WS-SIM-TITLE-B
014000         PERFORM 3400-COMPUTE-TITLE-SIMILARITY
014100         IF WS-SIMILARITY-RATIO NOT < 0.85
014200             ADD 1 TO WS-CLUSTER-MEMBER-COUNT
014300             MOVE WS-J TO
014400                 WS-CLUSTER-MEMBER-IDX (WS-CLUSTER-MEMBER-COUNT)
014500         END-IF
014600     END-IF.
014700*---------------------------------------------------------------*
014800 3300-MATERIALIZE-CLUSTER-IF-ELIGIBLE.
014900*---------------------------------------------------------------*
015000     IF WS-CLUSTER-MEMBER-COUNT > 1
015100         PERFORM 3310-SELECT-CANONICAL-MEMBER
015200         PERFORM 3320-FIND-MIN-MAX-PUBLISHED-TS
015300         PERFORM 3330-WRITE-CLUSTER-TABLE-ENTRY
015400         PERFORM 3340-STAMP-CLUSTER-ID-ON-MEMBERS
015500     END-IF.
015600*---------------------------------------------------------------*
015700* CANONICAL MEMBER = LOWEST TRUST-TIER NUMBER, FIRST ENCOUNTERED
015800* ON A TIE (THE TABLE IS SCANNED IN MEMBER ORDER, LOWEST WINS).
015900*---------------------------------------------------------------*
016000 3310-SELECT-CANONICAL-MEMBER.
016100*---------------------------------------------------------------*
016200     MOVE WS-CLUSTER-MEMBER-IDX (1) TO WS-CANONICAL-IDX.
016300     PERFORM 3311-CHECK-ONE-MEMBER-FOR-CANONICAL
016400         VARYING WS-K FROM 2 BY 1
016500         UNTIL WS-K > WS-CLUSTER-MEMBER-COUNT.
016600*---------------------------------------------------------------*
016700 3311-CHECK-ONE-MEMBER-FOR-CANONICAL.
016800*---------------------------------------------------------------*
016900     IF TBL-TRUST-TIER (WS-CLUSTER-MEMBER-IDX (WS-K))
017000        < TBL-TRUST-TIER (WS-CANONICAL-IDX)
017100         MOVE WS-CLUSTER-MEMBER-IDX (WS-K) TO WS-CANONICAL-IDX
017200     END-IF.
017300*---------------------------------------------------------------*
017400 3320-FIND-MIN-MAX-PUBLISHED-TS.
017500*---------------------------------------------------------------*
017600     MOVE TBL-PUBLISHED-TS (WS-CLUSTER-MEMBER-IDX (1))
017700         TO WS-MIN-TS.
017800     MOVE TBL-PUBLISHED-TS (WS-CLUSTER-MEMBER-IDX (1))
017900         TO WS-MAX-TS.
018000     PERFORM 3321-CHECK-ONE-MEMBER-TS
018100         VARYING WS-K FROM 2 BY 1
018200         UNTIL WS-K > WS-CLUSTER-MEMBER-COUNT.
018300*---------------------------------------------------------------*
018400 3321-CHECK-ONE-MEMBER-TS.
018500*---------------------------------------------------------------*
018600     IF TBL-PUBLISHED-TS (WS-CLUSTER-MEMBER-IDX (WS-K))
018700        < WS-MIN-TS
018800         MOVE TBL-PUBLISHED-TS (WS-CLUSTER-MEMBER-IDX (WS-K))
018900             TO WS-MIN-TS
019000     END-IF.
019100     IF TBL-PUBLISHED-TS (WS-CLUSTER-MEMBER-IDX (WS-K))
019200        > WS-MAX-TS
019300         MOVE TBL-PUBLISHED-TS (WS-CLUSTER-MEMBER-IDX (WS-K))
019400             TO WS-MAX-TS
019500     END-IF.
019600*---------------------------------------------------------------*
019700 3330-WRITE-CLUSTER-TABLE-ENTRY.
019800*---------------------------------------------------------------*
019900     ADD 1 TO WS-CLUSTER-SEQ.
020000     ADD 1 TO CLU-TABLE-SIZE.
020100     MOVE WS-CLUSTER-SEQ TO WS-CLUSTER-SEQ-EDIT.
020200     STRING 'CL' WS-CLUSTER-SEQ-EDIT DELIMITED BY SIZE
020300         INTO WS-CLUSTER-ID-DISPLAY.
020400     MOVE WS-CLUSTER-ID-DISPLAY
020500         TO TBL-CLU-CLUSTER-ID (CLU-TABLE-SIZE).
020600     MOVE TBL-TITLE (WS-CANONICAL-IDX)
020700         TO TBL-CLU-CANONICAL-TITLE (CLU-TABLE-SIZE).
020800     MOVE TBL-COMPANY-SLUG (WS-CANONICAL-IDX)
020900         TO TBL-CLU-COMPANY-SLUG (CLU-TABLE-SIZE).
021000     MOVE WS-CLUSTER-MEMBER-COUNT
021100         TO TBL-CLU-EVENT-COUNT (CLU-TABLE-SIZE).
021200     MOVE WS-MIN-TS TO TBL-CLU-FIRST-SEEN-TS (CLU-TABLE-SIZE).
021300     MOVE WS-MAX-TS TO TBL-CLU-LAST-SEEN-TS (CLU-TABLE-SIZE).
021400*---------------------------------------------------------------*
021500 3340-STAMP-CLUSTER-ID-ON-MEMBERS.
021600*---------------------------------------------------------------*
021700     PERFORM 3341-STAMP-ONE-MEMBER
021800         VARYING WS-K FROM 1 BY 1
021900         UNTIL WS-K > WS-CLUSTER-MEMBER-COUNT.
022000*---------------------------------------------------------------*
022100 3341-STAMP-ONE-MEMBER.
022200*---------------------------------------------------------------*
022300     MOVE WS-CLUSTER-ID-DISPLAY
022400         TO TBL-CLUSTER-ID (WS-CLUSTER-MEMBER-IDX (WS-K)).
022500*---------------------------------------------------------------*
022600* TITLE SIMILARITY - LOWERCASE BOTH TITLES, MEASURE THEIR TRUE
022700* LENGTH (TRAILING-SPACE TRIM), THEN SCORE 2*LCS/(LENA+LENB).
022800*---------------------------------------------------------------*
022900 3400-COMPUTE-TITLE-SIMILARITY.
023000*---------------------------------------------------------------*
023100     INSPECT WS-SIM-TITLE-A
023200         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
023300                 TO 'abcdefghijklmnopqrstuvwxyz'.
023400     INSPECT WS-SIM-TITLE-B
023500         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
023600                 TO 'abcdefghijklmnopqrstuvwxyz'.
023700     PERFORM 3410-MEASURE-LEN-A.
023800     PERFORM 3420-MEASURE-LEN-B.
023900     IF WS-LEN-A = 0 OR WS-LEN-B = 0
024000         MOVE 0 TO WS-SIMILARITY-RATIO
024100     ELSE
024200         INITIALIZE WS-LCS-TABLE-AREA
024300         PERFORM 3430-FILL-ONE-LCS-CELL
024400             VARYING WS-P FROM 1 BY 1 UNTIL WS-P > WS-LEN-A
024500             AFTER WS-Q FROM 1 BY 1 UNTIL WS-Q > WS-LEN-B
024600         COMPUTE WS-P2 = WS-LEN-A + 1
024700         COMPUTE WS-Q2 = WS-LEN-B + 1
024800         MOVE WS-LCS-CELL (WS-P2, WS-Q2) TO WS-LCS-LENGTH
024900         COMPUTE WS-SIMILARITY-RATIO ROUNDED =
025000                 (2 * WS-LCS-LENGTH) / (WS-LEN-A + WS-LEN-B)
025100     END-IF.
025200*---------------------------------------------------------------*
025300 3410-MEASURE-LEN-A.
025400*---------------------------------------------------------------*
025500     MOVE 0 TO WS-LEN-A.
025600     PERFORM 3411-SCAN-ONE-A-POSITION
025700         VARYING WS-SCAN-LEN-IDX FROM 100 BY -1
025800         UNTIL WS-SCAN-LEN-IDX = 0
025900            OR WS-LEN-A NOT = 0.
026000*---------------------------------------------------------------*
026100 3411-SCAN-ONE-A-POSITION.
026200*---------------------------------------------------------------*
026300     IF WS-SIM-TITLE-A (WS-SCAN-LEN-IDX : 1) NOT = SPACE
026400         MOVE WS-SCAN-LEN-IDX TO WS-LEN-A
026500     END-IF.
026600*---------------------------------------------------------------*
026700 3420-MEASURE-LEN-B.
026800*---------------------------------------------------------------*
026900     MOVE 0 TO WS-LEN-B.
027000     PERFORM 3421-SCAN-ONE-B-POSITION
027100         VARYING WS-SCAN-LEN-IDX FROM 100 BY -1
027200         UNTIL WS-SCAN-LEN-IDX = 0
027300            OR WS-LEN-B NOT = 0.
027400*---------------------------------------------------------------*
027500 3421-SCAN-ONE-B-POSITION.
027600*---------------------------------------------------------------*
027700     IF WS-SIM-TITLE-B (WS-SCAN-LEN-IDX : 1) NOT = SPACE
027800         MOVE WS-SCAN-LEN-IDX TO WS-LEN-B
027900     END-IF.
028000*---------------------------------------------------------------*
028100 3430-FILL-ONE-LCS-CELL.
028200*---------------------------------------------------------------*
028300     COMPUTE WS-P2 = WS-P + 1.
028400     COMPUTE WS-Q2 = WS-Q + 1.
028500     IF WS-SIM-TITLE-A (WS-P : 1) = WS-SIM-TITLE-B (WS-Q : 1)
028600         COMPUTE WS-LCS-CELL (WS-P2, WS-Q2) =
028700                 WS-LCS-CELL (WS-P, WS-Q) + 1
028800     ELSE
028900         IF WS-LCS-CELL (WS-P, WS-Q2) > WS-LCS-CELL (WS-P2, WS-Q)
029000             MOVE WS-LCS-CELL (WS-P, WS-Q2)
029100                 TO WS-LCS-CELL (WS-P2, WS-Q2)
029200         ELSE
029300             MOVE WS-LCS-CELL (WS-P2, WS-Q)
029400                 TO WS-LCS-CELL (WS-P2, WS-Q2)
029500         END-IF
029600     END-IF.
