000100*------------------------------------------------------------*
000200* COPYLIB:  DGCLU
000300* CLUSTER RECORD  -  ONE ROW PER SOFT-DEDUP CLUSTER OF SIZE
000400* TWO OR MORE, WRITTEN BY DGDIGEST AFTER CALLING DGDEDUP.
000500*
000600* MAINTENENCE LOG
000700* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000800* --------- ------------  ---------------------------------------
000900* 04/02/86 D OKAFOR       CREATED - CLUSTER LAYOUT PER AI-0151    AI0151  
001000* 12/03/98 S VANCE        Y2K - CONFIRMED TIMESTAMP FIELDS 4-DIGITCR9800  
001100* 09/15/03 K PELLETIER    WIDENED CLUSTER-TABLE-AREA TO 2000 ROWS CR0300  
001200*------------------------------------------------------------*
001300 01  CLUSTER-RECORD.
001400     05  CLU-CLUSTER-ID                      PIC X(08).
001500     05  CLU-CANONICAL-TITLE                 PIC X(100).
001600     05  CLU-COMPANY-SLUG                    PIC X(20).
001700     05  CLU-EVENT-COUNT                     PIC 9(03) VALUE 0.
001800     05  CLU-FIRST-SEEN-TS                   PIC X(14).
001900     05  CLU-LAST-SEEN-TS                    PIC X(14).
002000     05  FILLER                               PIC X(01).
002100*------------------------------------------------------------*
002200* CLUSTER-TABLE-AREA  -  BUILT BY DGDEDUP WHILE CLUSTERING THE
002300* DAY'S EVENT TABLE, RETURNED TO DGDIGEST FOR WRITING.
002400*------------------------------------------------------------*
002500 01  CLU-TABLE-SIZE                          PIC S9(04) COMP.
002600 01  CLU-TABLE-INDEX                         PIC S9(04) COMP.
002700 01  CLUSTER-TABLE-AREA.
002800     05  TBL-CLUSTER OCCURS 1 TO 2000 TIMES
002900             DEPENDING ON CLU-TABLE-SIZE
003000             INDEXED BY CLU-TABLE-IDX.
003100         10  TBL-CLU-CLUSTER-ID               PIC X(08).
003200         10  TBL-CLU-CANONICAL-TITLE          PIC X(100).
003300         10  TBL-CLU-COMPANY-SLUG             PIC X(20).
003400         10  TBL-CLU-EVENT-COUNT              PIC 9(03).
003500         10  TBL-CLU-FIRST-SEEN-TS            PIC X(14).
003600         10  TBL-CLU-LAST-SEEN-TS             PIC X(14).
