000100*------------------------------------------------------------*
000200* COPYLIB:  DGCAT
000300* CATEGORY KEYWORD TABLE AND RELATED KEYWORD LISTS USED BY
000400* DGENTR (CATEGORY TAGGING, BREAKING-CHANGE FLAG) AND DGRANK
000500* (SEVERITY TITLE SCAN).  SHAPES ONLY - EACH OWNING PROGRAM
000600* LOADS ITS OWN COPY AT 0100-LOAD-KEYWORD-TABLES, THE SAME
000700* WAY THE SHOP HAS ALWAYS BUILT LOOKUP TABLES FOR THESE JOBS.
000800*
000900* MAINTENENCE LOG
001000* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001100* --------- ------------  ---------------------------------------
001200* 04/23/86 D OKAFOR       CREATED - 30 CATEGORY KEYWORD SLOTS,    AI0151  
001300*                          AI-0151 TAGGING RULES                  AI0151  
001400* 06/30/86 D OKAFOR       ADDED BREAKING-CHANGE KEYWORD LIST      CR8600  
001500* 02/19/91 D OKAFOR       ADDED SEVERITY TITLE KEYWORD LISTS      CR9100  
001600* 07/08/95 S VANCE        ADDED SECTION ROUTING CATEGORY SETS     AI0241  
001700*                          PER AI-0241 (USED BY DGSECAL)          AI0241  
001800* 12/03/98 S VANCE        Y2K - TABLE HAS NO DATE FIELDS, REVIEWEDCR9800  
001900* 09/15/03 K PELLETIER    ADDED KEYWORD-LEN SUBFIELDS SO THE SCAN CR0300  
002000*                          ROUTINES CAN REF-MOD EACH KEYWORD TO   CR0300  
002100*                          ITS OWN LENGTH INSTEAD OF THE PADDED   CR0300  
002200*                          X(20) SLOT - INSPECT WAS MATCHING ON   CR0300  
002300*                          TRAILING SPACES AND MISSING HITS       CR0300  
002400* 09/29/03 K PELLETIER    WIDENED SEC-RULE-CAT-ID TO 8 SLOTS -    CR0300  
002500*                          THE MODELS ROUTING SET HAS 8 CATEGORY  CR0300  
002600*                          IDS AND THE OLD 5-SLOT TABLE TRUNCATED CR0300  
002700*------------------------------------------------------------*
002800 01  CAT-KEYWORD-TABLE.
002900     05  CAT-ENTRY OCCURS 30 TIMES INDEXED BY CAT-IDX.
003000         10  CAT-ID                           PIC 9(02).
003100         10  CAT-KEYWORD-COUNT                PIC 9(01).
003200         10  CAT-KEYWORD-ENTRY OCCURS 8 TIMES.
003300             15  CAT-KEYWORD                  PIC X(20).
003400             15  CAT-KEYWORD-LEN               PIC 9(02) COMP.
003500     05  FILLER                                PIC X(01).
003600*------------------------------------------------------------*
003700 01  BRK-KEYWORD-COUNT                        PIC 9(01).
003800 01  BRK-KEYWORD-TABLE.
003900     05  BRK-KEYWORD-ENTRY OCCURS 8 TIMES.
004000         10  BRK-KEYWORD                      PIC X(20).
004100         10  BRK-KEYWORD-LEN                   PIC 9(02) COMP.
004200     05  FILLER                                PIC X(01).
004300*------------------------------------------------------------*
004400 01  SEV-HIGH-KEYWORD-COUNT                    PIC 9(02).
004500 01  SEV-HIGH-KEYWORD-TABLE.
004600     05  SEV-HIGH-KEYWORD-ENTRY OCCURS 10 TIMES.
004700         10  SEV-HIGH-KEYWORD                 PIC X(20).
004800         10  SEV-HIGH-KEYWORD-LEN              PIC 9(02) COMP.
004900     05  FILLER                                PIC X(01).
005000*------------------------------------------------------------*
005100 01  SEV-MEDIUM-KEYWORD-COUNT                  PIC 9(02).
005200 01  SEV-MEDIUM-KEYWORD-TABLE.
005300     05  SEV-MEDIUM-KEYWORD-ENTRY OCCURS 10 TIMES.
005400         10  SEV-MEDIUM-KEYWORD               PIC X(20).
005500         10  SEV-MEDIUM-KEYWORD-LEN            PIC 9(02) COMP.
005600     05  FILLER                                PIC X(01).
005700*------------------------------------------------------------*
005800* SECTION ROUTING CATEGORY SETS (RULES B-E OF SECTION-ALLOC).
005900* RULE A (TRUST TIER 4) AND THE TOP-5 / FALLBACK RULES CARRY
006000* NO CATEGORY SET AND ARE CODED DIRECTLY IN DGSECAL.
006100*------------------------------------------------------------*
006200 01  SEC-RULE-COUNT                            PIC 9(01) VALUE 4.
006300 01  SEC-RULE-TABLE.
006400     05  SEC-RULE OCCURS 4 TIMES.
006500         10  SEC-RULE-SECTION-NAME             PIC X(15).
006600         10  SEC-RULE-CAT-COUNT                PIC 9(01).
006700         10  SEC-RULE-CAT-ID OCCURS 8 TIMES     PIC 9(02).
006800     05  FILLER                                PIC X(01).
