000100*------------------------------------------------------------*
000200* COPYLIB:  DGPRT
000300* PRINTER CONTROL FIELDS AND DIGESTRPT LINE LAYOUTS, SHARED
000400* BY ANY PROGRAM THAT WRITES THE 132-COLUMN DIGEST REPORT.
000500* LIFTED FROM THE SHOP'S USUAL PRINTCTL PAGE-CONTROL IDIOM.
000600*
000700* MAINTENENCE LOG
000800* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000900* --------- ------------  ---------------------------------------
001000* 04/09/86 D OKAFOR       CREATED - DIGESTRPT LINE LAYOUTS AI-0151AI0151  
001100* 02/19/91 D OKAFOR       ADDED SECTION HEADER AND FOOTER LINES   CR9100  
001200* 12/03/98 S VANCE        Y2K - HEADING LINE DATE ALREADY 4-DIGIT,CR9800
001300*                          NO CHANGE REQUIRED, SIGNED OFF         CR9800
001400* 11/19/03 K PELLETIER    NARROWED DOL-OVERVIEW-TEXT TO 100 AND   AI0255  
001500*                          DGDIGEST NOW WRITES TWO OF THESE SO    AI0255  
001600*                          THE FULL 200-BYTE OVERVIEW PRINTS      AI0255  
001700*                          PER AI-0255                            AI0255  
001800*------------------------------------------------------------*
001900 01  PRINTER-CONTROL-FIELDS.
002000     05  LINE-SPACEING                       PIC 9(02) VALUE 1.
002100     05  LINE-COUNT                          PIC 9(03) VALUE 999.
002200     05  LINES-ON-PAGE                       PIC 9(02) VALUE 55.
002300     05  PAGE-COUNT                          PIC 9(02) VALUE 1.
002400     05  WS-CURRENT-DATE-DATA.
002500         10  WS-CURRENT-DATE.
002600             15  WS-CURRENT-YEAR              PIC 9(04).
002700             15  WS-CURRENT-MONTH             PIC 9(02).
002800             15  WS-CURRENT-DAY               PIC 9(02).
002900         10  WS-CURRENT-TIME.
003000             15  WS-CURRENT-HH                PIC 9(02).
003100             15  WS-CURRENT-MI                PIC 9(02).
003200             15  WS-CURRENT-SS                PIC 9(02).
003300             15  WS-CURRENT-HS                PIC 9(02).
003400*------------------------------------------------------------*
003500 01  DIGEST-HEADING-LINE-1.
003600     05  FILLER PIC X(04) VALUE SPACE.
003700     05  DHL1-TITLE                           PIC X(20)
003800             VALUE 'AI DAILY DIGEST'.
003900     05  FILLER PIC X(10) VALUE SPACE.
004000     05  FILLER                               PIC X(11)
004100             VALUE 'DIGEST DATE'.
004200     05  FILLER PIC X(02) VALUE ': '.
004300     05  DHL1-YEAR                            PIC 9(04).
004400     05  FILLER                               PIC X(01) VALUE '-'.
004500     05  DHL1-MONTH                           PIC 9(02).
004600     05  FILLER                               PIC X(01) VALUE '-'.
004700     05  DHL1-DAY                             PIC 9(02).
004800     05  FILLER PIC X(58) VALUE SPACE.
004900     05  FILLER PIC X(06) VALUE 'PAGE: '.
005000     05  DHL1-PAGE-COUNT                      PIC ZZ9.
005100*------------------------------------------------------------*
005200 01  DIGEST-OVERVIEW-LINE.
005300     05  FILLER PIC X(04) VALUE SPACE.
005400     05  DOL-OVERVIEW-TEXT                    PIC X(100).
005500*------------------------------------------------------------*
005600 01  DIGEST-SECTION-HEADER-LINE.
005700     05  FILLER PIC X(04) VALUE SPACE.
005800     05  DSH-SECTION-NAME                     PIC X(17).
005900     05  FILLER                               PIC X(09)
006000             VALUE 'SECTION  '.
006100     05  FILLER                               PIC X(08)
006200             VALUE '- COUNT:'.
006300     05  DSH-SECTION-COUNT                    PIC ZZ9.
006400*------------------------------------------------------------*
006500 01  DIGEST-DETAIL-LINE.
006600     05  FILLER PIC X(04) VALUE SPACE.
006700     05  DDL-SEVERITY                         PIC X(06).
006800     05  FILLER PIC X(02) VALUE SPACE.
006900     05  DDL-COMPANY-NAME                     PIC X(20).
007000     05  FILLER PIC X(02) VALUE SPACE.
007100     05  DDL-TITLE                            PIC X(60).
007200     05  FILLER PIC X(02) VALUE SPACE.
007300     05  DDL-IMPACT-SCORE                     PIC 9.9999.
007400*------------------------------------------------------------*
007500 01  DIGEST-CONTROL-LINE.
007600     05  FILLER PIC X(04) VALUE SPACE.
007700     05  DCL-LABEL                            PIC X(34).
007800     05  DCL-VALUE                            PIC ZZZ,ZZ9.
