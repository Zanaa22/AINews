000100*------------------------------------------------------------*
000200* COPYLIB:  DGSRC
000300* SOURCE REGISTRY MASTER RECORD  -  ONE ENTRY PER HARVEST FEED
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/12/84 R TALLMAN      CREATED - SOURCE MASTER PER REQ AI-0114 AI0114  
000900* 11/04/86 D OKAFOR       ADDED PRIORITY AND ENABLED SWITCH       CR8600  
001000* 02/19/91 D OKAFOR       WIDENED COMPANY-NAME TO 30 PER AI-0188  AI0188  
001100* 12/03/98 S VANCE        Y2K - NO 2-DIGIT YEAR FIELDS IN RECORD, CR9800  
001200*                          REVIEWED AND SIGNED OFF NO CHANGE REQD CR9800  
001300* 09/15/03 K PELLETIER    ADDED TRUST-TIER 88-LEVELS FOR RANKING  CR0300
001400* 11/12/03 K PELLETIER    ADDED SOURCE-TABLE-AREA SO DGSEED CAN   AI0254  
001500*                          READ/REWRITE THIS FILE SEQUENTIALLY    AI0254  
001600*                          INSTEAD OF THROUGH A KEYED KSDS, PER   AI0254  
001700*                          AI-0254 - KSDS WAS NEVER APPROVED FOR  AI0254  
001800*                          BATCH IN THIS SHOP                     AI0254  
001900*------------------------------------------------------------*
002000 01  SOURCE-RECORD.
002100     05  SRC-SOURCE-ID                       PIC X(08).
002200     05  SRC-COMPANY-SLUG                    PIC X(20).
002300     05  SRC-COMPANY-NAME                    PIC X(30).
002400     05  SRC-PRODUCT-LINE                    PIC X(20).
002500     05  SRC-SOURCE-NAME                     PIC X(30).
002600     05  SRC-SOURCE-URL                      PIC X(60).
002700     05  SRC-FETCH-METHOD                    PIC X(15).
002800         88  SRC-FETCH-IS-RSS                VALUE 'rss'.
002900         88  SRC-FETCH-IS-HTML-DIFF          VALUE 'html_diff'.
003000         88  SRC-FETCH-IS-GITHUB VALUE 'github_releases'.
003100         88  SRC-FETCH-IS-API-POLL           VALUE 'api_poll'.
003200         88  SRC-FETCH-IS-SOCIAL             VALUE 'social_api'.
003300     05  SRC-POLL-FREQ-MIN                   PIC 9(04) VALUE 60.
003400     05  SRC-TRUST-TIER                      PIC 9(01) VALUE 1.
003500         88  SRC-TIER-FIRST-PARTY            VALUE 1.
003600         88  SRC-TIER-COMMUNITY              VALUE 4.
003700     05  SRC-PRIORITY PIC X(08) VALUE 'normal'.
003800     05  SRC-ENABLED                         PIC X(01) VALUE 'Y'.
003900         88  SRC-IS-ENABLED                  VALUE 'Y'.
004000     05  FILLER                               PIC X(03).
004100*------------------------------------------------------------*
004200* SOURCE-TABLE-AREA  -  IN-MEMORY FORM OF THE SOURCE REGISTRY,
004300* LOADED SEQUENTIALLY BY DGSEED AT 1100-LOAD-SOURCE-TABLE AND
004400* REWRITTEN SEQUENTIALLY AT 4000-REWRITE-SOURCE-REGISTRY.  THE
004500* REGISTRY IS A HANDFUL OF FEEDS, NOT THE DAY'S EVENT VOLUME,
004600* SO 500 SLOTS IS AMPLE.
004700*------------------------------------------------------------*
004800 01  SRC-TABLE-SIZE                          PIC S9(04) COMP.
004900 01  SRC-TABLE-INDEX                         PIC S9(04) COMP.
005000 01  SOURCE-TABLE-AREA.
005100     05  TBL-SOURCE OCCURS 1 TO 500 TIMES
005200             DEPENDING ON SRC-TABLE-SIZE
005300             INDEXED BY SRC-TABLE-IDX.
005400         10  TBL-SRC-SOURCE-ID                PIC X(08).
005500         10  TBL-SRC-COMPANY-SLUG             PIC X(20).
005600         10  TBL-SRC-COMPANY-NAME             PIC X(30).
005700         10  TBL-SRC-PRODUCT-LINE             PIC X(20).
005800         10  TBL-SRC-SOURCE-NAME              PIC X(30).
005900         10  TBL-SRC-SOURCE-URL               PIC X(60).
006000         10  TBL-SRC-FETCH-METHOD             PIC X(15).
006100         10  TBL-SRC-POLL-FREQ-MIN            PIC 9(04).
006200         10  TBL-SRC-TRUST-TIER               PIC 9(01).
006300         10  TBL-SRC-PRIORITY                 PIC X(08).
006400         10  TBL-SRC-ENABLED                  PIC X(01).
