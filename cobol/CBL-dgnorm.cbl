000100*===============================================================*
000200* PROGRAM NAME:    DGNORM
000300* ORIGINAL AUTHOR: R TALLMAN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/12/84 R TALLMAN      CREATED PER REQUEST AI-0114 - BUILD     AI0114  
000900*                          THE EVENT POOL FROM THE DAY'S HARVEST  AI0114  
001000* 11/04/86 D OKAFOR       ADDED TITLE FALLBACK TO CONTENT TEXT    CR8600  
001100* 02/19/91 D OKAFOR       ADDED HARD DEDUPE ON CONTENT-HASH       CR9100  
001200* 07/08/95 S VANCE        CONFIDENCE SET FROM SOURCE TRUST TIER   AI0241  
001300*                          PER AI-0241, WAS ALWAYS UNVERIFIED     AI0241  
001400* 12/03/98 S VANCE        Y2K - WS-RUN-TS NOW CARRIES 4-DIGIT     CR9800  
001500*                          YEAR, FUNCTION CURRENT-DATE VERIFIED   CR9800  
001600* 09/15/03 K PELLETIER    RAISED HASH TABLE TO 5000 SLOTS, DAILY  CR0300
001700*                          HARVEST VOLUME OUTGREW 2000 SLOT LIMIT CR0300
001750* 11/26/03 K PELLETIER    OPEN-FILES NEVER CHECKED FILE STATUS - AI0256
001760*                          A BAD OPEN WAS SILENTLY PROCESSING AN AI0256
001770*                          EMPTY FILE SET.  NOW CHECKS EACH      AI0256
001780*                          STATUS AND GOES TO PROGRAM-END ON ANY AI0256
001790*                          FAILURE - SEE 1000-OPEN-FILES          AI0256
001800*===============================================================*
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.  DGNORM.
002100 AUTHOR. R TALLMAN.
002200 INSTALLATION. COBOL DEVELOPMENT CENTER.
002300 DATE-WRITTEN. 03/12/84.
002400 DATE-COMPILED. 03/12/84.
002500 SECURITY. NON-CONFIDENTIAL.
002600*===============================================================*
002700 ENVIRONMENT DIVISION.
002800*---------------------------------------------------------------*
002900 CONFIGURATION SECTION.
003000*---------------------------------------------------------------*
003100 SOURCE-COMPUTER. IBM-3081.
003200 OBJECT-COMPUTER. IBM-3081.
003300 SPECIAL-NAMES.
003400     UPSI-0 IS DGNORM-RERUN-SW.
003500*---------------------------------------------------------------*
003600 INPUT-OUTPUT SECTION.
003700*---------------------------------------------------------------*
003800 FILE-CONTROL.
003900     SELECT SOURCES ASSIGN TO SRCFILE
004000       ORGANIZATION IS SEQUENTIAL
004100       FILE STATUS  IS SOURCES-STATUS.
004200*
004300     SELECT RAWITEMS ASSIGN TO RAWFILE
004400       ORGANIZATION IS SEQUENTIAL
004500       FILE STATUS  IS RAWITEMS-STATUS.
004600*
004700     SELECT EVENTS-WORK ASSIGN TO EVENTWK
004800       ORGANIZATION IS SEQUENTIAL
004900       FILE STATUS  IS EVENTWK-STATUS.
005000*===============================================================*
005100 DATA DIVISION.
005200 FILE SECTION.
005300*---------------------------------------------------------------*
005400 FD  SOURCES
005500     LABEL RECORDS ARE STANDARD
005600     RECORD CONTAINS 200 CHARACTERS
005700     RECORDING MODE IS F.
005800     COPY DGSRC.
005900*---------------------------------------------------------------*
006000 FD  RAWITEMS
006100     LABEL RECORDS ARE STANDARD
006200     RECORD CONTAINS 428 CHARACTERS
006300     RECORDING MODE IS F.
006400     COPY DGRAW.
006500*---------------------------------------------------------------*
006600 FD  EVENTS-WORK
006700     LABEL RECORDS ARE STANDARD
006800     RECORDING MODE IS F.
006900 01  EVENTS-WORK-RECORD.
007000     05  FILLER                       PIC X(300).
007100*---------------------------------------------------------------*
007200 WORKING-STORAGE SECTION.
007300*---------------------------------------------------------------*
007400 COPY DGEVT.
007500*---------------------------------------------------------------*
007600 01  WS-SWITCHES-STATUS-FIELDS.
007700     05  SOURCES-STATUS               PIC X(02) VALUE '00'.
007800         88  SOURCES-OK                         VALUE '00'.
007900         88  SOURCES-EOF                        VALUE '10'.
008000     05  RAWITEMS-STATUS               PIC X(02) VALUE '00'.
008100         88  RAWITEMS-OK                         VALUE '00'.
008200         88  RAWITEMS-EOF                        VALUE '10'.
008300     05  EVENTWK-STATUS                PIC X(02) VALUE '00'.
008400         88  EVENTWK-OK                           VALUE '00'.
008500     05  WS-SOURCE-EOF-SW              PIC X(01) VALUE 'N'.
008600         88  WS-NO-MORE-SOURCES                   VALUE 'Y'.
008700     05  WS-DUP-CHECK-SW                PIC X(01) VALUE 'N'.
008750         88  WS-IS-DUPLICATE                       VALUE 'Y'.
008800     05  WS-FILE-OPEN-ERROR-SW          PIC X(01) VALUE 'N'.
008850         88  WS-FILE-OPEN-ERROR                    VALUE 'Y'.
008900     05  FILLER                         PIC X(01).
009000*---------------------------------------------------------------*
009100 01  WS-COUNTERS.
009200     05  WS-SOURCE-COUNT               PIC S9(04) COMP VALUE 0.
009300     05  WS-RAW-ITEM-COUNT             PIC S9(05) COMP VALUE 0.
009400     05  WS-ACCEPTED-COUNT             PIC S9(05) COMP VALUE 0.
009500     05  WS-DUP-COUNT                  PIC S9(05) COMP VALUE 0.
009600     05  WS-HASH-TABLE-SIZE            PIC S9(05) COMP VALUE 0.
009700     05  WS-SRCH-INDEX                 PIC S9(05) COMP VALUE 0.
009800     05  FILLER                        PIC X(01).
009900*---------------------------------------------------------------*
010000 01  WS-HARD-DEDUPE-AREA.
010100     05  WS-HASH-TABLE OCCURS 1 TO 5000 TIMES
010200             DEPENDING ON WS-HASH-TABLE-SIZE
010300             INDEXED BY WS-HASH-IDX          PIC X(16).
010400*---------------------------------------------------------------*
010500* ONE SOURCE-REGISTRY ENTRY HELD AHEAD OF THE RAW ITEMS FILE
010600* FOR THE SEQUENTIAL MATCH-MERGE (BOTH FILES ARE PRE-SORTED
010700* ASCENDING BY SOURCE-ID, SO NO TABLE LOOKUP IS REQUIRED).
010800*---------------------------------------------------------------*
010900 01  WS-CURRENT-SOURCE.
011000     05  WS-CS-SOURCE-ID               PIC X(08).
011100     05  WS-CS-COMPANY-SLUG            PIC X(20).
011200     05  WS-CS-COMPANY-NAME            PIC X(30).
011300     05  WS-CS-PRODUCT-LINE            PIC X(20).
011400     05  WS-CS-TRUST-TIER              PIC 9(01).
011500     05  FILLER                        PIC X(01).
011600*---------------------------------------------------------------*
011700 01  WS-RUN-TS                         PIC X(14).
011800 01  WS-RUN-TS-PARTS REDEFINES WS-RUN-TS.
011900     05  WS-RUN-YYYY                   PIC 9(04).
012000     05  WS-RUN-MM                     PIC 9(02).
012100     05  WS-RUN-DD                     PIC 9(02).
012200     05  WS-RUN-HH                     PIC 9(02).
012300     05  WS-RUN-MI                     PIC 9(02).
012400     05  WS-RUN-SS                     PIC 9(02).
012500*---------------------------------------------------------------*
012600 01  WS-RUN-DATE                       PIC 9(08).
012700 01  WS-RUN-TIME                       PIC 9(08).
012800*---------------------------------------------------------------*
012900 01  WS-TITLE-WORK                     PIC X(100).
013000*===============================================================*
013100 PROCEDURE DIVISION.
013200*---------------------------------------------------------------*
013300 0000-MAIN-PARAGRAPH.                                                     
013400*---------------------------------------------------------------*         
013500     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.                              
013600     IF WS-FILE-OPEN-ERROR                                                
013700         GO TO 9999-PROGRAM-END                                           
013800     END-IF.                                                              
013900     PERFORM 1100-PRIME-CURRENT-SOURCE THRU 1100-EXIT.                    
014000     PERFORM 2000-READ-RAW-ITEM THRU 2000-EXIT.                           
014100     PERFORM 2100-NORMALIZE-ONE-ITEM THRU 2100-EXIT                       
014200         UNTIL RAWITEMS-EOF.                                              
014300     PERFORM 3000-CLOSE-FILES THRU 3000-EXIT.                             
014400     DISPLAY 'DGNORM RAW ITEMS READ     : ' WS-RAW-ITEM-COUNT.            
014500     DISPLAY 'DGNORM EVENTS ACCEPTED    : ' WS-ACCEPTED-COUNT.            
014600     DISPLAY 'DGNORM HARD DUPES SKIPPED : ' WS-DUP-COUNT.                 
014700     GOBACK.                                                              
014800*---------------------------------------------------------------*         
014900 9999-PROGRAM-END.                                                        
015000*---------------------------------------------------------------*         
015100     DISPLAY 'DGNORM ENDING - FILE OPEN ERROR, SEE ABOVE'.                
015200     GOBACK.                                                              
015300*---------------------------------------------------------------*         
015400 1000-OPEN-FILES.                                                         
015500*---------------------------------------------------------------*         
015600     OPEN INPUT  SOURCES                                                  
015700          INPUT  RAWITEMS                                                 
015800          OUTPUT EVENTS-WORK.                                             
015900     MOVE 'N' TO WS-FILE-OPEN-ERROR-SW.                                   
016000     IF NOT SOURCES-OK                                                    
016100         DISPLAY 'SOURCES FILE STATUS: ' SOURCES-STATUS                   
016200         MOVE 'Y' TO WS-FILE-OPEN-ERROR-SW                                
016300         GO TO 1000-EXIT                                                  
016400     END-IF.                                                              
016500     IF NOT RAWITEMS-OK                                                   
016600         DISPLAY 'RAWITEMS FILE STATUS: ' RAWITEMS-STATUS                 
016700         MOVE 'Y' TO WS-FILE-OPEN-ERROR-SW                                
016800         GO TO 1000-EXIT                                                  
016900     END-IF.                                                              
017000     IF NOT EVENTWK-OK                                                    
017100         DISPLAY 'EVENTWK FILE STATUS: ' EVENTWK-STATUS                   
017200         MOVE 'Y' TO WS-FILE-OPEN-ERROR-SW                                
017300         GO TO 1000-EXIT                                                  
017400     END-IF.                                                              
017500     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.                               
017600     ACCEPT WS-RUN-TIME FROM TIME.                                        
017700     MOVE WS-RUN-DATE(1:4) TO WS-RUN-YYYY.                                
017800     MOVE WS-RUN-DATE(5:2) TO WS-RUN-MM.                                  
017900     MOVE WS-RUN-DATE(7:2) TO WS-RUN-DD.                                  
018000     MOVE WS-RUN-TIME(1:2) TO WS-RUN-HH.                                  
018100     MOVE WS-RUN-TIME(3:2) TO WS-RUN-MI.                                  
018200     MOVE WS-RUN-TIME(5:2) TO WS-RUN-SS.                                  
018300 1000-EXIT.                                                               
018400     EXIT.                                                                
018500*---------------------------------------------------------------*         
018600 1100-PRIME-CURRENT-SOURCE.                                               
018700*---------------------------------------------------------------*         
018800     READ SOURCES                                                         
018900         AT END MOVE 'Y' TO WS-SOURCE-EOF-SW.                             
019000     IF NOT WS-NO-MORE-SOURCES                                            
019100         ADD 1 TO WS-SOURCE-COUNT                                         
019200         PERFORM 1110-LOAD-CURRENT-SOURCE THRU 1110-EXIT                  
019300     END-IF.                                                              
019400 1100-EXIT.                                                               
019500     EXIT.                                                                
019600*---------------------------------------------------------------*         
019700 1110-LOAD-CURRENT-SOURCE.                                                
019800*---------------------------------------------------------------*         
019900     MOVE SRC-SOURCE-ID      TO WS-CS-SOURCE-ID.                          
020000     MOVE SRC-COMPANY-SLUG   TO WS-CS-COMPANY-SLUG.                       
020100     MOVE SRC-COMPANY-NAME   TO WS-CS-COMPANY-NAME.                       
020200     MOVE SRC-PRODUCT-LINE   TO WS-CS-PRODUCT-LINE.                       
020300     MOVE SRC-TRUST-TIER     TO WS-CS-TRUST-TIER.                         
020400 1110-EXIT.                                                               
020500     EXIT.                                                                
020600*---------------------------------------------------------------*         
020700 2000-READ-RAW-ITEM.                                                      
020800*---------------------------------------------------------------*         
020900     READ RAWITEMS                                                        
021000         AT END MOVE '10' TO RAWITEMS-STATUS                              
021100         NOT AT END ADD 1 TO WS-RAW-ITEM-COUNT.                           
021200 2000-EXIT.                                                               
021300     EXIT.                                                                
021400*---------------------------------------------------------------*         
021500 2100-NORMALIZE-ONE-ITEM.                                                 
021600*---------------------------------------------------------------*         
021700     PERFORM 2200-ADVANCE-TO-MATCHING-SOURCE THRU 2200-EXIT.              
021800     PERFORM 2300-HARD-DEDUPE-CHECK THRU 2300-EXIT.                       
021900     IF NOT WS-IS-DUPLICATE                                               
022000         PERFORM 2400-BUILD-EVENT-FROM-RAW THRU 2400-EXIT                 
022100         PERFORM 2500-WRITE-EVENT-RECORD THRU 2500-EXIT                   
022200     END-IF.                                                              
022300     PERFORM 2000-READ-RAW-ITEM THRU 2000-EXIT.                           
022400 2100-EXIT.                                                               
022500     EXIT.                                                                
022600*---------------------------------------------------------------*         
022700 2200-ADVANCE-TO-MATCHING-SOURCE.                                         
022800*---------------------------------------------------------------*         
022900     PERFORM 2210-ADVANCE-ONE-SOURCE THRU 2210-EXIT                       
023000         UNTIL WS-NO-MORE-SOURCES                                         
023100            OR RAW-SOURCE-ID NOT > WS-CS-SOURCE-ID.                       
023200 2200-EXIT.                                                               
023300     EXIT.                                                                
023400*---------------------------------------------------------------*         
023500 2210-ADVANCE-ONE-SOURCE.                                                 
023600*---------------------------------------------------------------*         
023700     READ SOURCES                                                         
023800         AT END MOVE 'Y' TO WS-SOURCE-EOF-SW                              
023900         NOT AT END                                                       
024000             ADD 1 TO WS-SOURCE-COUNT                                     
024100             PERFORM 1110-LOAD-CURRENT-SOURCE THRU 1110-EXIT              
024200     END-READ.                                                            
024300 2210-EXIT.                                                               
024400     EXIT.                                                                
024500*---------------------------------------------------------------*         
024600 2300-HARD-DEDUPE-CHECK.                                                  
024700*---------------------------------------------------------------*         
024800     MOVE 'N' TO WS-DUP-CHECK-SW.                                         
024900     MOVE 1 TO WS-SRCH-INDEX.                                             
025000     PERFORM 2310-SCAN-ONE-HASH-SLOT THRU 2310-EXIT                       
025100         UNTIL WS-SRCH-INDEX > WS-HASH-TABLE-SIZE                         
025200            OR WS-IS-DUPLICATE.                                           
025300     IF WS-IS-DUPLICATE                                                   
025400         ADD 1 TO WS-DUP-COUNT                                            
025500     ELSE                                                                 
025600         ADD 1 TO WS-HASH-TABLE-SIZE                                      
025700         MOVE RAW-CONTENT-HASH                                            
025800             TO WS-HASH-TABLE (WS-HASH-TABLE-SIZE)                        
025900     END-IF.                                                              
026000 2300-EXIT.                                                               
026100     EXIT.                                                                
026200*---------------------------------------------------------------*         
026300 2310-SCAN-ONE-HASH-SLOT.                                                 
026400*---------------------------------------------------------------*         
026500     IF RAW-CONTENT-HASH = WS-HASH-TABLE (WS-SRCH-INDEX)                  
026600         MOVE 'Y' TO WS-DUP-CHECK-SW                                      
026700     END-IF.                                                              
026800     ADD 1 TO WS-SRCH-INDEX.                                              
026900 2310-EXIT.                                                               
027000     EXIT.                                                                
027100*---------------------------------------------------------------*         
027200 2400-BUILD-EVENT-FROM-RAW.                                               
027300*---------------------------------------------------------------*         
027400     INITIALIZE UPDATE-EVENT-RECORD.                                      
027500     MOVE RAW-ITEM-ID          TO EVT-EVENT-ID.                           
027600     MOVE SPACE                TO EVT-CLUSTER-ID.                         
027700     MOVE RAW-SOURCE-ID        TO EVT-SOURCE-ID.                          
027800     MOVE RAW-ITEM-ID          TO EVT-RAW-ITEM-ID.                        
027900     IF WS-CS-SOURCE-ID = RAW-SOURCE-ID                                   
028000         MOVE WS-CS-COMPANY-SLUG  TO EVT-COMPANY-SLUG                     
028100         MOVE WS-CS-COMPANY-NAME  TO EVT-COMPANY-NAME                     
028200         MOVE WS-CS-PRODUCT-LINE  TO EVT-PRODUCT-LINE                     
028300         MOVE WS-CS-TRUST-TIER    TO EVT-TRUST-TIER                       
028400     ELSE                                                                 
028500         MOVE 'community' TO EVT-COMPANY-SLUG                             
028600         MOVE 'Community' TO EVT-COMPANY-NAME                             
028700         MOVE SPACE       TO EVT-PRODUCT-LINE                             
028800         MOVE 4           TO EVT-TRUST-TIER                               
028900     END-IF.                                                              
029000     PERFORM 2410-RESOLVE-TITLE THRU 2410-EXIT.                           
029100     MOVE 'LOW'  TO EVT-SEVERITY.                                         
029200     MOVE 'N'    TO EVT-BREAKING-CHANGE.                                  
029300     MOVE 0      TO EVT-IMPACT-SCORE.                                     
029400     MOVE 0      TO EVT-CATEGORY-COUNT.                                   
029500     EVALUATE EVT-TRUST-TIER                                              
029600         WHEN 1  MOVE 'confirmed'   TO EVT-CONFIDENCE                     
029700         WHEN 2  MOVE 'likely'      TO EVT-CONFIDENCE                     
029800         WHEN OTHER MOVE 'unverified' TO EVT-CONFIDENCE                   
029900     END-EVALUATE.                                                        
030000     IF RAW-PUBLISHED-TS = SPACE                                          
030100         MOVE WS-RUN-TS TO EVT-PUBLISHED-TS                               
030200     ELSE                                                                 
030300         MOVE RAW-PUBLISHED-TS TO EVT-PUBLISHED-TS                        
030400     END-IF.                                                              
030500     MOVE WS-RUN-TS TO EVT-CREATED-TS.                                    
030600     MOVE SPACE     TO EVT-DIGEST-SECTION.                                
030700     MOVE 'N'       TO EVT-DIGEST-ASSIGNED.                               
030800 2400-EXIT.                                                               
030900     EXIT.                                                                
031000*---------------------------------------------------------------*         
031100 2410-RESOLVE-TITLE.                                                      
031200*---------------------------------------------------------------*         
031300*    FIELDS ARRIVE LEFT-JUSTIFIED AND SPACE-PADDED, SO A BLANK            
031400*    CHECK AGAINST SPACES IS ALL THE "TRIM" THIS FALLBACK NEEDS.          
031500     MOVE RAW-TITLE TO EVT-TITLE.                                         
031600     IF EVT-TITLE = SPACE                                                 
031700         MOVE RAW-CONTENT-TEXT(1:100) TO EVT-TITLE                        
031800     END-IF.                                                              
031900     IF EVT-TITLE = SPACE                                                 
032000         MOVE 'Untitled' TO EVT-TITLE                                     
032100     END-IF.                                                              
032200 2410-EXIT.                                                               
032300     EXIT.                                                                
032400*---------------------------------------------------------------*         
032500 2500-WRITE-EVENT-RECORD.                                                 
032600*---------------------------------------------------------------*         
032700     MOVE UPDATE-EVENT-RECORD TO EVENTS-WORK-RECORD.                      
032800     WRITE EVENTS-WORK-RECORD.                                            
032900     ADD 1 TO WS-ACCEPTED-COUNT.                                          
033000 2500-EXIT.                                                               
033100     EXIT.                                                                
033200*---------------------------------------------------------------*         
033300 3000-CLOSE-FILES.                                                        
033400*---------------------------------------------------------------*         
033500     CLOSE SOURCES RAWITEMS EVENTS-WORK.                                  
033600 3000-EXIT.                                                               
033700     EXIT.                                                                
