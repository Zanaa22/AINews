000100*------------------------------------------------------------*
000200* COPYLIB:  DGEVT
000300* UPDATE-EVENT RECORD  -  THE PIPELINE WORKING RECORD.  ONE
000400* ENTRY IS WRITTEN BY DGNORM FOR EVERY ACCEPTED RAW ITEM AND
000500* IS THEN REWRITTEN IN PLACE, STEP BY STEP, BY DGENTR, DGRANK
000600* AND FINALLY DGDIGEST (SEE EVENTS / EVENTWK IN EACH PROGRAM).
000700*
000800* MAINTENENCE LOG
000900* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001000* --------- ------------  ---------------------------------------
001100* 03/19/84 R TALLMAN      CREATED - EVENT WORKING RECORD AI-0114  AI0114  
001200* 11/04/86 D OKAFOR       ADDED CATEGORY-IDS TABLE (5 SLOTS)      CR8600  
001300* 02/19/91 D OKAFOR       ADDED DATE/TIME BREAKOUT REDEFINES      CR9100  
001400* 07/08/95 S VANCE        ADDED EVENT-TABLE FOR CALLED SUBPROGRAMSAI0241  
001500*                          PER AI-0241 (DGDEDUP / DGSECAL)        AI0241  
001600* 12/03/98 S VANCE        Y2K - CONFIRMED PUBLISHED-TS/CREATED-TS CR9800  
001700*                          AND REDEFINES CARRY 4-DIGIT YEAR       CR9800  
001800* 09/15/03 K PELLETIER    WIDENED EVENT-TABLE-AREA TO 2000 ROWS   CR0300  
001900* 10/02/03 K PELLETIER    WIDENED DIGEST-SECTION TO 16 BYTES -    CR0300  
002000*                          EVERYTHING_ELSE IS 16 CHARACTERS AND   CR0300  
002100*                          WAS GETTING CHOPPED TO EVERYTHING_ELS  CR0300  
002200*------------------------------------------------------------*
002300 01  UPDATE-EVENT-RECORD.
002400     05  EVT-EVENT-ID                        PIC X(08).
002500     05  EVT-CLUSTER-ID                      PIC X(08).
002600     05  EVT-SOURCE-ID                       PIC X(08).
002700     05  EVT-RAW-ITEM-ID                     PIC X(08).
002800     05  EVT-COMPANY-SLUG                    PIC X(20).
002900     05  EVT-COMPANY-NAME                    PIC X(30).
003000     05  EVT-PRODUCT-LINE                    PIC X(20).
003100     05  EVT-TITLE                           PIC X(100).
003200     05  EVT-CATEGORY-COUNT                  PIC 9(02) VALUE 0.
003300     05  EVT-CATEGORY-IDS OCCURS 5 TIMES     PIC 9(02) VALUE 0.
003400     05  EVT-TRUST-TIER                      PIC 9(01) VALUE 1.
003500     05  EVT-SEVERITY PIC X(06) VALUE 'LOW'.
003600         88  EVT-SEVERITY-HIGH                VALUE 'HIGH'.
003700         88  EVT-SEVERITY-MEDIUM               VALUE 'MEDIUM'.
003800         88  EVT-SEVERITY-LOW                  VALUE 'LOW'.
003900     05  EVT-BREAKING-CHANGE                 PIC X(01) VALUE 'N'.
004000         88  EVT-IS-BREAKING                  VALUE 'Y'.
004100     05  EVT-IMPACT-SCORE                    PIC 9V9(4) COMP-3
004200                                                  VALUE 0.
004300     05  EVT-CONFIDENCE                      PIC X(10)
004400                                          VALUE 'unverified'.
004500     05  EVT-PUBLISHED-TS                    PIC X(14).
004600     05  EVT-PUBLISHED-TS-PARTS REDEFINES EVT-PUBLISHED-TS.
004700         10  EVT-PUB-YYYY                     PIC 9(04).
004800         10  EVT-PUB-MM                       PIC 9(02).
004900         10  EVT-PUB-DD                       PIC 9(02).
005000         10  EVT-PUB-HH                       PIC 9(02).
005100         10  EVT-PUB-MI                       PIC 9(02).
005200         10  EVT-PUB-SS                       PIC 9(02).
005300     05  EVT-CREATED-TS                      PIC X(14).
005400     05  EVT-CREATED-TS-PARTS REDEFINES EVT-CREATED-TS.
005500         10  EVT-CRE-YYYY                     PIC 9(04).
005600         10  EVT-CRE-MM                       PIC 9(02).
005700         10  EVT-CRE-DD                       PIC 9(02).
005800         10  EVT-CRE-HH                       PIC 9(02).
005900         10  EVT-CRE-MI                       PIC 9(02).
006000         10  EVT-CRE-SS                       PIC 9(02).
006100     05  EVT-DIGEST-SECTION                  PIC X(16).
006200     05  EVT-DIGEST-ASSIGNED                 PIC X(01) VALUE 'N'.
006300         88  EVT-IS-ASSIGNED                  VALUE 'Y'.
006400     05  FILLER                               PIC X(20).
006500*------------------------------------------------------------*
006600* EVENT-TABLE-AREA  -  IN-MEMORY FORM OF THE DAY'S SELECTED
006700* EVENTS, PASSED BY REFERENCE TO DGDEDUP AND DGSECAL.  SIZED
006800* FOR A SINGLE DAY'S VOLUME (SOURCE VOLUMES ARE SMALL ENOUGH
006900* TO HOLD IN STORAGE - NO INDEXED LOOKUPS REQUIRED).
007000*------------------------------------------------------------*
007100 01  EVT-TABLE-SIZE                          PIC S9(04) COMP.
007200 01  EVT-TABLE-INDEX                         PIC S9(04) COMP.
007300 01  EVT-TABLE-INDEX-2                       PIC S9(04) COMP.
007400 01  EVENT-TABLE-AREA.
007500     05  TBL-UPDATE-EVENT OCCURS 1 TO 2000 TIMES
007600             DEPENDING ON EVT-TABLE-SIZE
007700             INDEXED BY EVT-TABLE-IDX.
007800         10  TBL-EVENT-ID                    PIC X(08).
007900         10  TBL-CLUSTER-ID                   PIC X(08).
008000         10  TBL-SOURCE-ID                    PIC X(08).
008100         10  TBL-RAW-ITEM-ID                  PIC X(08).
008200         10  TBL-COMPANY-SLUG                 PIC X(20).
008300         10  TBL-COMPANY-NAME                 PIC X(30).
008400         10  TBL-PRODUCT-LINE                 PIC X(20).
008500         10  TBL-TITLE                        PIC X(100).
008600         10  TBL-CATEGORY-COUNT               PIC 9(02).
008700         10  TBL-CATEGORY-IDS OCCURS 5 TIMES  PIC 9(02).
008800         10  TBL-TRUST-TIER                   PIC 9(01).
008900         10  TBL-SEVERITY                     PIC X(06).
009000         10  TBL-BREAKING-CHANGE               PIC X(01).
009100         10  TBL-IMPACT-SCORE                 PIC 9V9(4) COMP-3.
009200         10  TBL-CONFIDENCE                   PIC X(10).
009300         10  TBL-PUBLISHED-TS                  PIC X(14).
009400         10  TBL-CREATED-TS                    PIC X(14).
009500         10  TBL-DIGEST-SECTION                PIC X(16).
009600         10  TBL-DIGEST-ASSIGNED                PIC X(01).
