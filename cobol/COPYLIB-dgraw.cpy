000100*------------------------------------------------------------*
000200* COPYLIB:  DGRAW
000300* RAW-ITEM RECORD  -  ONE ROW PER HARVESTED NEWS ITEM, AS
000400* DELIVERED BY THE OVERNIGHT HARVEST STEP AHEAD OF DGNORM.
000500*
000600* MAINTENENCE LOG
000700* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000800* --------- ------------  ---------------------------------------
000900* 03/12/84 R TALLMAN      CREATED - RAW ITEM LAYOUT PER AI-0114   AI0114  
001000* 07/08/95 S VANCE        ADDED IS-DUPLICATE FLAG PER AI-0241     AI0241  
001100* 12/03/98 S VANCE        Y2K - PUBLISHED-TS ALREADY 4-DIGIT YEAR,CR9800  
001200*                          NO CHANGE REQUIRED, SIGNED OFF         CR9800  
001300*------------------------------------------------------------*
001400 01  RAW-ITEM-RECORD.
001500     05  RAW-ITEM-ID                         PIC X(08).
001600     05  RAW-SOURCE-ID                       PIC X(08).
001700     05  RAW-EXTERNAL-ID                     PIC X(20).
001800     05  RAW-URL                             PIC X(60).
001900     05  RAW-TITLE                           PIC X(100).
002000     05  RAW-CONTENT-TEXT                    PIC X(200).
002100     05  RAW-CONTENT-HASH                    PIC X(16).
002200     05  RAW-PUBLISHED-TS                     PIC X(14).
002300     05  RAW-IS-DUPLICATE                    PIC X(01).
002400         88  RAW-FLAGGED-DUPLICATE           VALUE 'Y'.
002500     05  FILLER                               PIC X(01).
