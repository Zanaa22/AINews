000100*===============================================================*
000200* PROGRAM NAME:    DGENTR
000300* ORIGINAL AUTHOR: D OKAFOR
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 11/04/86 D OKAFOR       CREATED PER REQUEST AI-0151 - TAG       AI0151  
000900*                          EVENTS WITH COMPANY/CATEGORY/BREAKING  AI0151  
001000* 02/19/91 D OKAFOR       ADDED FETCH-METHOD/SOURCE-NAME DEFAULT  CR9100  
001100*                          CATEGORY WHEN NO KEYWORD HIT           CR9100  
001200* 07/08/95 S VANCE        REWORKED KEYWORD SCAN TO REF-MOD EACH   AI0241  
001300*                          TABLE ENTRY TO ITS OWN LENGTH PER      AI0241  
001400*                          AI-0241, INSPECT WAS MATCHING PADDING  AI0241  
001500* 12/03/98 S VANCE        Y2K - NO DATE ARITHMETIC IN THIS STEP,  CR9800  
001600*                          REVIEWED AND SIGNED OFF NO CHANGE REQD CR9800  
001700* 09/15/03 K PELLETIER    RAISED SOURCE HASH NOTHING - NO CHANGE, CR0300  
001800*                          DOCUMENTED FOR THE FILE REVIEW ONLY    CR0300  
001900*===============================================================*
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.  DGENTR.
002200 AUTHOR. D OKAFOR.
002300 INSTALLATION. COBOL DEVELOPMENT CENTER.
002400 DATE-WRITTEN. 11/04/86.
002500 DATE-COMPILED. 11/04/86.
002600 SECURITY. NON-CONFIDENTIAL.
002700*===============================================================*
002800 ENVIRONMENT DIVISION.
002900*---------------------------------------------------------------*
003000 CONFIGURATION SECTION.
003100*---------------------------------------------------------------*
003200 SOURCE-COMPUTER. IBM-3081.
003300 OBJECT-COMPUTER. IBM-3081.
003400 SPECIAL-NAMES.
003500     UPSI-0 IS DGENTR-RERUN-SW.
003600*---------------------------------------------------------------*
003700 INPUT-OUTPUT SECTION.
003800*---------------------------------------------------------------*
003900 FILE-CONTROL.
004000     SELECT SOURCES ASSIGN TO SRCFILE
004100       ORGANIZATION IS SEQUENTIAL
004200       FILE STATUS  IS SOURCES-STATUS.
004300*
004400     SELECT EVENTS-IN ASSIGN TO EVENTWK
004500       ORGANIZATION IS SEQUENTIAL
004600       FILE STATUS  IS EVENTS-IN-STATUS.
004700*
004800     SELECT EVENTS-OUT ASSIGN TO EVENTWK2
004900       ORGANIZATION IS SEQUENTIAL
005000       FILE STATUS  IS EVENTS-OUT-STATUS.
005100*===============================================================*
005200 DATA DIVISION.
005300 FILE SECTION.
005400*---------------------------------------------------------------*
005500 FD  SOURCES
005600     LABEL RECORDS ARE STANDARD
005700     RECORD CONTAINS 200 CHARACTERS
005800     RECORDING MODE IS F.
005900     COPY DGSRC.
006000*---------------------------------------------------------------*
006100 FD  EVENTS-IN
006200     LABEL RECORDS ARE STANDARD
006300     RECORDING MODE IS F.
006400 01  EVENTS-IN-RECORD.
006500     05  FILLER                       PIC X(300).
006600*---------------------------------------------------------------*
006700 FD  EVENTS-OUT
006800     LABEL RECORDS ARE STANDARD
006900     RECORDING MODE IS F.
007000 01  EVENTS-OUT-RECORD.
007100     05  FILLER                       PIC X(300).
007200*---------------------------------------------------------------*
007300 WORKING-STORAGE SECTION.
007400*---------------------------------------------------------------*
007500 COPY DGEVT.
007600*---------------------------------------------------------------*
007700 COPY DGCAT.
007800*---------------------------------------------------------------*
007900 01  WS-SWITCHES-STATUS-FIELDS.
008000     05  SOURCES-STATUS                PIC X(02) VALUE '00'.
008100         88  SOURCES-OK                          VALUE '00'.
008200         88  SOURCES-EOF                          VALUE '10'.
008300     05  EVENTS-IN-STATUS               PIC X(02) VALUE '00'.
008400         88  EVENTS-IN-OK                         VALUE '00'.
008500         88  EVENTS-IN-EOF                        VALUE '10'.
008600     05  EVENTS-OUT-STATUS               PIC X(02) VALUE '00'.
008700         88  EVENTS-OUT-OK                        VALUE '00'.
008800     05  WS-SOURCE-EOF-SW               PIC X(01) VALUE 'N'.
008900         88  WS-NO-MORE-SOURCES                   VALUE 'Y'.
009000     05  WS-CAT-MATCH-SW                PIC X(01) VALUE 'N'.
009100         88  WS-CAT-MATCHED                        VALUE 'Y'.
009200     05  FILLER                         PIC X(01).
009300*---------------------------------------------------------------*
009400 01  WS-COUNTERS.
009500     05  WS-SOURCE-COUNT                PIC S9(04) COMP VALUE 0.
009600     05  WS-EVENT-COUNT                 PIC S9(05) COMP VALUE 0.
009700     05  WS-BREAKING-COUNT              PIC S9(05) COMP VALUE 0.
009800     05  WS-KW-IDX                      PIC S9(02) COMP VALUE 0.
009900     05  WS-KEYWORD-HIT-CNT             PIC S9(03) COMP VALUE 0.
010000     05  FILLER                        PIC X(01).
010100*---------------------------------------------------------------*
010200* ONE SOURCE-REGISTRY ENTRY HELD AHEAD OF THE EVENTS FILE FOR
010300* THE SEQUENTIAL MATCH-MERGE (BOTH FILES ARE CARRIED FORWARD
010400* IN ASCENDING SOURCE-ID ORDER OUT OF DGNORM).
010500*---------------------------------------------------------------*
010600 01  WS-CURRENT-SOURCE.
010700     05  WS-CS-SOURCE-ID                PIC X(08).
010800     05  WS-CS-COMPANY-SLUG             PIC X(20).
010900     05  WS-CS-COMPANY-NAME             PIC X(30).
011000     05  WS-CS-PRODUCT-LINE             PIC X(20).
011100     05  WS-CS-FETCH-METHOD             PIC X(15).
011200     05  WS-CS-SOURCE-NAME              PIC X(30).
011300     05  FILLER                         PIC X(01).
011400*---------------------------------------------------------------*
011500 01  WS-SCAN-TEXT                       PIC X(100).
011600 01  WS-SCAN-TEXT-PARTS REDEFINES WS-SCAN-TEXT.
011700     05  WS-SCAN-TEXT-CHAR OCCURS 100 TIMES PIC X(01).
011800*---------------------------------------------------------------*
011900 01  WS-SOURCE-NAME-LOWER                PIC X(30).
012000*===============================================================*
012100 PROCEDURE DIVISION.
012200*---------------------------------------------------------------*
012300 0000-MAIN-PARAGRAPH.
012400*---------------------------------------------------------------*
012500     PERFORM 1000-OPEN-FILES.
012600     PERFORM 1050-LOAD-KEYWORD-TABLES.
012700     PERFORM 1100-PRIME-CURRENT-SOURCE.
012800     PERFORM 2000-READ-EVENT.
012900     PERFORM 2100-TAG-ONE-EVENT
013000         UNTIL EVENTS-IN-EOF.
013100     PERFORM 3000-CLOSE-FILES.
013200     DISPLAY 'DGENTR EVENTS TAGGED      : ' WS-EVENT-COUNT.
013300     DISPLAY 'DGENTR BREAKING FLAGGED   : ' WS-BREAKING-COUNT.
013400     GOBACK.
013500*---------------------------------------------------------------*
013600 1000-OPEN-FILES.
013700*---------------------------------------------------------------*
013800     OPEN INPUT  SOURCES
013900          INPUT  EVENTS-IN
014000          OUTPUT EVENTS-OUT.
014100*---------------------------------------------------------------*
014200* CATEGORY KEYWORD TABLE - LOADED FROM THE AI-0151 TAXONOMY.
014300* EACH ENTRY'S KEYWORD-LEN IS SET TO THE ACTUAL KEYWORD LENGTH
014400* SO THE SCAN ROUTINE CAN REF-MOD PAST THE TRAILING PAD.
014500*---------------------------------------------------------------*
014600 1050-LOAD-KEYWORD-TABLES.
014700*---------------------------------------------------------------*
014800     MOVE  1 TO CAT-ID (1).   MOVE 5 TO CAT-KEYWORD-COUNT (1).
014900     MOVE 'new model'            TO CAT-KEYWORD (1,1).
015000     MOVE  9 TO CAT-KEYWORD-LEN (1,1).
015100     MOVE 'launches model'       TO CAT-KEYWORD (1,2).
015200     MOVE 14 TO CAT-KEYWORD-LEN (1,2).
015300     MOVE 'releases model'       TO CAT-KEYWORD (1,3).
015400     MOVE 14 TO CAT-KEYWORD-LEN (1,3).
015500     MOVE 'foundation model'     TO CAT-KEYWORD (1,4).
015600     MOVE 16 TO CAT-KEYWORD-LEN (1,4).
015700     MOVE 'introduces model'     TO CAT-KEYWORD (1,5).
015800     MOVE 16 TO CAT-KEYWORD-LEN (1,5).
015900*
016000     MOVE  2 TO CAT-ID (2).   MOVE 5 TO CAT-KEYWORD-COUNT (2).
016100     MOVE 'model upgrade'        TO CAT-KEYWORD (2,1).
016200     MOVE 13 TO CAT-KEYWORD-LEN (2,1).
016300     MOVE 'improved model'       TO CAT-KEYWORD (2,2).
016400     MOVE 14 TO CAT-KEYWORD-LEN (2,2).
016500     MOVE 'faster model'         TO CAT-KEYWORD (2,3).
016600     MOVE 12 TO CAT-KEYWORD-LEN (2,3).
016700     MOVE 'context window'       TO CAT-KEYWORD (2,4).
016800     MOVE 14 TO CAT-KEYWORD-LEN (2,4).
016900     MOVE 'quality improvement'  TO CAT-KEYWORD (2,5).
017000     MOVE 19 TO CAT-KEYWORD-LEN (2,5).
017100*
017200     MOVE  3 TO CAT-ID (3).   MOVE 7 TO CAT-KEYWORD-COUNT (3).
017300     MOVE 'vision'               TO CAT-KEYWORD (3,1).
017400     MOVE  6 TO CAT-KEYWORD-LEN (3,1).
017500     MOVE 'audio'                TO CAT-KEYWORD (3,2).
017600     MOVE  5 TO CAT-KEYWORD-LEN (3,2).
017700     MOVE 'video'                TO CAT-KEYWORD (3,3).
017800     MOVE  5 TO CAT-KEYWORD-LEN (3,3).
017900     MOVE 'multimodal'           TO CAT-KEYWORD (3,4).
018000     MOVE 10 TO CAT-KEYWORD-LEN (3,4).
018100     MOVE 'image generation'     TO CAT-KEYWORD (3,5).
018200     MOVE 16 TO CAT-KEYWORD-LEN (3,5).
018300     MOVE 'speech'               TO CAT-KEYWORD (3,6).
018400     MOVE  6 TO CAT-KEYWORD-LEN (3,6).
018500     MOVE '3d'                   TO CAT-KEYWORD (3,7).
018600     MOVE  2 TO CAT-KEYWORD-LEN (3,7).
018700*
018800     MOVE  4 TO CAT-ID (4).   MOVE 5 TO CAT-KEYWORD-COUNT (4).
018900     MOVE 'fine-tune'            TO CAT-KEYWORD (4,1).
019000     MOVE  9 TO CAT-KEYWORD-LEN (4,1).
019100     MOVE 'fine-tuning'          TO CAT-KEYWORD (4,2).
019200     MOVE 11 TO CAT-KEYWORD-LEN (4,2).
019300     MOVE 'finetune'             TO CAT-KEYWORD (4,3).
019400     MOVE  8 TO CAT-KEYWORD-LEN (4,3).
019500     MOVE 'custom model'         TO CAT-KEYWORD (4,4).
019600     MOVE 12 TO CAT-KEYWORD-LEN (4,4).
019700     MOVE 'training'             TO CAT-KEYWORD (4,5).
019800     MOVE  8 TO CAT-KEYWORD-LEN (4,5).
019900*
020000     MOVE  5 TO CAT-ID (5).   MOVE 6 TO CAT-KEYWORD-COUNT (5).
020100     MOVE 'inference'            TO CAT-KEYWORD (5,1).
020200     MOVE  9 TO CAT-KEYWORD-LEN (5,1).
020300     MOVE 'latency'              TO CAT-KEYWORD (5,2).
020400     MOVE  7 TO CAT-KEYWORD-LEN (5,2).
020500     MOVE 'throughput'           TO CAT-KEYWORD (5,3).
020600     MOVE 10 TO CAT-KEYWORD-LEN (5,3).
020700     MOVE 'runtime'               TO CAT-KEYWORD (5,4).
020800     MOVE  7 TO CAT-KEYWORD-LEN (5,4).
020900     MOVE 'speed'                TO CAT-KEYWORD (5,5).
021000     MOVE  5 TO CAT-KEYWORD-LEN (5,5).
021100     MOVE 'faster'                TO CAT-KEYWORD (5,6).
021200     MOVE  6 TO CAT-KEYWORD-LEN (5,6).
021300*
021400     MOVE  6 TO CAT-ID (6).   MOVE 6 TO CAT-KEYWORD-COUNT (6).
021500     MOVE 'pricing'               TO CAT-KEYWORD (6,1).
021600     MOVE  7 TO CAT-KEYWORD-LEN (6,1).
021700     MOVE 'price'                 TO CAT-KEYWORD (6,2).
021800     MOVE  5 TO CAT-KEYWORD-LEN (6,2).
021900     MOVE 'cost'                  TO CAT-KEYWORD (6,3).
022000     MOVE  4 TO CAT-KEYWORD-LEN (6,3).
022100     MOVE 'billing'               TO CAT-KEYWORD (6,4).
022200     MOVE  7 TO CAT-KEYWORD-LEN (6,4).
022300     MOVE 'free tier'             TO CAT-KEYWORD (6,5).
022400     MOVE  9 TO CAT-KEYWORD-LEN (6,5).
022500     MOVE 'rate change'           TO CAT-KEYWORD (6,6).
022600     MOVE 11 TO CAT-KEYWORD-LEN (6,6).
022700*
022800     MOVE  7 TO CAT-ID (7).   MOVE 5 TO CAT-KEYWORD-COUNT (7).
022900     MOVE 'rate limit'            TO CAT-KEYWORD (7,1).
023000     MOVE 10 TO CAT-KEYWORD-LEN (7,1).
023100     MOVE 'quota'                 TO CAT-KEYWORD (7,2).
023200     MOVE  5 TO CAT-KEYWORD-LEN (7,2).
023300     MOVE 'throttle'              TO CAT-KEYWORD (7,3).
023400     MOVE  8 TO CAT-KEYWORD-LEN (7,3).
023500     MOVE 'tier'                  TO CAT-KEYWORD (7,4).
023600     MOVE  4 TO CAT-KEYWORD-LEN (7,4).
023700     MOVE 'usage limit'           TO CAT-KEYWORD (7,5).
023800     MOVE 11 TO CAT-KEYWORD-LEN (7,5).
023900*
024000     MOVE  8 TO CAT-ID (8).   MOVE 7 TO CAT-KEYWORD-COUNT (8).
024100     MOVE 'deprecat'              TO CAT-KEYWORD (8,1).
024200     MOVE  8 TO CAT-KEYWORD-LEN (8,1).
024300     MOVE 'breaking change'       TO CAT-KEYWORD (8,2).
024400     MOVE 15 TO CAT-KEYWORD-LEN (8,2).
024500     MOVE 'end of life'           TO CAT-KEYWORD (8,3).
024600     MOVE 11 TO CAT-KEYWORD-LEN (8,3).
024700     MOVE 'eol'                   TO CAT-KEYWORD (8,4).
024800     MOVE  3 TO CAT-KEYWORD-LEN (8,4).
024900     MOVE 'sunset'                TO CAT-KEYWORD (8,5).
025000     MOVE  6 TO CAT-KEYWORD-LEN (8,5).
025100     MOVE 'removal'               TO CAT-KEYWORD (8,6).
025200     MOVE  7 TO CAT-KEYWORD-LEN (8,6).
025300     MOVE 'removed'               TO CAT-KEYWORD (8,7).
025400     MOVE  7 TO CAT-KEYWORD-LEN (8,7).
025500*
025600     MOVE  9 TO CAT-ID (9).   MOVE 6 TO CAT-KEYWORD-COUNT (9).
025700     MOVE 'sdk'                   TO CAT-KEYWORD (9,1).
025800     MOVE  3 TO CAT-KEYWORD-LEN (9,1).
025900     MOVE 'library'               TO CAT-KEYWORD (9,2).
026000     MOVE  7 TO CAT-KEYWORD-LEN (9,2).
026100     MOVE 'package'               TO CAT-KEYWORD (9,3).
026200     MOVE  7 TO CAT-KEYWORD-LEN (9,3).
026300     MOVE 'pip install'           TO CAT-KEYWORD (9,4).
026400     MOVE 11 TO CAT-KEYWORD-LEN (9,4).
026500     MOVE 'npm install'           TO CAT-KEYWORD (9,5).
026600     MOVE 11 TO CAT-KEYWORD-LEN (9,5).
026700     MOVE 'client library'        TO CAT-KEYWORD (9,6).
026800     MOVE 14 TO CAT-KEYWORD-LEN (9,6).
026900*
027000     MOVE 10 TO CAT-ID (10).  MOVE 6 TO CAT-KEYWORD-COUNT (10).
027100     MOVE 'api'                   TO CAT-KEYWORD (10,1).
027200     MOVE  3 TO CAT-KEYWORD-LEN (10,1).
027300     MOVE 'endpoint'              TO CAT-KEYWORD (10,2).
027400     MOVE  8 TO CAT-KEYWORD-LEN (10,2).
027500     MOVE 'rest api'              TO CAT-KEYWORD (10,3).
027600     MOVE  8 TO CAT-KEYWORD-LEN (10,3).
027700     MOVE 'graphql'                TO CAT-KEYWORD (10,4).
027800     MOVE  7 TO CAT-KEYWORD-LEN (10,4).
027900     MOVE 'authentication'         TO CAT-KEYWORD (10,5).
028000     MOVE 14 TO CAT-KEYWORD-LEN (10,5).
028100     MOVE 'schema change'          TO CAT-KEYWORD (10,6).
028200     MOVE 13 TO CAT-KEYWORD-LEN (10,6).
028300*
028400     MOVE 11 TO CAT-ID (11).  MOVE 6 TO CAT-KEYWORD-COUNT (11).
028500     MOVE 'agent'                  TO CAT-KEYWORD (11,1).
028600     MOVE  5 TO CAT-KEYWORD-LEN (11,1).
028700     MOVE 'orchestrat'             TO CAT-KEYWORD (11,2).
028800     MOVE 10 TO CAT-KEYWORD-LEN (11,2).
028900     MOVE 'workflow'                TO CAT-KEYWORD (11,3).
029000     MOVE  8 TO CAT-KEYWORD-LEN (11,3).
029100     MOVE 'multi-agent'             TO CAT-KEYWORD (11,4).
029200     MOVE 11 TO CAT-KEYWORD-LEN (11,4).
029300     MOVE 'crew'                    TO CAT-KEYWORD (11,5).
029400     MOVE  4 TO CAT-KEYWORD-LEN (11,5).
029500     MOVE 'autogen'                 TO CAT-KEYWORD (11,6).
029600     MOVE  7 TO CAT-KEYWORD-LEN (11,6).
029700*
029800     MOVE 12 TO CAT-ID (12).  MOVE 6 TO CAT-KEYWORD-COUNT (12).
029900     MOVE 'function calling'        TO CAT-KEYWORD (12,1).
030000     MOVE 16 TO CAT-KEYWORD-LEN (12,1).
030100     MOVE 'tool use'                TO CAT-KEYWORD (12,2).
030200     MOVE  8 TO CAT-KEYWORD-LEN (12,2).
030300     MOVE 'tools'                   TO CAT-KEYWORD (12,3).
030400     MOVE  5 TO CAT-KEYWORD-LEN (12,3).
030500     MOVE 'integration'             TO CAT-KEYWORD (12,4).
030600     MOVE 11 TO CAT-KEYWORD-LEN (12,4).
030700     MOVE 'plugin'                  TO CAT-KEYWORD (12,5).
030800     MOVE  6 TO CAT-KEYWORD-LEN (12,5).
030900     MOVE 'mcp'                     TO CAT-KEYWORD (12,6).
031000     MOVE  3 TO CAT-KEYWORD-LEN (12,6).
031100*
031200     MOVE 13 TO CAT-ID (13).  MOVE 5 TO CAT-KEYWORD-COUNT (13).
031300     MOVE 'rag'                     TO CAT-KEYWORD (13,1).
031400     MOVE  3 TO CAT-KEYWORD-LEN (13,1).
031500     MOVE 'retrieval'               TO CAT-KEYWORD (13,2).
031600     MOVE  9 TO CAT-KEYWORD-LEN (13,2).
031700     MOVE 'search'                  TO CAT-KEYWORD (13,3).
031800     MOVE  6 TO CAT-KEYWORD-LEN (13,3).
031900     MOVE 'vector search'           TO CAT-KEYWORD (13,4).
032000     MOVE 13 TO CAT-KEYWORD-LEN (13,4).
032100     MOVE 'knowledge base'          TO CAT-KEYWORD (13,5).
032200     MOVE 14 TO CAT-KEYWORD-LEN (13,5).
032300*
032400     MOVE 14 TO CAT-ID (14).  MOVE 4 TO CAT-KEYWORD-COUNT (14).
032500     MOVE 'embedding'               TO CAT-KEYWORD (14,1).
032600     MOVE  9 TO CAT-KEYWORD-LEN (14,1).
032700     MOVE 'rerank'                  TO CAT-KEYWORD (14,2).
032800     MOVE  6 TO CAT-KEYWORD-LEN (14,2).
032900     MOVE 'reranking'               TO CAT-KEYWORD (14,3).
033000     MOVE  9 TO CAT-KEYWORD-LEN (14,3).
033100     MOVE 'similarity'              TO CAT-KEYWORD (14,4).
033200     MOVE 10 TO CAT-KEYWORD-LEN (14,4).
033300*
033400     MOVE 15 TO CAT-ID (15).  MOVE 5 TO CAT-KEYWORD-COUNT (15).
033500     MOVE 'benchmark'               TO CAT-KEYWORD (15,1).
033600     MOVE  9 TO CAT-KEYWORD-LEN (15,1).
033700     MOVE 'eval'                    TO CAT-KEYWORD (15,2).
033800     MOVE  4 TO CAT-KEYWORD-LEN (15,2).
033900     MOVE 'evaluation'               TO CAT-KEYWORD (15,3).
034000     MOVE 10 TO CAT-KEYWORD-LEN (15,3).
034100     MOVE 'leaderboard'              TO CAT-KEYWORD (15,4).
034200     MOVE 11 TO CAT-KEYWORD-LEN (15,4).
034300     MOVE 'score'                    TO CAT-KEYWORD (15,5).
034400     MOVE  5 TO CAT-KEYWORD-LEN (15,5).
034500*
034600     MOVE 16 TO CAT-ID (16).  MOVE 4 TO CAT-KEYWORD-COUNT (16).
034700     MOVE 'dataset'                  TO CAT-KEYWORD (16,1).
034800     MOVE  7 TO CAT-KEYWORD-LEN (16,1).
034900     MOVE 'data release'             TO CAT-KEYWORD (16,2).
035000     MOVE 12 TO CAT-KEYWORD-LEN (16,2).
035100     MOVE 'training data'            TO CAT-KEYWORD (16,3).
035200     MOVE 13 TO CAT-KEYWORD-LEN (16,3).
035300     MOVE 'corpus'                   TO CAT-KEYWORD (16,4).
035400     MOVE  6 TO CAT-KEYWORD-LEN (16,4).
035500*
035600     MOVE 17 TO CAT-ID (17).  MOVE 5 TO CAT-KEYWORD-COUNT (17).
035700     MOVE 'safety'                   TO CAT-KEYWORD (17,1).
035800     MOVE  6 TO CAT-KEYWORD-LEN (17,1).
035900     MOVE 'alignment'                TO CAT-KEYWORD (17,2).
036000     MOVE  9 TO CAT-KEYWORD-LEN (17,2).
036100     MOVE 'guardrail'                TO CAT-KEYWORD (17,3).
036200     MOVE  9 TO CAT-KEYWORD-LEN (17,3).
036300     MOVE 'content filter'           TO CAT-KEYWORD (17,4).
036400     MOVE 14 TO CAT-KEYWORD-LEN (17,4).
036500     MOVE 'responsible ai'            TO CAT-KEYWORD (17,5).
036600     MOVE 14 TO CAT-KEYWORD-LEN (17,5).
036700*
036800     MOVE 18 TO CAT-ID (18).  MOVE 6 TO CAT-KEYWORD-COUNT (18).
036900     MOVE 'policy'                    TO CAT-KEYWORD (18,1).
037000     MOVE  6 TO CAT-KEYWORD-LEN (18,1).
037100     MOVE 'compliance'                TO CAT-KEYWORD (18,2).
037200     MOVE 10 TO CAT-KEYWORD-LEN (18,2).
037300     MOVE 'governance'                TO CAT-KEYWORD (18,3).
037400     MOVE 10 TO CAT-KEYWORD-LEN (18,3).
037500     MOVE 'regulation'                TO CAT-KEYWORD (18,4).
037600     MOVE 10 TO CAT-KEYWORD-LEN (18,4).
037700     MOVE 'gdpr'                      TO CAT-KEYWORD (18,5).
037800     MOVE  4 TO CAT-KEYWORD-LEN (18,5).
037900     MOVE 'terms of service'           TO CAT-KEYWORD (18,6).
038000     MOVE 16 TO CAT-KEYWORD-LEN (18,6).
038100*
038200     MOVE 19 TO CAT-ID (19).  MOVE 6 TO CAT-KEYWORD-COUNT (19).
038300     MOVE 'security'                   TO CAT-KEYWORD (19,1).
038400     MOVE  8 TO CAT-KEYWORD-LEN (19,1).
038500     MOVE 'vulnerability'              TO CAT-KEYWORD (19,2).
038600     MOVE 13 TO CAT-KEYWORD-LEN (19,2).
038700     MOVE 'cve'                        TO CAT-KEYWORD (19,3).
038800     MOVE  3 TO CAT-KEYWORD-LEN (19,3).
038900     MOVE 'breach'                     TO CAT-KEYWORD (19,4).
039000     MOVE  6 TO CAT-KEYWORD-LEN (19,4).
039100     MOVE 'exploit'                    TO CAT-KEYWORD (19,5).
039200     MOVE  7 TO CAT-KEYWORD-LEN (19,5).
039300     MOVE 'patch'                      TO CAT-KEYWORD (19,6).
039400     MOVE  5 TO CAT-KEYWORD-LEN (19,6).
039500*
039600     MOVE 20 TO CAT-ID (20).  MOVE 4 TO CAT-KEYWORD-COUNT (20).
039700     MOVE 'privacy'                    TO CAT-KEYWORD (20,1).
039800     MOVE  7 TO CAT-KEYWORD-LEN (20,1).
039900     MOVE 'data protection'            TO CAT-KEYWORD (20,2).
040000     MOVE 15 TO CAT-KEYWORD-LEN (20,2).
040100     MOVE 'opt out'                    TO CAT-KEYWORD (20,3).
040200     MOVE  7 TO CAT-KEYWORD-LEN (20,3).
040300     MOVE 'data retention'             TO CAT-KEYWORD (20,4).
040400     MOVE 14 TO CAT-KEYWORD-LEN (20,4).
040500*
040600     MOVE 21 TO CAT-ID (21).  MOVE 5 TO CAT-KEYWORD-COUNT (21).
040700     MOVE 'open source'                TO CAT-KEYWORD (21,1).
040800     MOVE 11 TO CAT-KEYWORD-LEN (21,1).
040900     MOVE 'open-source'                TO CAT-KEYWORD (21,2).
041000     MOVE 11 TO CAT-KEYWORD-LEN (21,2).
041100     MOVE 'apache license'             TO CAT-KEYWORD (21,3).
041200     MOVE 14 TO CAT-KEYWORD-LEN (21,3).
041300     MOVE 'mit license'                TO CAT-KEYWORD (21,4).
041400     MOVE 11 TO CAT-KEYWORD-LEN (21,4).
041500     MOVE 'weights released'           TO CAT-KEYWORD (21,5).
041600     MOVE 16 TO CAT-KEYWORD-LEN (21,5).
041700*
041800     MOVE 22 TO CAT-ID (22).  MOVE 5 TO CAT-KEYWORD-COUNT (22).
041900     MOVE 'dashboard'                  TO CAT-KEYWORD (22,1).
042000     MOVE  9 TO CAT-KEYWORD-LEN (22,1).
042100     MOVE 'playground'                 TO CAT-KEYWORD (22,2).
042200     MOVE 10 TO CAT-KEYWORD-LEN (22,2).
042300     MOVE 'console'                    TO CAT-KEYWORD (22,3).
042400     MOVE  7 TO CAT-KEYWORD-LEN (22,3).
042500     MOVE 'developer portal'           TO CAT-KEYWORD (22,4).
042600     MOVE 16 TO CAT-KEYWORD-LEN (22,4).
042700     MOVE 'studio'                     TO CAT-KEYWORD (22,5).
042800     MOVE  6 TO CAT-KEYWORD-LEN (22,5).
042900*
043000     MOVE 23 TO CAT-ID (23).  MOVE 5 TO CAT-KEYWORD-COUNT (23).
043100     MOVE 'enterprise'                 TO CAT-KEYWORD (23,1).
043200     MOVE 10 TO CAT-KEYWORD-LEN (23,1).
043300     MOVE 'sso'                        TO CAT-KEYWORD (23,2).
043400     MOVE  3 TO CAT-KEYWORD-LEN (23,2).
043500     MOVE 'rbac'                       TO CAT-KEYWORD (23,3).
043600     MOVE  4 TO CAT-KEYWORD-LEN (23,3).
043700     MOVE 'audit log'                  TO CAT-KEYWORD (23,4).
043800     MOVE  9 TO CAT-KEYWORD-LEN (23,4).
043900     MOVE 'sla'                        TO CAT-KEYWORD (23,5).
044000     MOVE  3 TO CAT-KEYWORD-LEN (23,5).
044100*
044200     MOVE 24 TO CAT-ID (24).  MOVE 6 TO CAT-KEYWORD-COUNT (24).
044300     MOVE 'edge'                        TO CAT-KEYWORD (24,1).
044400     MOVE  4 TO CAT-KEYWORD-LEN (24,1).
044500     MOVE 'on-device'                   TO CAT-KEYWORD (24,2).
044600     MOVE  9 TO CAT-KEYWORD-LEN (24,2).
044700     MOVE 'mobile ai'                   TO CAT-KEYWORD (24,3).
044800     MOVE  9 TO CAT-KEYWORD-LEN (24,3).
044900     MOVE 'onnx'                        TO CAT-KEYWORD (24,4).
045000     MOVE  4 TO CAT-KEYWORD-LEN (24,4).
045100     MOVE 'tflite'                      TO CAT-KEYWORD (24,5).
045200     MOVE  6 TO CAT-KEYWORD-LEN (24,5).
045300     MOVE 'local'                       TO CAT-KEYWORD (24,6).
045400     MOVE  5 TO CAT-KEYWORD-LEN (24,6).
045500*
045600     MOVE 25 TO CAT-ID (25).  MOVE 7 TO CAT-KEYWORD-COUNT (25).
045700     MOVE 'gpu'                         TO CAT-KEYWORD (25,1).
045800     MOVE  3 TO CAT-KEYWORD-LEN (25,1).
045900     MOVE 'tpu'                         TO CAT-KEYWORD (25,2).
046000     MOVE  3 TO CAT-KEYWORD-LEN (25,2).
046100     MOVE 'chip'                        TO CAT-KEYWORD (25,3).
046200     MOVE  4 TO CAT-KEYWORD-LEN (25,3).
046300     MOVE 'accelerator'                 TO CAT-KEYWORD (25,4).
046400     MOVE 11 TO CAT-KEYWORD-LEN (25,4).
046500     MOVE 'driver'                      TO CAT-KEYWORD (25,5).
046600     MOVE  6 TO CAT-KEYWORD-LEN (25,5).
046700     MOVE 'cuda'                        TO CAT-KEYWORD (25,6).
046800     MOVE  4 TO CAT-KEYWORD-LEN (25,6).
046900     MOVE 'hardware'                    TO CAT-KEYWORD (25,7).
047000     MOVE  8 TO CAT-KEYWORD-LEN (25,7).
047100*
047200     MOVE 26 TO CAT-ID (26).  MOVE 4 TO CAT-KEYWORD-COUNT (26).
047300     MOVE 'distributed training'        TO CAT-KEYWORD (26,1).
047400     MOVE 20 TO CAT-KEYWORD-LEN (26,1).
047500     MOVE 'cluster'                     TO CAT-KEYWORD (26,2).
047600     MOVE  7 TO CAT-KEYWORD-LEN (26,2).
047700     MOVE 'infrastructure'              TO CAT-KEYWORD (26,3).
047800     MOVE 14 TO CAT-KEYWORD-LEN (26,3).
047900     MOVE 'scaling'                     TO CAT-KEYWORD (26,4).
048000     MOVE  7 TO CAT-KEYWORD-LEN (26,4).
048100*
048200     MOVE 27 TO CAT-ID (27).  MOVE 7 TO CAT-KEYWORD-COUNT (27).
048300     MOVE 'monitoring'                  TO CAT-KEYWORD (27,1).
048400     MOVE 10 TO CAT-KEYWORD-LEN (27,1).
048500     MOVE 'tracing'                     TO CAT-KEYWORD (27,2).
048600     MOVE  7 TO CAT-KEYWORD-LEN (27,2).
048700     MOVE 'observability'                TO CAT-KEYWORD (27,3).
048800     MOVE 13 TO CAT-KEYWORD-LEN (27,3).
048900     MOVE 'logging'                      TO CAT-KEYWORD (27,4).
049000     MOVE  7 TO CAT-KEYWORD-LEN (27,4).
049100     MOVE 'llmops'                       TO CAT-KEYWORD (27,5).
049200     MOVE  6 TO CAT-KEYWORD-LEN (27,5).
049300     MOVE 'langsmith'                    TO CAT-KEYWORD (27,6).
049400     MOVE  9 TO CAT-KEYWORD-LEN (27,6).
049500     MOVE 'weave'                        TO CAT-KEYWORD (27,7).
049600     MOVE  5 TO CAT-KEYWORD-LEN (27,7).
049700*
049800     MOVE 28 TO CAT-ID (28).  MOVE 5 TO CAT-KEYWORD-COUNT (28).
049900     MOVE 'app launch'                   TO CAT-KEYWORD (28,1).
050000     MOVE 10 TO CAT-KEYWORD-LEN (28,1).
050100     MOVE 'consumer'                     TO CAT-KEYWORD (28,2).
050200     MOVE  8 TO CAT-KEYWORD-LEN (28,2).
050300     MOVE 'chatbot'                      TO CAT-KEYWORD (28,3).
050400     MOVE  7 TO CAT-KEYWORD-LEN (28,3).
050500     MOVE 'assistant'                    TO CAT-KEYWORD (28,4).
050600     MOVE  9 TO CAT-KEYWORD-LEN (28,4).
050700     MOVE 'copilot'                      TO CAT-KEYWORD (28,5).
050800     MOVE  7 TO CAT-KEYWORD-LEN (28,5).
050900*
051000     MOVE 29 TO CAT-ID (29).  MOVE 7 TO CAT-KEYWORD-COUNT (29).
051100     MOVE 'funding'                      TO CAT-KEYWORD (29,1).
051200     MOVE  7 TO CAT-KEYWORD-LEN (29,1).
051300     MOVE 'acquisition'                  TO CAT-KEYWORD (29,2).
051400     MOVE 11 TO CAT-KEYWORD-LEN (29,2).
051500     MOVE 'merger'                       TO CAT-KEYWORD (29,3).
051600     MOVE  6 TO CAT-KEYWORD-LEN (29,3).
051700     MOVE 'partnership'                  TO CAT-KEYWORD (29,4).
051800     MOVE 11 TO CAT-KEYWORD-LEN (29,4).
051900     MOVE 'series'                       TO CAT-KEYWORD (29,5).
052000     MOVE  6 TO CAT-KEYWORD-LEN (29,5).
052100     MOVE 'investment'                   TO CAT-KEYWORD (29,6).
052200     MOVE 10 TO CAT-KEYWORD-LEN (29,6).
052300     MOVE 'ipo'                          TO CAT-KEYWORD (29,7).
052400     MOVE  3 TO CAT-KEYWORD-LEN (29,7).
052500*
052600     MOVE 30 TO CAT-ID (30).  MOVE 6 TO CAT-KEYWORD-COUNT (30).
052700     MOVE 'outage'                       TO CAT-KEYWORD (30,1).
052800     MOVE  6 TO CAT-KEYWORD-LEN (30,1).
052900     MOVE 'incident'                     TO CAT-KEYWORD (30,2).
053000     MOVE  8 TO CAT-KEYWORD-LEN (30,2).
053100     MOVE 'downtime'                     TO CAT-KEYWORD (30,3).
053200     MOVE  8 TO CAT-KEYWORD-LEN (30,3).
053300     MOVE 'status'                       TO CAT-KEYWORD (30,4).
053400     MOVE  6 TO CAT-KEYWORD-LEN (30,4).
053500     MOVE 'degraded'                     TO CAT-KEYWORD (30,5).
053600     MOVE  8 TO CAT-KEYWORD-LEN (30,5).
053700     MOVE 'maintenance'                  TO CAT-KEYWORD (30,6).
053800     MOVE 11 TO CAT-KEYWORD-LEN (30,6).
053900*---------------------------------------------------------------*
054000* BREAKING-CHANGE KEYWORD LIST PER AI-0241.
054100*---------------------------------------------------------------*
054200     MOVE 6 TO BRK-KEYWORD-COUNT.
054300     MOVE 'breaking'                     TO BRK-KEYWORD (1).
054400     MOVE  8 TO BRK-KEYWORD-LEN (1).
054500     MOVE 'deprecat'                     TO BRK-KEYWORD (2).
054600     MOVE  8 TO BRK-KEYWORD-LEN (2).
054700     MOVE 'removal'                      TO BRK-KEYWORD (3).
054800     MOVE  7 TO BRK-KEYWORD-LEN (3).
054900     MOVE 'removed'                      TO BRK-KEYWORD (4).
055000     MOVE  7 TO BRK-KEYWORD-LEN (4).
055100     MOVE 'end of life'                  TO BRK-KEYWORD (5).
055200     MOVE 11 TO BRK-KEYWORD-LEN (5).
055300     MOVE 'eol'                          TO BRK-KEYWORD (6).
055400     MOVE  3 TO BRK-KEYWORD-LEN (6).
055500*---------------------------------------------------------------*
055600 1100-PRIME-CURRENT-SOURCE.
055700*---------------------------------------------------------------*
055800     READ SOURCES
055900         AT END MOVE 'Y' TO WS-SOURCE-EOF-SW.
056000     IF NOT WS-NO-MORE-SOURCES
056100         ADD 1 TO WS-SOURCE-COUNT
056200         PERFORM 1110-LOAD-CURRENT-SOURCE.
056300*---------------------------------------------------------------*
056400 1110-LOAD-CURRENT-SOURCE.
056500*---------------------------------------------------------------*
056600     MOVE SRC-SOURCE-ID      TO WS-CS-SOURCE-ID.
056700     MOVE SRC-COMPANY-SLUG   TO WS-CS-COMPANY-SLUG.
056800     MOVE SRC-COMPANY-NAME   TO WS-CS-COMPANY-NAME.
056900     MOVE SRC-PRODUCT-LINE   TO WS-CS-PRODUCT-LINE.
057000     MOVE SRC-FETCH-METHOD   TO WS-CS-FETCH-METHOD.
057100     MOVE SRC-SOURCE-NAME    TO WS-CS-SOURCE-NAME.
057200*---------------------------------------------------------------*
057300 2000-READ-EVENT.
057400*---------------------------------------------------------------*
057500     READ EVENTS-IN INTO UPDATE-EVENT-RECORD
057600         AT END MOVE '10' TO EVENTS-IN-STATUS.
057700*---------------------------------------------------------------*
057800 2100-TAG-ONE-EVENT.
057900*---------------------------------------------------------------*
058000     PERFORM 2200-ADVANCE-TO-MATCHING-SOURCE.
058100     PERFORM 2300-FILL-BLANK-COMPANY-FIELDS.
058200     PERFORM 2400-SCAN-CATEGORIES.
058300     PERFORM 2500-DEFAULT-CATEGORY-IF-NONE.
058400     PERFORM 2600-SET-BREAKING-CHANGE-FLAG.
058500     MOVE UPDATE-EVENT-RECORD TO EVENTS-OUT-RECORD.
058600     WRITE EVENTS-OUT-RECORD.
058700     ADD 1 TO WS-EVENT-COUNT.
058800     PERFORM 2000-READ-EVENT.
058900*---------------------------------------------------------------*
059000 2200-ADVANCE-TO-MATCHING-SOURCE.
059100*---------------------------------------------------------------*
059200     PERFORM 2210-ADVANCE-ONE-SOURCE
059300         UNTIL WS-NO-MORE-SOURCES
059400            OR EVT-SOURCE-ID NOT > WS-CS-SOURCE-ID.
059500*---------------------------------------------------------------*
059600 2210-ADVANCE-ONE-SOURCE.
059700*---------------------------------------------------------------*
059800     READ SOURCES
059900         AT END MOVE 'Y' TO WS-SOURCE-EOF-SW
060000         NOT AT END
060100             ADD 1 TO WS-SOURCE-COUNT
060200             PERFORM 1110-LOAD-CURRENT-SOURCE
060300     END-READ.
060400*---------------------------------------------------------------*
060500 2300-FILL-BLANK-COMPANY-FIELDS.
060600*---------------------------------------------------------------*
060700     IF EVT-SOURCE-ID = WS-CS-SOURCE-ID
060800         IF EVT-COMPANY-SLUG = SPACE
060900             MOVE WS-CS-COMPANY-SLUG TO EVT-COMPANY-SLUG
061000         END-IF
061100         IF EVT-COMPANY-NAME = SPACE
061200             MOVE WS-CS-COMPANY-NAME TO EVT-COMPANY-NAME
061300         END-IF
061400         IF EVT-PRODUCT-LINE = SPACE
061500             MOVE WS-CS-PRODUCT-LINE TO EVT-PRODUCT-LINE
061600         END-IF
061700     END-IF.
061800*---------------------------------------------------------------*
061900* BUILD THE LOWERCASE SCAN TEXT USED BY THE CATEGORY, DEFAULT
062000* AND BREAKING-CHANGE RULES - TITLE ONLY, PER AI-0151.
062100*---------------------------------------------------------------*
062200 2400-SCAN-CATEGORIES.
062300*---------------------------------------------------------------*
062400     MOVE EVT-TITLE TO WS-SCAN-TEXT.
062500     INSPECT WS-SCAN-TEXT
062600         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
062700                 TO 'abcdefghijklmnopqrstuvwxyz'.
062800     MOVE 0 TO EVT-CATEGORY-COUNT.
062900     PERFORM 2410-SCAN-ONE-CATEGORY
063000         VARYING CAT-IDX FROM 1 BY 1
063100         UNTIL CAT-IDX > 30
063200            OR EVT-CATEGORY-COUNT >= 5.
063300*---------------------------------------------------------------*
063400 2410-SCAN-ONE-CATEGORY.
063500*---------------------------------------------------------------*
063600     MOVE 'N' TO WS-CAT-MATCH-SW.
063700     PERFORM 2420-SCAN-ONE-KEYWORD
063800         VARYING WS-KW-IDX FROM 1 BY 1
063900         UNTIL WS-KW-IDX > CAT-KEYWORD-COUNT (CAT-IDX)
064000            OR WS-CAT-MATCHED.
064100     IF WS-CAT-MATCHED
064200         ADD 1 TO EVT-CATEGORY-COUNT
064300         MOVE CAT-ID (CAT-IDX)
064400             TO EVT-CATEGORY-IDS (EVT-CATEGORY-COUNT)
064500     END-IF.
064600*---------------------------------------------------------------*
064700 2420-SCAN-ONE-KEYWORD.
064800*---------------------------------------------------------------*
064900     MOVE 0 TO WS-KEYWORD-HIT-CNT.
065000     INSPECT WS-SCAN-TEXT TALLYING WS-KEYWORD-HIT-CNT
065100         FOR ALL CAT-KEYWORD (CAT-IDX, WS-KW-IDX)
065200             (1 : CAT-KEYWORD-LEN (CAT-IDX, WS-KW-IDX)).
065300     IF WS-KEYWORD-HIT-CNT > 0
065400         MOVE 'Y' TO WS-CAT-MATCH-SW
065500     END-IF.
065600*---------------------------------------------------------------*
065700 2500-DEFAULT-CATEGORY-IF-NONE.
065800*---------------------------------------------------------------*
065900     IF EVT-CATEGORY-COUNT = 0
066000         MOVE WS-CS-SOURCE-NAME TO WS-SOURCE-NAME-LOWER
066100         INSPECT WS-SOURCE-NAME-LOWER
066200             CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
066300                     TO 'abcdefghijklmnopqrstuvwxyz'
066400         MOVE 0 TO WS-KEYWORD-HIT-CNT
066500         INSPECT WS-SOURCE-NAME-LOWER TALLYING WS-KEYWORD-HIT-CNT
066600             FOR ALL 'status'
066700         IF WS-CS-FETCH-METHOD = 'github_releases'
066800             ADD 1 TO EVT-CATEGORY-COUNT
066900             MOVE 9 TO EVT-CATEGORY-IDS (EVT-CATEGORY-COUNT)
067000         ELSE
067100             IF WS-KEYWORD-HIT-CNT > 0
067200                 ADD 1 TO EVT-CATEGORY-COUNT
067300                 MOVE 30 TO EVT-CATEGORY-IDS (EVT-CATEGORY-COUNT)
067400             ELSE
067500                 ADD 1 TO EVT-CATEGORY-COUNT
067600                 MOVE 10 TO EVT-CATEGORY-IDS (EVT-CATEGORY-COUNT)
067700             END-IF
067800         END-IF
067900     END-IF.
068000*---------------------------------------------------------------*
068100 2600-SET-BREAKING-CHANGE-FLAG.
068200*---------------------------------------------------------------*
068300     MOVE 'N' TO WS-CAT-MATCH-SW.
068400     PERFORM 2610-SCAN-ONE-BRK-KEYWORD
068500         VARYING WS-KW-IDX FROM 1 BY 1
068600         UNTIL WS-KW-IDX > BRK-KEYWORD-COUNT
068700            OR WS-CAT-MATCHED.
068800     IF WS-CAT-MATCHED
068900         MOVE 'Y' TO EVT-BREAKING-CHANGE
069000         ADD 1 TO WS-BREAKING-COUNT
069100     END-IF.
069200*---------------------------------------------------------------*
069300 2610-SCAN-ONE-BRK-KEYWORD.
069400*---------------------------------------------------------------*
069500     MOVE 0 TO WS-KEYWORD-HIT-CNT.
069600     INSPECT WS-SCAN-TEXT TALLYING WS-KEYWORD-HIT-CNT
069700         FOR ALL BRK-KEYWORD (WS-KW-IDX)
069800             (1 : BRK-KEYWORD-LEN (WS-KW-IDX)).
069900     IF WS-KEYWORD-HIT-CNT > 0
070000         MOVE 'Y' TO WS-CAT-MATCH-SW
070100     END-IF.
070200*---------------------------------------------------------------*
070300 3000-CLOSE-FILES.
070400*---------------------------------------------------------------*
070500     CLOSE SOURCES EVENTS-IN EVENTS-OUT.
