000100*------------------------------------------------------------*
000200* COPYLIB:  DGSEC
000300* SECTION-COUNT AREA  -  PASSED BETWEEN DGDIGEST AND THE
000400* CALLED DGSECAL SUBPROGRAM SO THE QUOTA COUNTS DGSECAL RAN
000500* UP CAN BE CARRIED BACK INTO THE DIGEST CONTROL RECORD.
000600*
000700* MAINTENENCE LOG
000800* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000900* --------- ------------  ---------------------------------------
001000* 07/08/95 S VANCE        CREATED - SECTION QUOTA COUNTERS FOR    AI0241  
001100*                          AI-0241 DGSECAL CALL INTERFACE         AI0241  
001200*------------------------------------------------------------*
001300 01  SECTION-COUNT-AREA.
001400     05  SCT-CNT-TOP5                  PIC S9(03) COMP VALUE 0.
001500     05  SCT-CNT-DEVELOPER              PIC S9(03) COMP VALUE 0.
001600     05  SCT-CNT-MODELS                 PIC S9(03) COMP VALUE 0.
001700     05  SCT-CNT-PRICING                 PIC S9(03) COMP VALUE 0.
001800     05  SCT-CNT-INCIDENTS               PIC S9(03) COMP VALUE 0.
001900     05  SCT-CNT-RADAR                   PIC S9(03) COMP VALUE 0.
002000     05  SCT-CNT-EVERYTHING-ELSE          PIC S9(03) COMP VALUE 0.
002100     05  FILLER                           PIC X(01).
