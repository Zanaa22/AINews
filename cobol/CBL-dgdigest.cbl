000100*===============================================================*         
000200* PROGRAM NAME:    DGDIGEST                                               
000300* ORIGINAL AUTHOR: D OKAFOR                                               
000400*                                                                         
000500* MAINTENENCE LOG                                                         
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000700* --------- ------------  ---------------------------------------         
000800* 04/02/86 D OKAFOR       CREATED PER REQUEST AI-0151 - DAILY     AI0151  
000900*                          DIGEST DRIVER, REPORT AND CONTROL REC  AI0151  
001000* 02/19/91 D OKAFOR       ADDED 24-HOUR CREATED-TS WINDOW, WAS    CR9100  
001100*                          TAKING EVERY UNASSIGNED EVENT BEFORE   CR9100  
001200* 07/08/95 S VANCE        NOW CALLS DGDEDUP AND DGSECAL PER       AI0241  
001300*                          AI-0241 INSTEAD OF INLINE LOGIC        AI0241  
001400* 12/03/98 S VANCE        Y2K - WINDOW DATE ARITHMETIC VERIFIED   CR9800  
001500*                          AGAINST 4-DIGIT YEAR, NO CHANGE NEEDED CR9800  
001600* 09/29/03 K PELLETIER    EVENTS REWRITE NOW CARRIES THE WIDER    CR0300  
001700*                          DIGEST-SECTION FIELD, SEE DGEVT LOG    CR0300  
001800* 11/19/03 K PELLETIER    5200-WRITE-OVERVIEW-LINE WAS MOVING     AI0255  
001900*                          THE FULL 200-BYTE OVERVIEW INTO A      AI0255  
002000*                          128-BYTE PRINT FIELD AND LOSING THE    AI0255  
002100*                          TAIL - NOW WRITES TWO OVERVIEW LINES   AI0255  
002200*                          OF 100 BYTES EACH PER AI-0255          AI0255  
002300  11/26/03 K PELLETIER    4000-BUILD-OVERVIEW-LINE ALWAYS         AI0258  
002400                           BUILT A 'TODAY: ...' STRING EVEN       AI0258  
002500                           WHEN NO EVENTS MADE TOP5 - NOW         AI0258  
002600                           PRINTS 'NO MAJOR AI UPDATES            AI0258  
002700                           TODAY.' WHEN SCT-CNT-TOP5 IS           AI0258  
002800                           ZERO, PER AI-0258                      AI0258  
002900*===============================================================*         
003000 IDENTIFICATION DIVISION.                                                 
003100 PROGRAM-ID.  DGDIGEST.                                                   
003200 AUTHOR. D OKAFOR.                                                        
003300 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
003400 DATE-WRITTEN. 04/02/86.                                                  
003500 DATE-COMPILED. 04/02/86.                                                 
003600 SECURITY. NON-CONFIDENTIAL.                                              
003700*===============================================================*         
003800 ENVIRONMENT DIVISION.                                                    
003900*---------------------------------------------------------------*         
004000 CONFIGURATION SECTION.                                                   
004100*---------------------------------------------------------------*         
004200 SOURCE-COMPUTER. IBM-3081.                                               
004300 OBJECT-COMPUTER. IBM-3081.                                               
004400 SPECIAL-NAMES.                                                           
004500     UPSI-0 IS DGDIGEST-RERUN-SW.                                         
004600*---------------------------------------------------------------*         
004700 INPUT-OUTPUT SECTION.                                                    
004800*---------------------------------------------------------------*         
004900 FILE-CONTROL.                                                            
005000     SELECT EVENTS-IN ASSIGN TO EVENTS                                    
005100       ORGANIZATION IS SEQUENTIAL                                         
005200       ACCESS MODE IS SEQUENTIAL                                          
005300       FILE STATUS IS EVENTS-IN-STATUS.                                   
005400     SELECT EVENTS-OUT ASSIGN TO EVENTS                                   
005500       ORGANIZATION IS SEQUENTIAL                                         
005600       ACCESS MODE IS SEQUENTIAL                                          
005700       FILE STATUS IS EVENTS-OUT-STATUS.                                  
005800     SELECT CLUSTERS-FILE ASSIGN TO CLUSTERS                              
005900       ORGANIZATION IS SEQUENTIAL                                         
006000       ACCESS MODE IS SEQUENTIAL                                          
006100       FILE STATUS IS CLUSTERS-STATUS.                                    
006200     SELECT DIGESTCTL-FILE ASSIGN TO DIGESTCTL                            
006300       ORGANIZATION IS SEQUENTIAL                                         
006400       ACCESS MODE IS SEQUENTIAL                                          
006500       FILE STATUS IS DIGESTCTL-STATUS.                                   
006600     SELECT DIGESTRPT-FILE ASSIGN TO DIGESTRPT                            
006700       ORGANIZATION IS SEQUENTIAL                                         
006800       ACCESS MODE IS SEQUENTIAL                                          
006900       FILE STATUS IS DIGESTRPT-STATUS.                                   
007000*===============================================================*         
007100 DATA DIVISION.                                                           
007200*---------------------------------------------------------------*         
007300 FILE SECTION.                                                            
007400*---------------------------------------------------------------*         
007500 FD  EVENTS-IN                                                            
007600     LABEL RECORDS ARE STANDARD                                           
007700     RECORDING MODE IS F.                                                 
007800 01  EVENTS-IN-RECORD.                                                    
007900     05  FILLER                               PIC X(300).                 
008000*---------------------------------------------------------------*         
008100 FD  EVENTS-OUT                                                           
008200     LABEL RECORDS ARE STANDARD                                           
008300     RECORDING MODE IS F.                                                 
008400 01  EVENTS-OUT-RECORD.                                                   
008500     05  FILLER                               PIC X(300).                 
008600*---------------------------------------------------------------*         
008700 FD  CLUSTERS-FILE                                                        
008800     LABEL RECORDS ARE STANDARD                                           
008900     RECORDING MODE IS F.                                                 
009000 01  CLUSTERS-FILE-RECORD.                                                
009100     05  FILLER                               PIC X(160).                 
009200*---------------------------------------------------------------*         
009300 FD  DIGESTCTL-FILE                                                       
009400     LABEL RECORDS ARE STANDARD                                           
009500     RECORDING MODE IS F.                                                 
009600 01  DIGESTCTL-FILE-RECORD.                                               
009700     05  FILLER                               PIC X(240).                 
009800*---------------------------------------------------------------*         
009900 FD  DIGESTRPT-FILE                                                       
010000     LABEL RECORDS ARE STANDARD                                           
010100     RECORDING MODE IS F.                                                 
010200 01  DIGESTRPT-FILE-RECORD.                                               
010300     05  FILLER                               PIC X(132).                 
010400*===============================================================*         
010500 WORKING-STORAGE SECTION.                                                 
010600*---------------------------------------------------------------*         
010700 COPY DGEVT.                                                              
010800*---------------------------------------------------------------*         
010900 COPY DGCLU.                                                              
011000*---------------------------------------------------------------*         
011100 COPY DGCTL.                                                              
011200*---------------------------------------------------------------*         
011300 COPY DGSEC.                                                              
011400*---------------------------------------------------------------*         
011500 COPY DGPRT.                                                              
011600*---------------------------------------------------------------*         
011700* FULL MIRROR OF THE EVENTS FILE AS READ, RAW BYTES, SO AN                
011800* EVENT THAT MISSES THE DIGEST WINDOW GOES BACK OUT UNCHANGED.            
011900*---------------------------------------------------------------*         
012000 01  WS-ALL-EVENT-COUNT                        PIC S9(04) COMP            
012100                                                     VALUE 0.             
012200 01  WS-ALL-EVENT-TABLE.                                                  
012300     05  WS-ALL-EVENT-ROW OCCURS 1 TO 2000 TIMES                          
012400             DEPENDING ON WS-ALL-EVENT-COUNT                              
012500             INDEXED BY WS-ALL-IDX         PIC X(300).                    
012600 01  WS-SELECTED-ORIG-IDX-AREA.                                           
012700     05  WS-SELECTED-ORIG-IDX OCCURS 2000 TIMES                           
012800                                          PIC S9(04) COMP.                
012900*---------------------------------------------------------------*         
013000 01  EVENTS-IN-STATUS                          PIC X(02).                 
013100     88  EVENTS-IN-EOF                          VALUE '10'.               
013200 01  EVENTS-OUT-STATUS                         PIC X(02).                 
013300 01  CLUSTERS-STATUS                           PIC X(02).                 
013400 01  DIGESTCTL-STATUS                          PIC X(02).                 
013500 01  DIGESTRPT-STATUS                          PIC X(02).                 
013600*---------------------------------------------------------------*         
013700 01  WS-COUNTERS.                                                         
013800     05  WS-I                                  PIC S9(04) COMP.           
013900     05  WS-K                                   PIC S9(04) COMP.          
014000     05  WS-M                                    PIC S9(04) COMP.         
014100     05  WS-OV-ENTRY-COUNT                       PIC S9(02) COMP.         
014200     05  FILLER                                 PIC X(01).                
014300*---------------------------------------------------------------*         
014400* DIGEST WINDOW - TARGET-DATE IS THE RUN DATE, THE WINDOW RUNS            
014500* FROM 08:00:00 THE PRIOR CALENDAR DAY THROUGH 07:59:59 TODAY.            
014600*---------------------------------------------------------------*         
014700 01  WS-TARGET-DATE                            PIC 9(08).                 
014800 01  WS-TARGET-DATE-PARTS REDEFINES WS-TARGET-DATE.                       
014900     05  WS-TARGET-YYYY                         PIC 9(04).                
015000     05  WS-TARGET-MM                            PIC 9(02).               
015100     05  WS-TARGET-DD                            PIC 9(02).               
015200 01  WS-PREV-YYYY                              PIC 9(04).                 
015300 01  WS-PREV-MM                                PIC 9(02).                 
015400 01  WS-PREV-DD                                PIC 9(02).                 
015500 01  WS-DAYS-IN-MONTH                          PIC 9(02) COMP.            
015600 01  WS-LEAP-CHECK-FIELDS.                                                
015700     05  WS-REM-4                                PIC 9(04) COMP.          
015800     05  WS-REM-100                              PIC 9(04) COMP.          
015900     05  WS-REM-400                              PIC 9(04) COMP.          
016000     05  FILLER                                  PIC X(01).               
016100 01  WS-WINDOW-START-TS                        PIC X(14).                 
016200 01  WS-WINDOW-END-TS                          PIC X(14).                 
016300*---------------------------------------------------------------*         
016400* OVERVIEW LINE WORK FIELDS.                                              
016500*---------------------------------------------------------------*         
016600 01  WS-OVERVIEW-TEXT                          PIC X(200).                
016700 01  WS-OV-PTR                                 PIC S9(04) COMP.           
016800 01  WS-OV-COMPANY                             PIC X(30).                 
016900 01  WS-OV-COMPANY-LEN                         PIC S9(03) COMP.           
017000 01  WS-OV-TITLE                               PIC X(100).                
017100 01  WS-OV-TITLE-LEN                           PIC S9(03) COMP.           
017200 01  WS-OV-SCAN-IDX                            PIC S9(03) COMP.           
017300*---------------------------------------------------------------*         
017400* REPORT SECTION-LOOP WORK FIELDS.                                        
017500*---------------------------------------------------------------*         
017600 01  WS-SECTION-LIT                            PIC X(16).                 
017700 01  WS-SECTION-CNT                            PIC S9(04) COMP.           
017800 01  WS-TOTAL-EVENT-COUNT                      PIC 9(04).                 
017900*===============================================================*         
018000 PROCEDURE DIVISION.                                                      
018100*---------------------------------------------------------------*         
018200 0000-MAIN-PARAGRAPH.                                                     
018300*---------------------------------------------------------------*         
018400     PERFORM 1000-OPEN-FILES.                                             
018500     PERFORM 1100-DETERMINE-DIGEST-WINDOW.                                
018600     PERFORM 2000-LOAD-AND-SELECT-EVENTS.                                 
018700     CLOSE EVENTS-IN.                                                     
018800     IF EVT-TABLE-SIZE = 0                                                
018900         DISPLAY 'DGDIGEST - NO EVENTS IN DIGEST WINDOW, '                
019000             'NO DIGEST PRODUCED FOR ' WS-TARGET-DATE                     
019100     ELSE                                                                 
019200         CALL 'DGDEDUP' USING EVT-TABLE-SIZE, EVENT-TABLE-AREA,           
019300             CLU-TABLE-SIZE, CLUSTER-TABLE-AREA                           
019400         END-CALL                                                         
019500         CALL 'DGSECAL' USING EVT-TABLE-SIZE, EVENT-TABLE-AREA,           
019600             SECTION-COUNT-AREA                                           
019700         END-CALL                                                         
019800         PERFORM 3000-MARK-SELECTED-ASSIGNED                              
019900         PERFORM 4000-BUILD-OVERVIEW-LINE                                 
020000         PERFORM 5000-WRITE-DIGEST-REPORT                                 
020100         PERFORM 6000-WRITE-CONTROL-RECORD                                
020200         PERFORM 7000-WRITE-CLUSTER-RECORDS                               
020300         PERFORM 8000-APPLY-UPDATES-AND-REWRITE-EVENTS                    
020400     END-IF.                                                              
020500     GOBACK.                                                              
020600*---------------------------------------------------------------*         
020700 1000-OPEN-FILES.                                                         
020800*---------------------------------------------------------------*         
020900     OPEN INPUT EVENTS-IN.                                                
021000*---------------------------------------------------------------*         
021100 1100-DETERMINE-DIGEST-WINDOW.                                            
021200*---------------------------------------------------------------*         
021300     ACCEPT WS-TARGET-DATE FROM DATE YYYYMMDD.                            
021400     MOVE WS-TARGET-YYYY TO WS-PREV-YYYY.                                 
021500     MOVE WS-TARGET-MM TO WS-PREV-MM.                                     
021600     MOVE WS-TARGET-DD TO WS-PREV-DD.                                     
021700     PERFORM 1110-DECREMENT-TO-PREVIOUS-DAY.                              
021800     STRING WS-PREV-YYYY WS-PREV-MM WS-PREV-DD '080000'                   
021900         DELIMITED BY SIZE INTO WS-WINDOW-START-TS.                       
022000     STRING WS-TARGET-YYYY WS-TARGET-MM WS-TARGET-DD '075959'             
022100         DELIMITED BY SIZE INTO WS-WINDOW-END-TS.                         
022200*---------------------------------------------------------------*         
022300 1110-DECREMENT-TO-PREVIOUS-DAY.                                          
022400*---------------------------------------------------------------*         
022500     SUBTRACT 1 FROM WS-PREV-DD.                                          
022600     IF WS-PREV-DD = 0                                                    
022700         SUBTRACT 1 FROM WS-PREV-MM                                       
022800         IF WS-PREV-MM = 0                                                
022900             MOVE 12 TO WS-PREV-MM                                        
023000             SUBTRACT 1 FROM WS-PREV-YYYY                                 
023100         END-IF                                                           
023200         PERFORM 1120-DETERMINE-DAYS-IN-PREV-MONTH                        
023300         MOVE WS-DAYS-IN-MONTH TO WS-PREV-DD                              
023400     END-IF.                                                              
023500*---------------------------------------------------------------*         
023600 1120-DETERMINE-DAYS-IN-PREV-MONTH.                                       
023700*---------------------------------------------------------------*         
023800     EVALUATE WS-PREV-MM                                                  
023900         WHEN 1 WHEN 3 WHEN 5 WHEN 7 WHEN 8 WHEN 10 WHEN 12               
024000             MOVE 31 TO WS-DAYS-IN-MONTH                                  
024100         WHEN 4 WHEN 6 WHEN 9 WHEN 11                                     
024200             MOVE 30 TO WS-DAYS-IN-MONTH                                  
024300         WHEN 2                                                           
024400             PERFORM 1121-CHECK-LEAP-YEAR                                 
024500         WHEN OTHER                                                       
024600             MOVE 30 TO WS-DAYS-IN-MONTH                                  
024700     END-EVALUATE.                                                        
024800*---------------------------------------------------------------*         
024900 1121-CHECK-LEAP-YEAR.                                                    
025000*---------------------------------------------------------------*         
025100     COMPUTE WS-REM-4 = WS-PREV-YYYY - ((WS-PREV-YYYY / 4) * 4).          
025200     COMPUTE WS-REM-100 =                                                 
025300         WS-PREV-YYYY - ((WS-PREV-YYYY / 100) * 100).                     
025400     COMPUTE WS-REM-400 =                                                 
025500         WS-PREV-YYYY - ((WS-PREV-YYYY / 400) * 400).                     
025600     IF WS-REM-4 = 0 AND (WS-REM-100 NOT = 0 OR WS-REM-400 = 0)           
025700         MOVE 29 TO WS-DAYS-IN-MONTH                                      
025800     ELSE                                                                 
025900         MOVE 28 TO WS-DAYS-IN-MONTH                                      
026000     END-IF.                                                              
026100*---------------------------------------------------------------*         
026200* LOAD PASS - EVERY EVENT GOES INTO THE RAW MIRROR TABLE SO IT            
026300* CAN BE WRITTEN BACK UNCHANGED; EVENTS IN THE DIGEST WINDOW              
026400* AND NOT YET ASSIGNED ALSO GO INTO THE SELECTED WORK TABLE.              
026500*---------------------------------------------------------------*         
026600 2000-LOAD-AND-SELECT-EVENTS.                                             
026700*---------------------------------------------------------------*         
026800     MOVE 0 TO WS-ALL-EVENT-COUNT.                                        
026900     MOVE 0 TO EVT-TABLE-SIZE.                                            
027000     PERFORM 2100-READ-ONE-EVENT.                                         
027100     PERFORM 2200-PROCESS-ONE-LOADED-EVENT                                
027200         UNTIL EVENTS-IN-EOF.                                             
027300*---------------------------------------------------------------*         
027400 2100-READ-ONE-EVENT.                                                     
027500*---------------------------------------------------------------*         
027600     READ EVENTS-IN INTO UPDATE-EVENT-RECORD                              
027700         AT END MOVE '10' TO EVENTS-IN-STATUS                             
027800     END-READ.                                                            
027900*---------------------------------------------------------------*         
028000 2200-PROCESS-ONE-LOADED-EVENT.                                           
028100*---------------------------------------------------------------*         
028200     ADD 1 TO WS-ALL-EVENT-COUNT.                                         
028300     MOVE UPDATE-EVENT-RECORD                                             
028400         TO WS-ALL-EVENT-ROW (WS-ALL-EVENT-COUNT).                        
028500     IF NOT EVT-IS-ASSIGNED                                               
028600        AND EVT-CREATED-TS >= WS-WINDOW-START-TS                          
028700        AND EVT-CREATED-TS <= WS-WINDOW-END-TS                            
028800         ADD 1 TO EVT-TABLE-SIZE                                          
028900         PERFORM 2300-COPY-RECORD-TO-SELECTED-TABLE                       
029000         MOVE WS-ALL-EVENT-COUNT                                          
029100             TO WS-SELECTED-ORIG-IDX (EVT-TABLE-SIZE)                     
029200     END-IF.                                                              
029300     PERFORM 2100-READ-ONE-EVENT.                                         
029400*---------------------------------------------------------------*         
029500 2300-COPY-RECORD-TO-SELECTED-TABLE.                                      
029600*---------------------------------------------------------------*         
029700     MOVE EVT-EVENT-ID    TO TBL-EVENT-ID (EVT-TABLE-SIZE).               
029800     MOVE EVT-CLUSTER-ID  TO TBL-CLUSTER-ID (EVT-TABLE-SIZE).             
029900     MOVE EVT-SOURCE-ID   TO TBL-SOURCE-ID (EVT-TABLE-SIZE).              
030000     MOVE EVT-RAW-ITEM-ID TO TBL-RAW-ITEM-ID (EVT-TABLE-SIZE).            
030100     MOVE EVT-COMPANY-SLUG                                                
030200         TO TBL-COMPANY-SLUG (EVT-TABLE-SIZE).                            
030300     MOVE EVT-COMPANY-NAME                                                
030400         TO TBL-COMPANY-NAME (EVT-TABLE-SIZE).                            
030500     MOVE EVT-PRODUCT-LINE                                                
030600         TO TBL-PRODUCT-LINE (EVT-TABLE-SIZE).                            
030700     MOVE EVT-TITLE       TO TBL-TITLE (EVT-TABLE-SIZE).                  
030800     MOVE EVT-CATEGORY-COUNT                                              
030900         TO TBL-CATEGORY-COUNT (EVT-TABLE-SIZE).                          
031000     MOVE EVT-CATEGORY-IDS (1)                                            
031100         TO TBL-CATEGORY-IDS (EVT-TABLE-SIZE, 1).                         
031200     MOVE EVT-CATEGORY-IDS (2)                                            
031300         TO TBL-CATEGORY-IDS (EVT-TABLE-SIZE, 2).                         
031400     MOVE EVT-CATEGORY-IDS (3)                                            
031500         TO TBL-CATEGORY-IDS (EVT-TABLE-SIZE, 3).                         
031600     MOVE EVT-CATEGORY-IDS (4)                                            
031700         TO TBL-CATEGORY-IDS (EVT-TABLE-SIZE, 4).                         
031800     MOVE EVT-CATEGORY-IDS (5)                                            
031900         TO TBL-CATEGORY-IDS (EVT-TABLE-SIZE, 5).                         
032000     MOVE EVT-TRUST-TIER  TO TBL-TRUST-TIER (EVT-TABLE-SIZE).             
032100     MOVE EVT-SEVERITY    TO TBL-SEVERITY (EVT-TABLE-SIZE).               
032200     MOVE EVT-BREAKING-CHANGE                                             
032300         TO TBL-BREAKING-CHANGE (EVT-TABLE-SIZE).                         
032400     MOVE EVT-IMPACT-SCORE                                                
032500         TO TBL-IMPACT-SCORE (EVT-TABLE-SIZE).                            
032600     MOVE EVT-CONFIDENCE  TO TBL-CONFIDENCE (EVT-TABLE-SIZE).             
032700     MOVE EVT-PUBLISHED-TS                                                
032800         TO TBL-PUBLISHED-TS (EVT-TABLE-SIZE).                            
032900     MOVE EVT-CREATED-TS  TO TBL-CREATED-TS (EVT-TABLE-SIZE).             
033000     MOVE EVT-DIGEST-SECTION                                              
033100         TO TBL-DIGEST-SECTION (EVT-TABLE-SIZE).                          
033200     MOVE EVT-DIGEST-ASSIGNED                                             
033300         TO TBL-DIGEST-ASSIGNED (EVT-TABLE-SIZE).                         
033400*---------------------------------------------------------------*         
033500 3000-MARK-SELECTED-ASSIGNED.                                             
033600*---------------------------------------------------------------*         
033700     PERFORM 3100-MARK-ONE-SELECTED-ASSIGNED                              
033800         VARYING WS-I FROM 1 BY 1                                         
033900         UNTIL WS-I > EVT-TABLE-SIZE.                                     
034000*---------------------------------------------------------------*         
034100 3100-MARK-ONE-SELECTED-ASSIGNED.                                         
034200*---------------------------------------------------------------*         
034300     MOVE 'Y' TO TBL-DIGEST-ASSIGNED (WS-I).                              
034400*---------------------------------------------------------------*         
034500* OVERVIEW LINE - "TODAY: COMPANY: TITLE. COMPANY: TITLE. ..."            
034600* FOR THE FIRST THREE TOP5 EVENTS, WHICH ARE ALWAYS THE FIRST             
034700* THREE ROWS OF THE SCORE-ORDERED TABLE.                                  
034800*---------------------------------------------------------------*         
034900 4000-BUILD-OVERVIEW-LINE.                                                
035000*---------------------------------------------------------------*         
035100     MOVE SPACE TO WS-OVERVIEW-TEXT.                                      
035200     IF SCT-CNT-TOP5 = 0                                                  
035300         STRING 'No major AI updates today.' DELIMITED BY SIZE            
035400             INTO WS-OVERVIEW-TEXT                                        
035500         END-STRING                                                       
035600     ELSE                                                                 
035700         MOVE 1 TO WS-OV-PTR                                              
035800         STRING 'Today: ' DELIMITED BY SIZE                               
035900             INTO WS-OVERVIEW-TEXT                                        
036000             WITH POINTER WS-OV-PTR                                       
036100             ON OVERFLOW CONTINUE                                         
036200         END-STRING                                                       
036300         PERFORM 4100-APPEND-ONE-OVERVIEW-ENTRY                           
036400             VARYING WS-I FROM 1 BY 1                                     
036500             UNTIL WS-I > EVT-TABLE-SIZE                                  
036600                OR WS-I > 3                                               
036700         STRING '.' DELIMITED BY SIZE                                     
036800             INTO WS-OVERVIEW-TEXT                                        
036900             WITH POINTER WS-OV-PTR                                       
037000             ON OVERFLOW CONTINUE                                         
037100         END-STRING                                                       
037200     END-IF.                                                              
037300*---------------------------------------------------------------*         
037400 4100-APPEND-ONE-OVERVIEW-ENTRY.                                          
037500*---------------------------------------------------------------*         
037600     IF WS-I > 1                                                          
037700         STRING '. ' DELIMITED BY SIZE                                    
037800             INTO WS-OVERVIEW-TEXT                                        
037900             WITH POINTER WS-OV-PTR                                       
038000             ON OVERFLOW CONTINUE                                         
038100         END-STRING                                                       
038200     END-IF.                                                              
038300     MOVE TBL-COMPANY-NAME (WS-I) TO WS-OV-COMPANY.                       
038400     PERFORM 4110-MEASURE-COMPANY-LEN.                                    
038500     MOVE TBL-TITLE (WS-I) TO WS-OV-TITLE.                                
038600     PERFORM 4120-MEASURE-TITLE-LEN.                                      
038700     STRING WS-OV-COMPANY (1:WS-OV-COMPANY-LEN)                           
038800         DELIMITED BY SIZE                                                
038900         INTO WS-OVERVIEW-TEXT                                            
039000         WITH POINTER WS-OV-PTR                                           
039100         ON OVERFLOW CONTINUE                                             
039200     END-STRING.                                                          
039300     STRING ': ' DELIMITED BY SIZE                                        
039400         INTO WS-OVERVIEW-TEXT                                            
039500         WITH POINTER WS-OV-PTR                                           
039600         ON OVERFLOW CONTINUE                                             
039700     END-STRING.                                                          
039800     STRING WS-OV-TITLE (1:WS-OV-TITLE-LEN)                               
039900         DELIMITED BY SIZE                                                
040000         INTO WS-OVERVIEW-TEXT                                            
040100         WITH POINTER WS-OV-PTR                                           
040200         ON OVERFLOW CONTINUE                                             
040300     END-STRING.                                                          
040400*---------------------------------------------------------------*         
040500 4110-MEASURE-COMPANY-LEN.                                                
040600*---------------------------------------------------------------*         
040700     MOVE 30 TO WS-OV-COMPANY-LEN.                                        
040800     PERFORM 4111-SCAN-ONE-COMPANY-POSITION                               
040900         VARYING WS-OV-SCAN-IDX FROM 30 BY -1                             
041000         UNTIL WS-OV-SCAN-IDX = 0                                         
041100            OR WS-OV-COMPANY (WS-OV-SCAN-IDX:1) NOT = SPACE.              
041200     IF WS-OV-COMPANY-LEN = 0                                             
041300         MOVE 1 TO WS-OV-COMPANY-LEN                                      
041400     END-IF.                                                              
041500*---------------------------------------------------------------*         
041600 4111-SCAN-ONE-COMPANY-POSITION.                                          
041700*---------------------------------------------------------------*         
041800     MOVE WS-OV-SCAN-IDX TO WS-OV-COMPANY-LEN.                            
041900*---------------------------------------------------------------*         
042000 4120-MEASURE-TITLE-LEN.                                                  
042100*---------------------------------------------------------------*         
042200     MOVE 100 TO WS-OV-TITLE-LEN.                                         
042300     PERFORM 4121-SCAN-ONE-TITLE-POSITION                                 
042400         VARYING WS-OV-SCAN-IDX FROM 100 BY -1                            
042500         UNTIL WS-OV-SCAN-IDX = 0                                         
042600            OR WS-OV-TITLE (WS-OV-SCAN-IDX:1) NOT = SPACE.                
042700     IF WS-OV-TITLE-LEN = 0                                               
042800         MOVE 1 TO WS-OV-TITLE-LEN                                        
042900     END-IF.                                                              
043000*---------------------------------------------------------------*         
043100 4121-SCAN-ONE-TITLE-POSITION.                                            
043200*---------------------------------------------------------------*         
043300     MOVE WS-OV-SCAN-IDX TO WS-OV-TITLE-LEN.                              
043400*---------------------------------------------------------------*         
043500* DIGESTRPT - PAGE HEADING, OVERVIEW LINE, THEN ONE SECTION               
043600* GROUP PER NON-EMPTY DIGEST SECTION IN FIXED ORDER.                      
043700*---------------------------------------------------------------*         
043800 5000-WRITE-DIGEST-REPORT.                                                
043900*---------------------------------------------------------------*         
044000     OPEN OUTPUT DIGESTRPT-FILE.                                          
044100     PERFORM 5100-WRITE-HEADING-LINE.                                     
044200     PERFORM 5200-WRITE-OVERVIEW-LINE.                                    
044300     IF SCT-CNT-TOP5 > 0                                                  
044400         MOVE 'top5' TO WS-SECTION-LIT                                    
044500         MOVE SCT-CNT-TOP5 TO WS-SECTION-CNT                              
044600         PERFORM 5300-WRITE-ONE-SECTION                                   
044700     END-IF.                                                              
044800     IF SCT-CNT-DEVELOPER > 0                                             
044900         MOVE 'developer' TO WS-SECTION-LIT                               
045000         MOVE SCT-CNT-DEVELOPER TO WS-SECTION-CNT                         
045100         PERFORM 5300-WRITE-ONE-SECTION                                   
045200     END-IF.                                                              
045300     IF SCT-CNT-MODELS > 0                                                
045400         MOVE 'models' TO WS-SECTION-LIT                                  
045500         MOVE SCT-CNT-MODELS TO WS-SECTION-CNT                            
045600         PERFORM 5300-WRITE-ONE-SECTION                                   
045700     END-IF.                                                              
045800     IF SCT-CNT-PRICING > 0                                               
045900         MOVE 'pricing' TO WS-SECTION-LIT                                 
046000         MOVE SCT-CNT-PRICING TO WS-SECTION-CNT                           
046100         PERFORM 5300-WRITE-ONE-SECTION                                   
046200     END-IF.                                                              
046300     IF SCT-CNT-INCIDENTS > 0                                             
046400         MOVE 'incidents' TO WS-SECTION-LIT                               
046500         MOVE SCT-CNT-INCIDENTS TO WS-SECTION-CNT                         
046600         PERFORM 5300-WRITE-ONE-SECTION                                   
046700     END-IF.                                                              
046800     IF SCT-CNT-RADAR > 0                                                 
046900         MOVE 'radar' TO WS-SECTION-LIT                                   
047000         MOVE SCT-CNT-RADAR TO WS-SECTION-CNT                             
047100         PERFORM 5300-WRITE-ONE-SECTION                                   
047200     END-IF.                                                              
047300     IF SCT-CNT-EVERYTHING-ELSE > 0                                       
047400         MOVE 'everything_else' TO WS-SECTION-LIT                         
047500         MOVE SCT-CNT-EVERYTHING-ELSE TO WS-SECTION-CNT                   
047600         PERFORM 5300-WRITE-ONE-SECTION                                   
047700     END-IF.                                                              
047800     PERFORM 5400-WRITE-CONTROL-TOTAL-LINES.                              
047900     CLOSE DIGESTRPT-FILE.                                                
048000*---------------------------------------------------------------*         
048100 5100-WRITE-HEADING-LINE.                                                 
048200*---------------------------------------------------------------*         
048300     MOVE WS-TARGET-YYYY TO DHL1-YEAR.                                    
048400     MOVE WS-TARGET-MM TO DHL1-MONTH.                                     
048500     MOVE WS-TARGET-DD TO DHL1-DAY.                                       
048600     MOVE 1 TO DHL1-PAGE-COUNT.                                           
048700     WRITE DIGESTRPT-FILE-RECORD FROM DIGEST-HEADING-LINE-1.              
048800*---------------------------------------------------------------*         
048900 5200-WRITE-OVERVIEW-LINE.                                                
049000*---------------------------------------------------------------*         
049100     MOVE WS-OVERVIEW-TEXT (1:100) TO DOL-OVERVIEW-TEXT.                  
049200     WRITE DIGESTRPT-FILE-RECORD FROM DIGEST-OVERVIEW-LINE.               
049300     IF WS-OVERVIEW-TEXT (101:100) NOT = SPACE                            
049400         MOVE WS-OVERVIEW-TEXT (101:100) TO DOL-OVERVIEW-TEXT             
049500         WRITE DIGESTRPT-FILE-RECORD FROM DIGEST-OVERVIEW-LINE            
049600     END-IF.                                                              
049700*---------------------------------------------------------------*         
049800 5300-WRITE-ONE-SECTION.                                                  
049900*---------------------------------------------------------------*         
050000     MOVE WS-SECTION-LIT TO DSH-SECTION-NAME.                             
050100     MOVE WS-SECTION-CNT TO DSH-SECTION-COUNT.                            
050200     WRITE DIGESTRPT-FILE-RECORD FROM DIGEST-SECTION-HEADER-LINE.         
050300     PERFORM 5310-WRITE-ONE-SECTION-DETAIL                                
050400         VARYING WS-I FROM 1 BY 1                                         
050500         UNTIL WS-I > EVT-TABLE-SIZE.                                     
050600*---------------------------------------------------------------*         
050700 5310-WRITE-ONE-SECTION-DETAIL.                                           
050800*---------------------------------------------------------------*         
050900     IF TBL-DIGEST-SECTION (WS-I) = WS-SECTION-LIT                        
051000         MOVE TBL-SEVERITY (WS-I) TO DDL-SEVERITY                         
051100         MOVE TBL-COMPANY-NAME (WS-I) TO DDL-COMPANY-NAME                 
051200         MOVE TBL-TITLE (WS-I) TO DDL-TITLE                               
051300         MOVE TBL-IMPACT-SCORE (WS-I) TO DDL-IMPACT-SCORE                 
051400         WRITE DIGESTRPT-FILE-RECORD FROM DIGEST-DETAIL-LINE              
051500     END-IF.                                                              
051600*---------------------------------------------------------------*         
051700 5400-WRITE-CONTROL-TOTAL-LINES.                                          
051800*---------------------------------------------------------------*         
051900     COMPUTE WS-TOTAL-EVENT-COUNT = SCT-CNT-TOP5                          
052000         + SCT-CNT-DEVELOPER + SCT-CNT-MODELS + SCT-CNT-PRICING           
052100         + SCT-CNT-INCIDENTS + SCT-CNT-RADAR                              
052200         + SCT-CNT-EVERYTHING-ELSE.                                       
052300     MOVE 'TOTAL EVENTS IN DIGEST' TO DCL-LABEL.                          
052400     MOVE WS-TOTAL-EVENT-COUNT TO DCL-VALUE.                              
052500     WRITE DIGESTRPT-FILE-RECORD FROM DIGEST-CONTROL-LINE.                
052600     MOVE 'TOP5 SECTION COUNT' TO DCL-LABEL.                              
052700     MOVE SCT-CNT-TOP5 TO DCL-VALUE.                                      
052800     WRITE DIGESTRPT-FILE-RECORD FROM DIGEST-CONTROL-LINE.                
052900     MOVE 'DEVELOPER SECTION COUNT' TO DCL-LABEL.                         
053000     MOVE SCT-CNT-DEVELOPER TO DCL-VALUE.                                 
053100     WRITE DIGESTRPT-FILE-RECORD FROM DIGEST-CONTROL-LINE.                
053200     MOVE 'MODELS SECTION COUNT' TO DCL-LABEL.                            
053300     MOVE SCT-CNT-MODELS TO DCL-VALUE.                                    
053400     WRITE DIGESTRPT-FILE-RECORD FROM DIGEST-CONTROL-LINE.                
053500     MOVE 'PRICING SECTION COUNT' TO DCL-LABEL.                           
053600     MOVE SCT-CNT-PRICING TO DCL-VALUE.                                   
053700     WRITE DIGESTRPT-FILE-RECORD FROM DIGEST-CONTROL-LINE.                
053800     MOVE 'INCIDENTS SECTION COUNT' TO DCL-LABEL.                         
053900     MOVE SCT-CNT-INCIDENTS TO DCL-VALUE.                                 
054000     WRITE DIGESTRPT-FILE-RECORD FROM DIGEST-CONTROL-LINE.                
054100     MOVE 'RADAR SECTION COUNT' TO DCL-LABEL.                             
054200     MOVE SCT-CNT-RADAR TO DCL-VALUE.                                     
054300     WRITE DIGESTRPT-FILE-RECORD FROM DIGEST-CONTROL-LINE.                
054400     MOVE 'EVERYTHING ELSE SECTION COUNT' TO DCL-LABEL.                   
054500     MOVE SCT-CNT-EVERYTHING-ELSE TO DCL-VALUE.                           
054600     WRITE DIGESTRPT-FILE-RECORD FROM DIGEST-CONTROL-LINE.                
054700     MOVE 'CLUSTER COUNT' TO DCL-LABEL.                                   
054800     MOVE CLU-TABLE-SIZE TO DCL-VALUE.                                    
054900     WRITE DIGESTRPT-FILE-RECORD FROM DIGEST-CONTROL-LINE.                
055000*---------------------------------------------------------------*         
055100 6000-WRITE-CONTROL-RECORD.                                               
055200*---------------------------------------------------------------*         
055300     OPEN OUTPUT DIGESTCTL-FILE.                                          
055400     MOVE WS-TARGET-DATE TO DCT-DIGEST-DATE.                              
055500     MOVE WS-OVERVIEW-TEXT TO DCT-OVERVIEW-TEXT.                          
055600     MOVE WS-TOTAL-EVENT-COUNT TO DCT-EVENT-COUNT.                        
055700     MOVE SCT-CNT-TOP5 TO DCT-CNT-TOP5.                                   
055800     MOVE SCT-CNT-DEVELOPER TO DCT-CNT-DEVELOPER.                         
055900     MOVE SCT-CNT-MODELS TO DCT-CNT-MODELS.                               
056000     MOVE SCT-CNT-PRICING TO DCT-CNT-PRICING.                             
056100     MOVE SCT-CNT-INCIDENTS TO DCT-CNT-INCIDENTS.                         
056200     MOVE SCT-CNT-RADAR TO DCT-CNT-RADAR.                                 
056300     MOVE SCT-CNT-EVERYTHING-ELSE TO DCT-CNT-EVERYTHING-ELSE.             
056400     WRITE DIGESTCTL-FILE-RECORD FROM DIGEST-CONTROL-RECORD.              
056500     CLOSE DIGESTCTL-FILE.                                                
056600*---------------------------------------------------------------*         
056700 7000-WRITE-CLUSTER-RECORDS.                                              
056800*---------------------------------------------------------------*         
056900     OPEN OUTPUT CLUSTERS-FILE.                                           
057000     PERFORM 7100-WRITE-ONE-CLUSTER-RECORD                                
057100         VARYING WS-K FROM 1 BY 1                                         
057200         UNTIL WS-K > CLU-TABLE-SIZE.                                     
057300     CLOSE CLUSTERS-FILE.                                                 
057400*---------------------------------------------------------------*         
057500 7100-WRITE-ONE-CLUSTER-RECORD.                                           
057600*---------------------------------------------------------------*         
057700     MOVE TBL-CLU-CLUSTER-ID (WS-K) TO CLU-CLUSTER-ID.                    
057800     MOVE TBL-CLU-CANONICAL-TITLE (WS-K) TO CLU-CANONICAL-TITLE.          
057900     MOVE TBL-CLU-COMPANY-SLUG (WS-K) TO CLU-COMPANY-SLUG.                
058000     MOVE TBL-CLU-EVENT-COUNT (WS-K) TO CLU-EVENT-COUNT.                  
058100     MOVE TBL-CLU-FIRST-SEEN-TS (WS-K) TO CLU-FIRST-SEEN-TS.              
058200     MOVE TBL-CLU-LAST-SEEN-TS (WS-K) TO CLU-LAST-SEEN-TS.                
058300     WRITE CLUSTERS-FILE-RECORD FROM CLUSTER-RECORD.                      
058400*---------------------------------------------------------------*         
058500* REWRITE THE EVENTS FILE - EVERY ROW OF THE RAW MIRROR GOES              
058600* BACK OUT IN ORIGINAL ORDER, BUT EACH SELECTED ROW IS FIRST              
058700* REPLACED BY ITS UPDATED FORM OUT OF THE WORK TABLE.                     
058800*---------------------------------------------------------------*         
058900 8000-APPLY-UPDATES-AND-REWRITE-EVENTS.                                   
059000*---------------------------------------------------------------*         
059100     PERFORM 8100-APPLY-ONE-SELECTED-UPDATE                               
059200         VARYING WS-K FROM 1 BY 1                                         
059300         UNTIL WS-K > EVT-TABLE-SIZE.                                     
059400     OPEN OUTPUT EVENTS-OUT.                                              
059500     PERFORM 8200-WRITE-ONE-ALL-EVENT                                     
059600         VARYING WS-M FROM 1 BY 1                                         
059700         UNTIL WS-M > WS-ALL-EVENT-COUNT.                                 
059800     CLOSE EVENTS-OUT.                                                    
059900*---------------------------------------------------------------*         
060000 8100-APPLY-ONE-SELECTED-UPDATE.                                          
060100*---------------------------------------------------------------*         
060200     PERFORM 8110-COPY-SELECTED-TABLE-TO-RECORD.                          
060300     MOVE UPDATE-EVENT-RECORD                                             
060400         TO WS-ALL-EVENT-ROW (WS-SELECTED-ORIG-IDX (WS-K)).               
060500*---------------------------------------------------------------*         
060600 8110-COPY-SELECTED-TABLE-TO-RECORD.                                      
060700*---------------------------------------------------------------*         
060800     MOVE TBL-EVENT-ID (WS-K)    TO EVT-EVENT-ID.                         
060900     MOVE TBL-CLUSTER-ID (WS-K)  TO EVT-CLUSTER-ID.                       
061000     MOVE TBL-SOURCE-ID (WS-K)   TO EVT-SOURCE-ID.                        
061100     MOVE TBL-RAW-ITEM-ID (WS-K) TO EVT-RAW-ITEM-ID.                      
061200     MOVE TBL-COMPANY-SLUG (WS-K) TO EVT-COMPANY-SLUG.                    
061300     MOVE TBL-COMPANY-NAME (WS-K) TO EVT-COMPANY-NAME.                    
061400     MOVE TBL-PRODUCT-LINE (WS-K) TO EVT-PRODUCT-LINE.                    
061500     MOVE TBL-TITLE (WS-K)       TO EVT-TITLE.                            
061600     MOVE TBL-CATEGORY-COUNT (WS-K) TO EVT-CATEGORY-COUNT.                
061700     MOVE TBL-CATEGORY-IDS (WS-K, 1) TO EVT-CATEGORY-IDS (1).             
061800     MOVE TBL-CATEGORY-IDS (WS-K, 2) TO EVT-CATEGORY-IDS (2).             
061900     MOVE TBL-CATEGORY-IDS (WS-K, 3) TO EVT-CATEGORY-IDS (3).             
062000     MOVE TBL-CATEGORY-IDS (WS-K, 4) TO EVT-CATEGORY-IDS (4).             
062100     MOVE TBL-CATEGORY-IDS (WS-K, 5) TO EVT-CATEGORY-IDS (5).             
062200     MOVE TBL-TRUST-TIER (WS-K)  TO EVT-TRUST-TIER.                       
062300     MOVE TBL-SEVERITY (WS-K)    TO EVT-SEVERITY.                         
062400     MOVE TBL-BREAKING-CHANGE (WS-K) TO EVT-BREAKING-CHANGE.              
062500     MOVE TBL-IMPACT-SCORE (WS-K) TO EVT-IMPACT-SCORE.                    
062600     MOVE TBL-CONFIDENCE (WS-K)  TO EVT-CONFIDENCE.                       
062700     MOVE TBL-PUBLISHED-TS (WS-K) TO EVT-PUBLISHED-TS.                    
062800     MOVE TBL-CREATED-TS (WS-K)  TO EVT-CREATED-TS.                       
062900     MOVE TBL-DIGEST-SECTION (WS-K) TO EVT-DIGEST-SECTION.                
063000     MOVE TBL-DIGEST-ASSIGNED (WS-K) TO EVT-DIGEST-ASSIGNED.              
063100*---------------------------------------------------------------*         
063200 8200-WRITE-ONE-ALL-EVENT.                                                
063300*---------------------------------------------------------------*         
063400     MOVE WS-ALL-EVENT-ROW (WS-M) TO EVENTS-OUT-RECORD.                   
063500     WRITE EVENTS-OUT-RECORD.                                             
