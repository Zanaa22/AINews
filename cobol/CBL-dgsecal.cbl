000100*===============================================================*
000200* PROGRAM NAME:    DGSECAL
000300* ORIGINAL AUTHOR: S VANCE
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 07/08/95 S VANCE        CREATED PER AI-0241 - CALLED BY DGDIGESTAI0241  
000900*                          TO ROUTE SCORE-ORDERED EVENTS TO THEIR AI0241  
001000*                          DIGEST SECTION AGAINST FIXED QUOTAS    AI0241  
001100* 08/02/95 S VANCE        FIXED FALLTHROUGH - A FULL DEVELOPER    CR9500  
001200*                          QUOTA MUST STILL LET A MODELS-CATEGORY CR9500  
001300*                          EVENT TRY THE MODELS RULE BEFORE GIVINGCR9500  
001400*                          UP TO EVERYTHING-ELSE                  CR9500  
001500* 12/03/98 S VANCE        Y2K - NO DATE FIELDS IN THIS PROGRAM,   CR9800  
001600*                          REVIEWED AND SIGNED OFF NO CHANGE REQD CR9800  
001700* 09/29/03 K PELLETIER    MODELS RULE NOW CARRIES 8 CATEGORY IDS, CR0300  
001800*                          SEE DGCAT MAINTENANCE LOG SAME DATE    CR0300  
001900*===============================================================*
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.  DGSECAL.
002200 AUTHOR. S VANCE.
002300 INSTALLATION. COBOL DEVELOPMENT CENTER.
002400 DATE-WRITTEN. 07/08/95.
002500 DATE-COMPILED. 07/08/95.
002600 SECURITY. NON-CONFIDENTIAL.
002700*===============================================================*
002800 ENVIRONMENT DIVISION.
002900*---------------------------------------------------------------*
003000 CONFIGURATION SECTION.
003100*---------------------------------------------------------------*
003200 SOURCE-COMPUTER. IBM-3081.
003300 OBJECT-COMPUTER. IBM-3081.
003400 SPECIAL-NAMES.
003500     UPSI-0 IS DGSECAL-RERUN-SW.
003600*===============================================================*
003700 DATA DIVISION.
003800*---------------------------------------------------------------*
003900 WORKING-STORAGE SECTION.
004000*---------------------------------------------------------------*
004100 COPY DGCAT.
004200*---------------------------------------------------------------*
004300 01  WS-COUNTERS.
004400     05  WS-I PIC S9(04) COMP VALUE 0.
004500     05  WS-RULE-IDX PIC S9(02) COMP VALUE 0.
004600     05  WS-EC-IDX PIC S9(02) COMP VALUE 0.
004700     05  WS-RC-IDX PIC S9(02) COMP VALUE 0.
004800     05  FILLER                              PIC X(01).
004900*---------------------------------------------------------------*
005000* BOTH ONE-BYTE SWITCHES SAVED/RESTORED TOGETHER AS A PAIR WHEN
005100* A CALLING STEP NEEDS TO CHECKPOINT ROUTING STATE (SEE 3210).
005200*---------------------------------------------------------------*
005300 01  WS-SWITCHES.
005400     05  WS-PLACED-SW                        PIC X(01) VALUE 'N'.
005500         88  WS-PLACED                               VALUE 'Y'.
005600     05  WS-CAT-IN-SET-SW                     PIC X(01) VALUE 'N'.
005700         88  WS-CAT-IN-SET                            VALUE 'Y'.
005800 01  WS-SWITCHES-SAVE REDEFINES WS-SWITCHES.
005900     05  WS-SWITCHES-SAVE-PAIR                PIC X(02).
006000*---------------------------------------------------------------*
006100 LINKAGE SECTION.
006200*---------------------------------------------------------------*
006300 COPY DGEVT.
006400*---------------------------------------------------------------*
006500 COPY DGSEC.
006600*===============================================================*
006700 PROCEDURE DIVISION USING EVT-TABLE-SIZE, EVENT-TABLE-AREA,
006800     SECTION-COUNT-AREA.
006900*---------------------------------------------------------------*
007000 0000-MAIN-PARAGRAPH.
007100*---------------------------------------------------------------*
007200     PERFORM 1050-LOAD-SECTION-RULES.
007300     INITIALIZE SECTION-COUNT-AREA.
007400     PERFORM 2000-ALLOCATE-TOP5-SECTION.
007500     PERFORM 3000-ALLOCATE-REMAINING-EVENTS.
007600     GOBACK.
007700*---------------------------------------------------------------*
007800* SECTION ROUTING CATEGORY SETS - RULE ORDER MATTERS, TESTED
007900* DEVELOPER, MODELS, PRICING, INCIDENTS, EXACTLY AS IN AI-0241.
008000*---------------------------------------------------------------*
008100 1050-LOAD-SECTION-RULES.
008200*---------------------------------------------------------------*
008300     MOVE 'developer'  TO SEC-RULE-SECTION-NAME (1).
008400     MOVE 5            TO SEC-RULE-CAT-COUNT (1).
008500     MOVE  8 TO SEC-RULE-CAT-ID (1,1).
008600     MOVE  9 TO SEC-RULE-CAT-ID (1,2).
008700     MOVE 10 TO SEC-RULE-CAT-ID (1,3).
008800     MOVE 11 TO SEC-RULE-CAT-ID (1,4).
008900     MOVE 12 TO SEC-RULE-CAT-ID (1,5).
009000*
009100     MOVE 'models'     TO SEC-RULE-SECTION-NAME (2).
009200     MOVE 8            TO SEC-RULE-CAT-COUNT (2).
009300     MOVE  1 TO SEC-RULE-CAT-ID (2,1).
009400     MOVE  2 TO SEC-RULE-CAT-ID (2,2).
009500     MOVE  3 TO SEC-RULE-CAT-ID (2,3).
009600     MOVE  4 TO SEC-RULE-CAT-ID (2,4).
009700     MOVE  5 TO SEC-RULE-CAT-ID (2,5).
009800     MOVE 14 TO SEC-RULE-CAT-ID (2,6).
009900     MOVE 15 TO SEC-RULE-CAT-ID (2,7).
010000     MOVE 21 TO SEC-RULE-CAT-ID (2,8).
010100*
010200     MOVE 'pricing'    TO SEC-RULE-SECTION-NAME (3).
010300     MOVE 2            TO SEC-RULE-CAT-COUNT (3).
010400     MOVE  6 TO SEC-RULE-CAT-ID (3,1).
010500     MOVE  7 TO SEC-RULE-CAT-ID (3,2).
010600*
010700     MOVE 'incidents'  TO SEC-RULE-SECTION-NAME (4).
010800     MOVE 2            TO SEC-RULE-CAT-COUNT (4).
010900     MOVE 19 TO SEC-RULE-CAT-ID (4,1).
011000     MOVE 30 TO SEC-RULE-CAT-ID (4,2).
011100*---------------------------------------------------------------*
011200* THE FIRST FIVE EVENTS, REGARDLESS OF CATEGORY, ALWAYS GO TO
011300* TOP5 - THE CALLER HAS ALREADY SORTED THE TABLE BY SCORE.
011400*---------------------------------------------------------------*
011500 2000-ALLOCATE-TOP5-SECTION.
011600*---------------------------------------------------------------*
011700     PERFORM 2100-ALLOCATE-ONE-TOP5-EVENT
011800         VARYING WS-I FROM 1 BY 1
011900         UNTIL WS-I > EVT-TABLE-SIZE
012000            OR WS-I > 5.
012100*---------------------------------------------------------------*
012200 2100-ALLOCATE-ONE-TOP5-EVENT.
012300*---------------------------------------------------------------*
012400     MOVE 'top5' TO TBL-DIGEST-SECTION (WS-I).
012500     ADD 1 TO SCT-CNT-TOP5.
012600*---------------------------------------------------------------*
012700 3000-ALLOCATE-REMAINING-EVENTS.
012800*---------------------------------------------------------------*
012900     PERFORM 3100-ALLOCATE-ONE-REMAINING-EVENT
013000         VARYING WS-I FROM 6 BY 1
013100         UNTIL WS-I > EVT-TABLE-SIZE.
013200*---------------------------------------------------------------*
013300 3100-ALLOCATE-ONE-REMAINING-EVENT.
013400*---------------------------------------------------------------*
013500     MOVE 'N' TO WS-PLACED-SW.
013600*    RULE A - TRUST TIER 4 PREFERS RADAR EVEN IF A CATEGORY
013700*             RULE BELOW WOULD OTHERWISE MATCH.
013800     IF TBL-TRUST-TIER (WS-I) = 4 AND SCT-CNT-RADAR < 3
013900         MOVE 'radar' TO TBL-DIGEST-SECTION (WS-I)
014000         ADD 1 TO SCT-CNT-RADAR
014100         MOVE 'Y' TO WS-PLACED-SW
014200     END-IF.
014300*    RULES B-E - CATEGORY SET RULES IN TABLE ORDER.
014400     IF NOT WS-PLACED
014500         PERFORM 3200-TRY-CATEGORY-RULES
014600     END-IF.
014700*    NO RULE MATCHED WITH ROOM TO SPARE.
014800     IF NOT WS-PLACED
014900         MOVE 'everything_else' TO TBL-DIGEST-SECTION (WS-I)
015000         ADD 1 TO SCT-CNT-EVERYTHING-ELSE
015100     END-IF.
015200*---------------------------------------------------------------*
015300 3200-TRY-CATEGORY-RULES.
015400*---------------------------------------------------------------*
015500     PERFORM 3210-TRY-ONE-CATEGORY-RULE
015600         VARYING WS-RULE-IDX FROM 1 BY 1
015700         UNTIL WS-RULE-IDX > SEC-RULE-COUNT
015800            OR WS-PLACED.
015900*---------------------------------------------------------------*
016000 3210-TRY-ONE-CATEGORY-RULE.
016100*---------------------------------------------------------------*
016200     PERFORM 3220-CHECK-CATEGORY-IN-RULE-SET.
016300     IF WS-CAT-IN-SET
016400         EVALUATE WS-RULE-IDX
016500             WHEN 1
016600                 IF SCT-CNT-DEVELOPER < 8
016700                     MOVE 'developer' TO TBL-DIGEST-SECTION (WS-I)
016800                     ADD 1 TO SCT-CNT-DEVELOPER
016900                     MOVE 'Y' TO WS-PLACED-SW
017000                 END-IF
017100             WHEN 2
017200                 IF SCT-CNT-MODELS < 8
017300                     MOVE 'models' TO TBL-DIGEST-SECTION (WS-I)
017400                     ADD 1 TO SCT-CNT-MODELS
017500                     MOVE 'Y' TO WS-PLACED-SW
017600                 END-IF
017700             WHEN 3
017800                 IF SCT-CNT-PRICING < 5
017900                     MOVE 'pricing' TO TBL-DIGEST-SECTION (WS-I)
018000                     ADD 1 TO SCT-CNT-PRICING
018100                     MOVE 'Y' TO WS-PLACED-SW
018200                 END-IF
018300             WHEN 4
018400                 IF SCT-CNT-INCIDENTS < 5
018500                     MOVE 'incidents' TO TBL-DIGEST-SECTION (WS-I)
018600                     ADD 1 TO SCT-CNT-INCIDENTS
018700                     MOVE 'Y' TO WS-PLACED-SW
018800                 END-IF
018900         END-EVALUATE
019000     END-IF.
019100*---------------------------------------------------------------*
019200 3220-CHECK-CATEGORY-IN-RULE-SET.
019300*---------------------------------------------------------------*
019400     MOVE 'N' TO WS-CAT-IN-SET-SW.
019500     PERFORM 3221-CHECK-ONE-EVENT-CATEGORY
019600         VARYING WS-EC-IDX FROM 1 BY 1
019700         UNTIL WS-EC-IDX > TBL-CATEGORY-COUNT (WS-I)
019800            OR WS-CAT-IN-SET.
019900*---------------------------------------------------------------*
020000 3221-CHECK-ONE-EVENT-CATEGORY.
020100*---------------------------------------------------------------*
020200     PERFORM 3222-CHECK-ONE-RULE-CATEGORY
020300         VARYING WS-RC-IDX FROM 1 BY 1
020400         UNTIL WS-RC-IDX > SEC-RULE-CAT-COUNT (WS-RULE-IDX)
020500            OR WS-CAT-IN-SET.
020600*---------------------------------------------------------------*
020700 3222-CHECK-ONE-RULE-CATEGORY.
020800*---------------------------------------------------------------*
020900     IF TBL-CATEGORY-IDS (WS-I, WS-EC-IDX)
021000        = SEC-RULE-CAT-ID (WS-RULE-IDX, WS-RC-IDX)
021100         MOVE 'Y' TO WS-CAT-IN-SET-SW
021200     END-IF.
