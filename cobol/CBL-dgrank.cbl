000100*===============================================================*
000200* PROGRAM NAME:    DGRANK
000300* ORIGINAL AUTHOR: D OKAFOR
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 11/18/86 D OKAFOR       CREATED PER REQUEST AI-0151 - ASSIGN    AI0151  
000900*                          SEVERITY AND SORT EVENTS BY SCORE      AI0151  
001000* 02/19/91 D OKAFOR       ADDED WEIGHTED IMPACT SCORE FORMULA,    CR9100  
001100*                          WAS A FLAT SEVERITY-ONLY SORT BEFORE   CR9100  
001200* 07/08/95 S VANCE        RECENCY FACTOR ADDED PER AI-0241 -      AI0241  
001300*                          TAYLOR SERIES APPROXIMATION OF E SINCE AI0241  
001400*                          THIS COMPILER HAS NO EXPONENTIAL VERB  AI0241  
001500* 12/03/98 S VANCE        Y2K - ABSOLUTE-DAYS FORMULA VERIFIED    CR9800  
001600*                          AGAINST 4-DIGIT YEAR, NO CHANGE NEEDED CR9800  
001700* 09/15/03 K PELLETIER    WIDENED ABS-DAYS WORK FIELDS TO S9(07)  CR0300  
001800*===============================================================*
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.  DGRANK.
002100 AUTHOR. D OKAFOR.
002200 INSTALLATION. COBOL DEVELOPMENT CENTER.
002300 DATE-WRITTEN. 11/18/86.
002400 DATE-COMPILED. 11/18/86.
002500 SECURITY. NON-CONFIDENTIAL.
002600*===============================================================*
002700 ENVIRONMENT DIVISION.
002800*---------------------------------------------------------------*
002900 CONFIGURATION SECTION.
003000*---------------------------------------------------------------*
003100 SOURCE-COMPUTER. IBM-3081.
003200 OBJECT-COMPUTER. IBM-3081.
003300 SPECIAL-NAMES.
003400     UPSI-0 IS DGRANK-RERUN-SW.
003500*---------------------------------------------------------------*
003600 INPUT-OUTPUT SECTION.
003700*---------------------------------------------------------------*
003800 FILE-CONTROL.
003900     SELECT EVENTS-IN ASSIGN TO EVENTWK2
004000       ORGANIZATION IS SEQUENTIAL
004100       FILE STATUS  IS EVENTS-IN-STATUS.
004200*
004300     SELECT EVENTS-OUT ASSIGN TO EVENTS
004400       ORGANIZATION IS SEQUENTIAL
004500       FILE STATUS  IS EVENTS-OUT-STATUS.
004600*
004700     SELECT SORT-FILE ASSIGN TO SORTWK.
004800*===============================================================*
004900 DATA DIVISION.
005000 FILE SECTION.
005100*---------------------------------------------------------------*
005200 FD  EVENTS-IN
005300     LABEL RECORDS ARE STANDARD
005400     RECORDING MODE IS F.
005500 01  EVENTS-IN-RECORD.
005600     05  FILLER                       PIC X(300).
005700*---------------------------------------------------------------*
005800 FD  EVENTS-OUT
005900     LABEL RECORDS ARE STANDARD
006000     RECORDING MODE IS F.
006100 01  EVENTS-OUT-RECORD.
006200     05  FILLER                       PIC X(300).
006300*---------------------------------------------------------------*
006400* SORT WORK RECORD - SR-IMPACT-SCORE IS THE DESCENDING SORT KEY,
006500* SR-BODY CARRIES THE FULL UPDATE-EVENT-RECORD BYTE FOR BYTE.
006600*---------------------------------------------------------------*
006700 SD  SORT-FILE.
006800 01  SORT-RECORD.
006900     05  SR-IMPACT-SCORE              PIC 9V9(4) COMP-3.
007000     05  SR-BODY                       PIC X(300).
007100     05  FILLER                       PIC X(01).
007200*---------------------------------------------------------------*
007300 WORKING-STORAGE SECTION.
007400*---------------------------------------------------------------*
007500 COPY DGEVT.
007600*---------------------------------------------------------------*
007700 COPY DGCAT.
007800*---------------------------------------------------------------*
007900 01  WS-SWITCHES-STATUS-FIELDS.
008000     05  EVENTS-IN-STATUS               PIC X(02) VALUE '00'.
008100         88  EVENTS-IN-OK                         VALUE '00'.
008200         88  EVENTS-IN-EOF                        VALUE '10'.
008300     05  EVENTS-OUT-STATUS               PIC X(02) VALUE '00'.
008400         88  EVENTS-OUT-OK                        VALUE '00'.
008500     05  SORT-EOF-SW                    PIC X(01) VALUE 'N'.
008600         88  SORT-END-OF-FILE                      VALUE 'Y'.
008700     05  WS-SEV-DONE-SW                  PIC X(01) VALUE 'N'.
008800         88  WS-SEV-DONE                           VALUE 'Y'.
008900     05  WS-CAT-FOUND-SW                 PIC X(01) VALUE 'N'.
009000         88  WS-CAT-FOUND                          VALUE 'Y'.
009100     05  WS-CAT-MATCH-SW                 PIC X(01) VALUE 'N'.
009200         88  WS-CAT-MATCHED                         VALUE 'Y'.
009300     05  FILLER                          PIC X(01).
009400*---------------------------------------------------------------*
009500 01  WS-COUNTERS.
009600     05  WS-EVENT-COUNT                  PIC S9(05) COMP VALUE 0.
009700     05  WS-HIGH-COUNT                   PIC S9(05) COMP VALUE 0.
009800     05  WS-MEDIUM-COUNT                 PIC S9(05) COMP VALUE 0.
009900     05  WS-LOW-COUNT                    PIC S9(05) COMP VALUE 0.
010000     05  WS-KW-IDX                       PIC S9(02) COMP VALUE 0.
010100     05  WS-KEYWORD-HIT-CNT              PIC S9(03) COMP VALUE 0.
010200     05  WS-CHECK-CAT-ID                 PIC 9(02)       VALUE 0.
010300     05  WS-CAT-SCAN-IDX                 PIC S9(02) COMP VALUE 0.
010400     05  FILLER                          PIC X(01).
010500*---------------------------------------------------------------*
010600* CALENDAR TABLE - CUMULATIVE DAYS BEFORE EACH MONTH, USED TO
010700* TURN A YYYYMMDD INTO AN ABSOLUTE DAY COUNT FOR THE RECENCY
010800* FACTOR.  LOADED AT 1050-LOAD-CALENDAR-TABLE BELOW.
010900*---------------------------------------------------------------*
011000 01  WS-CUM-DAYS-TABLE.
011100     05  WS-CUM-DAYS OCCURS 12 TIMES     PIC 9(03) COMP.
011200*---------------------------------------------------------------*
011300 01  WS-RUN-TS                          PIC X(14).
011400 01  WS-RUN-TS-PARTS REDEFINES WS-RUN-TS.
011500     05  WS-RUN-YYYY                    PIC 9(04).
011600     05  WS-RUN-MM                      PIC 9(02).
011700     05  WS-RUN-DD                      PIC 9(02).
011800     05  WS-RUN-HH                      PIC 9(02).
011900     05  WS-RUN-MI                      PIC 9(02).
012000     05  WS-RUN-SS                      PIC 9(02).
012100*---------------------------------------------------------------*
012200 01  WS-RUN-DATE                        PIC 9(08).
012300 01  WS-RUN-TIME                        PIC 9(08).
012400*---------------------------------------------------------------*
012500 01  WS-SCAN-TEXT                       PIC X(100).
012600*---------------------------------------------------------------*
012700* IMPACT SCORE WORK FIELDS - NONE OF THIS COMPILER'S INTRINSIC
012800* FUNCTIONS ARE USED; RECENCY IS A HAND-ROLLED SERIES APPROX.
012900*---------------------------------------------------------------*
013000 01  WS-SCORE-WORK-FIELDS.
013100     05  WS-TRUST-SCORE                 PIC S9V9(6) COMP-3.
013200     05  WS-SEVERITY-SCORE               PIC S9V9(6) COMP-3.
013300     05  WS-PUB-ABS-DAYS                 PIC S9(07) COMP.
013400     05  WS-RUN-ABS-DAYS                 PIC S9(07) COMP.
013500     05  WS-HOURS-OLD                    PIC S9(06) COMP.
013600     05  WS-EXP-X                        PIC S9V9(6) COMP-3.
013700     05  WS-EXP-X-SMALL                  PIC S9V9(6) COMP-3.
013800     05  WS-EXP-SMALL                    PIC S9V9(6) COMP-3.
013900     05  WS-RECENCY                      PIC S9V9(6) COMP-3.
014000     05  FILLER                          PIC X(01).
014100*===============================================================*
014200 PROCEDURE DIVISION.
014300*---------------------------------------------------------------*
014400 0000-MAIN-PARAGRAPH.
014500*---------------------------------------------------------------*
014600     PERFORM 1000-OPEN-FILES.
014700     PERFORM 1050-LOAD-CALENDAR-TABLE.
014800     PERFORM 1060-LOAD-SEVERITY-KEYWORDS.
014900     SORT SORT-FILE
015000          ON DESCENDING KEY SR-IMPACT-SCORE
015100          INPUT PROCEDURE IS 2000-SCORE-AND-RELEASE-EVENTS
015200          OUTPUT PROCEDURE IS 3000-WRITE-SORTED-EVENTS.
015300     PERFORM 4000-CLOSE-FILES.
015400     DISPLAY 'DGRANK EVENTS SCORED      : ' WS-EVENT-COUNT.
015500     DISPLAY 'DGRANK HIGH SEVERITY       : ' WS-HIGH-COUNT.
015600     DISPLAY 'DGRANK MEDIUM SEVERITY      : ' WS-MEDIUM-COUNT.
015700     DISPLAY 'DGRANK LOW SEVERITY         : ' WS-LOW-COUNT.
015800     GOBACK.
015900*---------------------------------------------------------------*
016000 1000-OPEN-FILES.
016100*---------------------------------------------------------------*
016200     OPEN INPUT  EVENTS-IN
016300          OUTPUT EVENTS-OUT.
016400     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
016500     ACCEPT WS-RUN-TIME FROM TIME.
016600     MOVE WS-RUN-DATE(1:4) TO WS-RUN-YYYY.
016700     MOVE WS-RUN-DATE(5:2) TO WS-RUN-MM.
016800     MOVE WS-RUN-DATE(7:2) TO WS-RUN-DD.
016900     MOVE WS-RUN-TIME(1:2) TO WS-RUN-HH.
017000     MOVE WS-RUN-TIME(3:2) TO WS-RUN-MI.
017100     MOVE WS-RUN-TIME(5:2) TO WS-RUN-SS.
017200*---------------------------------------------------------------*
017300 1050-LOAD-CALENDAR-TABLE.
017400*---------------------------------------------------------------*
017500     MOVE   0 TO WS-CUM-DAYS (1).
017600     MOVE  31 TO WS-CUM-DAYS (2).
017700     MOVE  59 TO WS-CUM-DAYS (3).
017800     MOVE  90 TO WS-CUM-DAYS (4).
017900     MOVE 120 TO WS-CUM-DAYS (5).
018000     MOVE 151 TO WS-CUM-DAYS (6).
018100     MOVE 181 TO WS-CUM-DAYS (7).
018200     MOVE 212 TO WS-CUM-DAYS (8).
018300     MOVE 243 TO WS-CUM-DAYS (9).
018400     MOVE 273 TO WS-CUM-DAYS (10).
018500     MOVE 304 TO WS-CUM-DAYS (11).
018600     MOVE 334 TO WS-CUM-DAYS (12).
018700*---------------------------------------------------------------*
018800* SEVERITY TITLE KEYWORD LISTS PER AI-0151 SEVERITY RULES 3/4.
018900*---------------------------------------------------------------*
019000 1060-LOAD-SEVERITY-KEYWORDS.
019100*---------------------------------------------------------------*
019200     MOVE 7 TO SEV-HIGH-KEYWORD-COUNT.
019300     MOVE 'outage'              TO SEV-HIGH-KEYWORD (1).
019400     MOVE  6 TO SEV-HIGH-KEYWORD-LEN (1).
019500     MOVE 'breach'              TO SEV-HIGH-KEYWORD (2).
019600     MOVE  6 TO SEV-HIGH-KEYWORD-LEN (2).
019700     MOVE 'security incident'   TO SEV-HIGH-KEYWORD (3).
019800     MOVE 17 TO SEV-HIGH-KEYWORD-LEN (3).
019900     MOVE 'deprecat'            TO SEV-HIGH-KEYWORD (4).
020000     MOVE  8 TO SEV-HIGH-KEYWORD-LEN (4).
020100     MOVE 'end of life'         TO SEV-HIGH-KEYWORD (5).
020200     MOVE 11 TO SEV-HIGH-KEYWORD-LEN (5).
020300     MOVE 'major release'       TO SEV-HIGH-KEYWORD (6).
020400     MOVE 13 TO SEV-HIGH-KEYWORD-LEN (6).
020500     MOVE 'breaking'            TO SEV-HIGH-KEYWORD (7).
020600     MOVE  8 TO SEV-HIGH-KEYWORD-LEN (7).
020700*
020800     MOVE 8 TO SEV-MEDIUM-KEYWORD-COUNT.
020900     MOVE 'new feature'          TO SEV-MEDIUM-KEYWORD (1).
021000     MOVE 11 TO SEV-MEDIUM-KEYWORD-LEN (1).
021100     MOVE 'update'               TO SEV-MEDIUM-KEYWORD (2).
021200     MOVE  6 TO SEV-MEDIUM-KEYWORD-LEN (2).
021300     MOVE 'release'              TO SEV-MEDIUM-KEYWORD (3).
021400     MOVE  7 TO SEV-MEDIUM-KEYWORD-LEN (3).
021500     MOVE 'upgrade'              TO SEV-MEDIUM-KEYWORD (4).
021600     MOVE  7 TO SEV-MEDIUM-KEYWORD-LEN (4).
021700     MOVE 'support'              TO SEV-MEDIUM-KEYWORD (5).
021800     MOVE  7 TO SEV-MEDIUM-KEYWORD-LEN (5).
021900     MOVE 'launch'               TO SEV-MEDIUM-KEYWORD (6).
022000     MOVE  6 TO SEV-MEDIUM-KEYWORD-LEN (6).
022100     MOVE 'available'            TO SEV-MEDIUM-KEYWORD (7).
022200     MOVE  9 TO SEV-MEDIUM-KEYWORD-LEN (7).
022300     MOVE 'introduces'           TO SEV-MEDIUM-KEYWORD (8).
022400     MOVE 10 TO SEV-MEDIUM-KEYWORD-LEN (8).
022500*---------------------------------------------------------------*
022600 2000-SCORE-AND-RELEASE-EVENTS SECTION.
022700*---------------------------------------------------------------*
022800     PERFORM 8000-READ-EVENT-IN.
022900     PERFORM 2100-SCORE-ONE-EVENT
023000         UNTIL EVENTS-IN-EOF.
023100 2000-DUMMY SECTION.
023200*---------------------------------------------------------------*
023300 2100-SCORE-ONE-EVENT.
023400*---------------------------------------------------------------*
023500     MOVE EVT-TITLE TO WS-SCAN-TEXT.
023600     INSPECT WS-SCAN-TEXT
023700         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
023800                 TO 'abcdefghijklmnopqrstuvwxyz'.
023900     PERFORM 2200-ASSIGN-SEVERITY.
024000     PERFORM 2300-COMPUTE-IMPACT-SCORE.
024100     PERFORM 2900-TALLY-SEVERITY.
024200     MOVE EVT-IMPACT-SCORE TO SR-IMPACT-SCORE.
024300     MOVE UPDATE-EVENT-RECORD TO SR-BODY.
024400     RELEASE SORT-RECORD.
024500     ADD 1 TO WS-EVENT-COUNT.
024600     PERFORM 8000-READ-EVENT-IN.
024700*---------------------------------------------------------------*
024800 2200-ASSIGN-SEVERITY.
024900*---------------------------------------------------------------*
025000     MOVE 'LOW' TO EVT-SEVERITY.
025100     MOVE 'N'   TO WS-SEV-DONE-SW.
025200*    RULE 1 - CATEGORY 1 (NEW FOUNDATION MODEL RELEASE)
025300     MOVE 1 TO WS-CHECK-CAT-ID.
025400     PERFORM 2210-CHECK-CATEGORY-PRESENT.
025500     IF WS-CAT-FOUND
025600         MOVE 'HIGH' TO EVT-SEVERITY
025700         MOVE 'Y'    TO WS-SEV-DONE-SW
025800     END-IF.
025900*    RULE 2 - BREAKING-CHANGE FLAG ALREADY SET BY DGENTR
026000     IF NOT WS-SEV-DONE AND EVT-IS-BREAKING
026100         MOVE 'HIGH' TO EVT-SEVERITY
026200         MOVE 'Y'    TO WS-SEV-DONE-SW
026300     END-IF.
026400*    RULE 3 - HIGH-SEVERITY TITLE KEYWORDS
026500     IF NOT WS-SEV-DONE
026600         PERFORM 2220-SCAN-SEV-HIGH-KEYWORDS
026700         IF WS-CAT-MATCHED
026800             MOVE 'HIGH' TO EVT-SEVERITY
026900             MOVE 'Y'    TO WS-SEV-DONE-SW
027000         END-IF
027100     END-IF.
027200*    RULE 4 - MEDIUM-SEVERITY TITLE KEYWORDS
027300     IF NOT WS-SEV-DONE
027400         PERFORM 2230-SCAN-SEV-MEDIUM-KEYWORDS
027500         IF WS-CAT-MATCHED
027600             MOVE 'MEDIUM' TO EVT-SEVERITY
027700             MOVE 'Y'      TO WS-SEV-DONE-SW
027800         END-IF
027900     END-IF.
028000*    RULE 5 - FIRST-PARTY SOURCE TAGGED SDK (9) OR API (10)
028100     IF NOT WS-SEV-DONE AND EVT-TRUST-TIER = 1
028200         MOVE 9 TO WS-CHECK-CAT-ID
028300         PERFORM 2210-CHECK-CATEGORY-PRESENT
028400         IF WS-CAT-FOUND
028500             MOVE 'MEDIUM' TO EVT-SEVERITY
028600             MOVE 'Y'      TO WS-SEV-DONE-SW
028700         ELSE
028800             MOVE 10 TO WS-CHECK-CAT-ID
028900             PERFORM 2210-CHECK-CATEGORY-PRESENT
029000             IF WS-CAT-FOUND
029100                 MOVE 'MEDIUM' TO EVT-SEVERITY
029200                 MOVE 'Y'      TO WS-SEV-DONE-SW
029300             END-IF
029400         END-IF
029500     END-IF.
029600*    RULE 6 - OTHERWISE LOW, ALREADY THE DEFAULT ABOVE.
029700*---------------------------------------------------------------*
029800 2210-CHECK-CATEGORY-PRESENT.
029900*---------------------------------------------------------------*
030000     MOVE 'N' TO WS-CAT-FOUND-SW.
030100     PERFORM 2211-CHECK-ONE-CATEGORY-SLOT
030200         VARYING WS-CAT-SCAN-IDX FROM 1 BY 1
030300         UNTIL WS-CAT-SCAN-IDX > EVT-CATEGORY-COUNT
030400            OR WS-CAT-FOUND.
030500*---------------------------------------------------------------*
030600 2211-CHECK-ONE-CATEGORY-SLOT.
030700*---------------------------------------------------------------*
030800     IF EVT-CATEGORY-IDS (WS-CAT-SCAN-IDX) = WS-CHECK-CAT-ID
030900         MOVE 'Y' TO WS-CAT-FOUND-SW
031000     END-IF.
031100*---------------------------------------------------------------*
031200 2220-SCAN-SEV-HIGH-KEYWORDS.
031300*---------------------------------------------------------------*
031400     MOVE 'N' TO WS-CAT-MATCH-SW.
031500     PERFORM 2221-SCAN-ONE-SEV-HIGH-KEYWORD
031600         VARYING WS-KW-IDX FROM 1 BY 1
031700         UNTIL WS-KW-IDX > SEV-HIGH-KEYWORD-COUNT
031800            OR WS-CAT-MATCHED.
031900*---------------------------------------------------------------*
032000 2221-SCAN-ONE-SEV-HIGH-KEYWORD.
032100*---------------------------------------------------------------*
032200     MOVE 0 TO WS-KEYWORD-HIT-CNT.
032300     INSPECT WS-SCAN-TEXT TALLYING WS-KEYWORD-HIT-CNT
032400         FOR ALL SEV-HIGH-KEYWORD (WS-KW-IDX)
032500             (1 : SEV-HIGH-KEYWORD-LEN (WS-KW-IDX)).
032600     IF WS-KEYWORD-HIT-CNT > 0
032700         MOVE 'Y' TO WS-CAT-MATCH-SW
032800     END-IF.
032900*---------------------------------------------------------------*
033000 2230-SCAN-SEV-MEDIUM-KEYWORDS.
033100*---------------------------------------------------------------*
033200     MOVE 'N' TO WS-CAT-MATCH-SW.
033300     PERFORM 2231-SCAN-ONE-SEV-MEDIUM-KEYWORD
033400         VARYING WS-KW-IDX FROM 1 BY 1
033500         UNTIL WS-KW-IDX > SEV-MEDIUM-KEYWORD-COUNT
033600            OR WS-CAT-MATCHED.
033700*---------------------------------------------------------------*
033800 2231-SCAN-ONE-SEV-MEDIUM-KEYWORD.
033900*---------------------------------------------------------------*
034000     MOVE 0 TO WS-KEYWORD-HIT-CNT.
034100     INSPECT WS-SCAN-TEXT TALLYING WS-KEYWORD-HIT-CNT
034200         FOR ALL SEV-MEDIUM-KEYWORD (WS-KW-IDX)
034300             (1 : SEV-MEDIUM-KEYWORD-LEN (WS-KW-IDX)).
034400     IF WS-KEYWORD-HIT-CNT > 0
034500         MOVE 'Y' TO WS-CAT-MATCH-SW
034600     END-IF.
034700*---------------------------------------------------------------*
034800* IMPACT SCORE - TRUST/SEVERITY/RECENCY VARY BY EVENT; THE
034900* USER-MATCH (0.5), BREADTH (1/3), NOVELTY (1.0) AND SPAM
035000* PENALTY (0.0) FACTORS ARE FIXED CONSTANTS PER AI-0241 PHASE 1.
035100*---------------------------------------------------------------*
035200 2300-COMPUTE-IMPACT-SCORE.
035300*---------------------------------------------------------------*
035400     EVALUATE EVT-TRUST-TIER
035500         WHEN 1 MOVE 1.0 TO WS-TRUST-SCORE
035600         WHEN 2 MOVE 0.7 TO WS-TRUST-SCORE
035700         WHEN 3 MOVE 0.4 TO WS-TRUST-SCORE
035800         WHEN OTHER MOVE 0.2 TO WS-TRUST-SCORE
035900     END-EVALUATE.
036000     EVALUATE EVT-SEVERITY
036100         WHEN 'HIGH'   MOVE 1.0  TO WS-SEVERITY-SCORE
036200         WHEN 'MEDIUM' MOVE 0.5  TO WS-SEVERITY-SCORE
036300         WHEN OTHER    MOVE 0.15 TO WS-SEVERITY-SCORE
036400     END-EVALUATE.
036500     PERFORM 2310-COMPUTE-HOURS-OLD.
036600     PERFORM 2320-COMPUTE-RECENCY-FACTOR.
036700     COMPUTE EVT-IMPACT-SCORE ROUNDED =
036800             (0.20 * WS-TRUST-SCORE)
036900           + (0.25 * WS-SEVERITY-SCORE)
037000           + (0.15 * 0.5)
037100           + (0.15 * WS-RECENCY)
037200           + (0.10 * 0.333333)
037300           + (0.10 * 1.0)
037400           - (0.05 * 0.0).
037500     IF EVT-IMPACT-SCORE > 1
037600         MOVE 1 TO EVT-IMPACT-SCORE
037700     END-IF.
037800     IF EVT-IMPACT-SCORE < 0
037900         MOVE 0 TO EVT-IMPACT-SCORE
038000     END-IF.
038100*---------------------------------------------------------------*
038200* HOURS-OLD - YYYYMMDD IS TURNED INTO AN ABSOLUTE DAY COUNT VIA
038300* THE CALENDAR TABLE (LEAP-DAY ERROR WITHIN FEBRUARY OF A LEAP
038400* YEAR IS AT MOST ONE DAY AND IS ACCEPTABLE FOR THIS FACTOR).
038500*---------------------------------------------------------------*
038600 2310-COMPUTE-HOURS-OLD.
038700*---------------------------------------------------------------*
038800     COMPUTE WS-PUB-ABS-DAYS =
038900             (EVT-PUB-YYYY * 365) + (EVT-PUB-YYYY / 4)
039000           - (EVT-PUB-YYYY / 100) + (EVT-PUB-YYYY / 400)
039100           + WS-CUM-DAYS (EVT-PUB-MM) + EVT-PUB-DD.
039200     COMPUTE WS-RUN-ABS-DAYS =
039300             (WS-RUN-YYYY * 365) + (WS-RUN-YYYY / 4)
039400           - (WS-RUN-YYYY / 100) + (WS-RUN-YYYY / 400)
039500           + WS-CUM-DAYS (WS-RUN-MM) + WS-RUN-DD.
039600     COMPUTE WS-HOURS-OLD =
039700             ((WS-RUN-ABS-DAYS - WS-PUB-ABS-DAYS) * 24)
039800           + (WS-RUN-HH - EVT-PUB-HH).
039900     IF WS-HOURS-OLD < 0
040000         MOVE 0 TO WS-HOURS-OLD
040100     END-IF.
040200*---------------------------------------------------------------*
040300* RECENCY := EXP(-0.03 * HOURS-OLD).  NO EXPONENTIAL VERB ON
040400* THIS COMPILER, SO E**(-X) IS APPROXIMATED AS (E**(-X/16))**16,
040500* WHERE THE INNER TERM USES A 3-TERM TAYLOR SERIES (X/16 IS
040600* SMALL ENOUGH OVER THE DIGEST WINDOW FOR THE SERIES TO HOLD).
040700*---------------------------------------------------------------*
040800 2320-COMPUTE-RECENCY-FACTOR.
040900*---------------------------------------------------------------*
041000     COMPUTE WS-EXP-X = 0.03 * WS-HOURS-OLD.
041100     COMPUTE WS-EXP-X-SMALL = WS-EXP-X / 16.
041200     COMPUTE WS-EXP-SMALL =
041300             1 - WS-EXP-X-SMALL
041400           + ((WS-EXP-X-SMALL ** 2) / 2)
041500           - ((WS-EXP-X-SMALL ** 3) / 6).
041600     COMPUTE WS-RECENCY = WS-EXP-SMALL ** 16.
041700     IF WS-RECENCY > 1
041800         MOVE 1 TO WS-RECENCY
041900     END-IF.
042000     IF WS-RECENCY < 0
042100         MOVE 0 TO WS-RECENCY
042200     END-IF.
042300*---------------------------------------------------------------*
042400 2900-TALLY-SEVERITY.
042500*---------------------------------------------------------------*
042600     EVALUATE EVT-SEVERITY
042700         WHEN 'HIGH'   ADD 1 TO WS-HIGH-COUNT
042800         WHEN 'MEDIUM' ADD 1 TO WS-MEDIUM-COUNT
042900         WHEN OTHER    ADD 1 TO WS-LOW-COUNT
043000     END-EVALUATE.
043100*---------------------------------------------------------------*
043200 3000-WRITE-SORTED-EVENTS SECTION.
043300*---------------------------------------------------------------*
043400     PERFORM 8200-RETURN-SORT-RECORD.
043500     PERFORM 3100-WRITE-ONE-EVENT
043600         UNTIL SORT-END-OF-FILE.
043700 3000-DUMMY SECTION.
043800*---------------------------------------------------------------*
043900 3100-WRITE-ONE-EVENT.
044000*---------------------------------------------------------------*
044100     MOVE SR-BODY TO EVENTS-OUT-RECORD.
044200     WRITE EVENTS-OUT-RECORD.
044300     PERFORM 8200-RETURN-SORT-RECORD.
044400*---------------------------------------------------------------*
044500 4000-CLOSE-FILES.
044600*---------------------------------------------------------------*
044700     CLOSE EVENTS-IN EVENTS-OUT.
044800*---------------------------------------------------------------*
044900 8000-READ-EVENT-IN.
045000*---------------------------------------------------------------*
045100     READ EVENTS-IN INTO UPDATE-EVENT-RECORD
045200         AT END MOVE '10' TO EVENTS-IN-STATUS.
045300*---------------------------------------------------------------*
045400 8200-RETURN-SORT-RECORD.
045500*---------------------------------------------------------------*
045600     RETURN SORT-FILE INTO SORT-RECORD
045700         AT END MOVE 'Y' TO SORT-EOF-SW.
